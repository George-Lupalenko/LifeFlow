000100*=================================================================*
000110 IDENTIFICATION                          DIVISION.
000120*=================================================================*
000130 PROGRAM-ID.                             LIFEFLGT.
000140 AUTHOR.                                 MATHEUS H MEDEIROS.
000150 INSTALLATION.                           FOURSYS.
000160 DATE-WRITTEN.                           19/04/1994.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000190*=================================================================*
000200*    EMPRESA... :  FOURSYS                                        *
000210*=================================================================*
000220*    PROGRAMA....: LIFEFLGT                                       *
000230*    PROGRAMADOR.: MATHEUS H MEDEIROS                              *
000240*    ANALISTA....: IVAN SANCHES                                    *
000250*    DATA........: 19 / 04 / 1994                                  *
000260*-----------------------------------------------------------------*
000270*    OBJETIVO.... : DECOMPOR A DURACAO DE VOO (FLT-DURATION-STR,  *
000280*                   FORMATO ISO-8601 "PTnHnM") EM MINUTOS         *
000290*                   (FLT-DURATION-MIN) E CALCULAR O NUMERO DE     *
000300*                   PARADAS (FLT-STOPS = FLT-SEGMENTS - 1) PARA   *
000310*                   AS OPCOES DE VOO DO ARQUIVO DE OPCOES DE      *
000320*                   VIAGEM.                                       *
000330*                                                                 *
000340*    OBSERVACOES. : O ARQUIVO DE OPCOES TRAZ REGISTROS DE HOTEL   *
000350*                   E DE VOO MISTURADOS (DISCRIMINADOS PELO       *
000360*                   BYTE OPT-TYPE). ESTE PROGRAMA SO REGRAVA OS   *
000370*                   REGISTROS DE VOO (OPT-TYPE = 'F'); OS DE      *
000380*                   HOTEL PASSAM DIRETO (VER O LIFEHOTL).         *
000390*                   A STRING DE DURACAO E QUEBRADA POR INSPECT    *
000400*                   TALLYING (POSICAO DO "H"/"M") E REFERENCE     *
000410*                   MODIFICATION (SUBSTRING) - SEM UNSTRING E SEM *
000420*                   FUNCTION INTRINSECA. CADA PARTE (H/M) PODE    *
000430*                   FALTAR; SE NAO DER PARA DECOMPOR, O           *
000440*                   RESULTADO FICA ZERO.                          *
000450*=================================================================*
000460*    ARQUIVOS.... : OPCOES                 I-O       #OPTREC      *
000470*=================================================================*
000480*    MODULOS..... : NENHUM                                        *
000490*=================================================================*
000500*                            ALTERACOES
000510*-----------------------------------------------------------------*
000520* PROGRAMADOR: MATHEUS H MEDEIROS                               .
000530* ANALISTA   : IVAN SANCHES                                     .
000540* CONSULTORIA: FOURSYS                                          .
000550* DATA.......: 19 / 04 / 1994                                   .
000560* OBJETIVO...: VERSAO ORIGINAL (OS-9404-16)                     .
000570*-----------------------------------------------------------------*
000580* PROGRAMADOR: R. FIALHO                                        .
000590* ANALISTA   : IVAN SANCHES                                     .
000600* CONSULTORIA: FOURSYS                                          .
000610* DATA.......: 25 / 02 / 1997                                   .
000620* OBJETIVO...: TRATAR DURACAO SO EM HORAS OU SO EM MINUTOS (SEM .
000630*              A OUTRA PARTE) - ANTES SO FUNCIONAVA COM AS DUAS .
000640*              PARTES PRESENTES (OS-9702-05)                    .
000650*-----------------------------------------------------------------*
000660* PROGRAMADOR: MATHEUS H MEDEIROS                               .
000670* ANALISTA   : IVAN SANCHES                                     .
000680* CONSULTORIA: FOURSYS                                          .
000690* DATA.......: 20 / 01 / 1999                                   .
000700* OBJETIVO...: REVISAO DE VIRADA DE SECULO - NENHUM CAMPO DE    .
000710*              DATA NESTE PROGRAMA, SEM ALTERACAO DE LAYOUT -   .
000720*              SO CONFERENCIA (OS-9901-03 / ANO 2000)           .
000730*-----------------------------------------------------------------*
000740* PROGRAMADOR: C. AZEVEDO                                       .
000750* ANALISTA   : IVAN SANCHES                                     .
000760* CONSULTORIA: FOURSYS                                          .
000770* DATA.......: 12 / 08 / 2003                                   .
000780* OBJETIVO...: CORRIGIDO CALCULO DO INICIO DOS MINUTOS EM        .
000790*              0210-CALCULA-DURACAO - QUANDO A DURACAO TEM HORA .
000800*              E MINUTO, O INICIO ESTAVA UM CARACTER ADIANTE E  .
000810*              A CASA DAS DEZENAS DO MINUTO SAIA CORTADA (EX:   .
000820*              "PT2H45M" DAVA 5 MIN AO INVES DE 45). CORRIGIDO  .
000830*              TAMBEM O TEXTO DA OBSERVACAO ACIMA, QUE CITAVA   .
000840*              UNSTRING INDEVIDAMENTE (OS-0308-11)              .
000850*-----------------------------------------------------------------*
000860* PROGRAMADOR: C. AZEVEDO                                       .
000870* ANALISTA   : IVAN SANCHES                                     .
000880* CONSULTORIA: FOURSYS                                          .
000890* DATA.......: 14 / 08 / 2003                                   .
000900* OBJETIVO...: FD/COPYBOOK OPCOES DECLARAVAM 118 CARACTERES MAS .
000910*              O REGISTRO (OPT-TYPE + OPT-HOTEL-DADOS) SOMA 119 .
000920*              BYTES - AJUSTADO RECORD CONTAINS PARA 119 PARA   .
000930*              BATER COM O LAYOUT DO #OPTREC (OS-0308-14)       .
000940*-----------------------------------------------------------------*
000950* PROGRAMADOR: C. AZEVEDO                                       .
000960* ANALISTA   : IVAN SANCHES                                     .
000970* CONSULTORIA: FOURSYS                                          .
000980* DATA.......: 18 / 08 / 2003                                   .
000990* OBJETIVO...: #MSGERRO E #BOOKERRO ESTAVAM COPIADOS DEPOIS DA  .
001000*              PROCEDURE DIVISION (APOS 9999-TRATA-ERRO-FIM) -  .
001010*              MOVIDOS PARA A WORKING-STORAGE, ANTES DA         .
001020*              PROCEDURE DIVISION (OS-0308-19)                  .
001030*=================================================================*
001040
001050*=================================================================*
001060 ENVIRONMENT                             DIVISION.
001070*=================================================================*
001080 CONFIGURATION                           SECTION.
001090 SPECIAL-NAMES.
001100     C01 IS TOP-OF-FORM.
001110
001120 INPUT-OUTPUT                            SECTION.
001130 FILE-CONTROL.
001140     SELECT OPCOES ASSIGN TO
001150         "OPCOES"
001160         ORGANIZATION IS SEQUENTIAL
001170         FILE STATUS IS FS-OPCOES.
001180
001190*=================================================================*
001200 DATA                                    DIVISION.
001210*=================================================================*
001220 FILE                                    SECTION.
001230 FD  OPCOES
001240     RECORD CONTAINS 119 CHARACTERS.
001250 COPY "#OPTREC".
001260
001270 WORKING-STORAGE                         SECTION.
001280*---------------- VARIAVEIS DE STATUS
001290 77  FS-OPCOES                   PIC X(02)           VALUE SPACES.
001300*---------------- CONTADORES (COMP-3 / COMP)
001310 77  ACU-LIDOS                   PIC 9(05) COMP-3     VALUE ZEROS.
001320 77  ACU-VOOS                    PIC 9(05) COMP-3     VALUE ZEROS.
001330 77  ACU-HOTEIS                  PIC 9(05) COMP-3     VALUE ZEROS.
001340
001350*---------------- DECOMPOSICAO DA STRING DE DURACAO (SEM FUNCTION)
001360 77  WRK-HORAS-STR               PIC X(03) JUSTIFIED RIGHT
001370                                                      VALUE SPACES.
001380 77  WRK-MINUTOS-STR             PIC X(03) JUSTIFIED RIGHT
001390                                                      VALUE SPACES.
001400 77  WRK-HORAS-NUM               PIC 9(03) COMP       VALUE ZEROS.
001410 77  WRK-MINUTOS-NUM             PIC 9(03) COMP       VALUE ZEROS.
001420 77  WRK-CNT-H                   PIC 9(02) COMP       VALUE ZEROS.
001430 77  WRK-CNT-M                   PIC 9(02) COMP       VALUE ZEROS.
001440 77  WRK-POS-H                   PIC 9(03) COMP       VALUE ZEROS.
001450 77  WRK-POS-M                   PIC 9(03) COMP       VALUE ZEROS.
001460 77  WRK-INICIO-MIN              PIC 9(03) COMP       VALUE ZEROS.
001470 77  WRK-TAM-MIN                 PIC S9(03) COMP      VALUE ZEROS.
001480 77  WRK-TAM-HORAS               PIC S9(03) COMP      VALUE ZEROS.
001490
001500*---------------- VISAO REDEFINED DA STRING DE DURACAO
001510 01  WRK-DURACAO-AREA            PIC X(10)           VALUE SPACES.
001520 01  WRK-DURACAO-BYTES REDEFINES WRK-DURACAO-AREA.
001530     05  WRK-DUR-BYTE            PIC X(01)  OCCURS 10 TIMES.
001540 01  WRK-DURACAO-INICIO REDEFINES WRK-DURACAO-AREA.
001550     05  WRK-DUR-PREFIXO         PIC X(02).
001560     05  WRK-DUR-CORPO           PIC X(08).
001570*---------------- ULTIMA DURACAO CALCULADA, VISAO PARA O RODAPE
001580 01  WRK-ULTIMA-DURACAO-GRP.
001590     05  WRK-ULTIMA-DURACAO      PIC 9(05)           VALUE ZEROS.
001600     05  FILLER                  PIC X(03)           VALUE SPACES.
001610 01  WRK-ULTIMA-DURACAO-R REDEFINES WRK-ULTIMA-DURACAO-GRP.
001620     05  WRK-UD-BYTE             PIC X(01)  OCCURS 8 TIMES.
001630
001640*---------------- BOOKS DE MENSAGEM DE ERRO PADRAO FOURSYS
001650 COPY "#MSGERRO".
001660 COPY "#BOOKERRO".
001670*=================================================================*
001680 PROCEDURE                               DIVISION.
001690*=================================================================*
001700 0000-PRINCIPAL                          SECTION.
001710
001720     PERFORM 0100-INICIAR.
001730     PERFORM 0200-PROCESSAR
001740         UNTIL FS-OPCOES NOT EQUAL '00'.
001750     PERFORM 0300-FINALIZAR.
001760     STOP RUN.
001770
001780 0000-PRINCIPAL-FIM.                     EXIT.
001790*-----------------------------------------------------------------*
001800 0100-INICIAR                            SECTION.
001810
001820     OPEN I-O OPCOES.
001830     IF FS-OPCOES NOT EQUAL '00'
001840         MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
001850         MOVE FS-OPCOES                TO WRK-STATUS-ERRO
001860         MOVE '0100-INICIAR'           TO WRK-AREA-ERRO
001870         PERFORM 9999-TRATA-ERRO
001880     END-IF.
001890
001900     PERFORM 0110-LER-OPCAO.
001910
001920 0100-INICIAR-FIM.                       EXIT.
001930*-----------------------------------------------------------------*
001940 0110-LER-OPCAO                          SECTION.
001950
001960     READ OPCOES NEXT RECORD.
001970     IF FS-OPCOES EQUAL '00'
001980         ADD 1 TO ACU-LIDOS
001990     END-IF.
002000
002010 0110-LER-OPCAO-FIM.                     EXIT.
002020*-----------------------------------------------------------------*
002030 0200-PROCESSAR                          SECTION.
002040
002050     IF OPT-EH-VOO
002060         ADD 1 TO ACU-VOOS
002070         PERFORM 0210-CALCULA-DURACAO.
002080         PERFORM 0220-CALCULA-PARADAS.
002090         REWRITE OPT-REGISTRO
002100         IF FS-OPCOES NOT EQUAL '00'
002110             MOVE WRK-ERRO-GRAVACAO     TO WRK-DESCRICAO-ERRO
002120             MOVE FS-OPCOES             TO WRK-STATUS-ERRO
002130             MOVE '0200-PROCESSAR'      TO WRK-AREA-ERRO
002140             PERFORM 9999-TRATA-ERRO
002150         END-IF
002160     ELSE
002170         ADD 1 TO ACU-HOTEIS
002180     END-IF.
002190
002200     PERFORM 0110-LER-OPCAO.
002210
002220 0200-PROCESSAR-FIM.                     EXIT.
002230*-----------------------------------------------------------------*
002240 0210-CALCULA-DURACAO                    SECTION.
002250*    QUEBRA "PTnHnM" EM HORAS E MINUTOS POR SUBSTRING (REFERENCE
002260*    MODIFICATION), SEM FUNCTION INTRINSECA. QUALQUER UMA DAS
002270*    DUAS PARTES PODE FALTAR (OS-9702-05). SE NAO ACHAR NEM "H"
002280*    NEM "M" NA STRING, O RESULTADO FICA ZERO (NAO RECONHECIDA).
002290
002300     MOVE ZERO TO WRK-HORAS-NUM WRK-MINUTOS-NUM
002310                  WRK-CNT-H WRK-CNT-M.
002320     MOVE SPACES TO WRK-HORAS-STR WRK-MINUTOS-STR.
002330     MOVE FLT-DURATION-STR TO WRK-DURACAO-AREA.
002340
002350     INSPECT WRK-DURACAO-AREA TALLYING WRK-CNT-H FOR ALL "H".
002360     INSPECT WRK-DURACAO-AREA TALLYING WRK-CNT-M FOR ALL "M".
002370
002380     IF WRK-CNT-H GREATER ZERO
002390         INSPECT WRK-DURACAO-AREA TALLYING WRK-POS-H
002400             FOR CHARACTERS BEFORE INITIAL "H"
002410         COMPUTE WRK-TAM-HORAS = WRK-POS-H - 2
002420         IF WRK-TAM-HORAS GREATER ZERO
002430             MOVE WRK-DURACAO-AREA (3:WRK-TAM-HORAS)
002440                 TO WRK-HORAS-STR
002450         END-IF
002460     END-IF.
002470
002480     IF WRK-CNT-M GREATER ZERO
002490         INSPECT WRK-DURACAO-AREA TALLYING WRK-POS-M
002500             FOR CHARACTERS BEFORE INITIAL "M"
002510         IF WRK-CNT-H GREATER ZERO
002520*            "H" OCUPA A POSICAO WRK-POS-H + 1; O 1O DIGITO DO
002530*            MINUTO COMECA EM WRK-POS-H + 2 (OS-0308-11)
002540             COMPUTE WRK-INICIO-MIN = WRK-POS-H + 2
002550         ELSE
002560             MOVE 3 TO WRK-INICIO-MIN
002570         END-IF
002580         COMPUTE WRK-TAM-MIN = WRK-POS-M - WRK-INICIO-MIN + 1
002590         IF WRK-TAM-MIN GREATER ZERO
002600             MOVE WRK-DURACAO-AREA (WRK-INICIO-MIN:WRK-TAM-MIN)
002610                 TO WRK-MINUTOS-STR
002620         END-IF
002630     END-IF.
002640
002650     INSPECT WRK-HORAS-STR   REPLACING LEADING SPACE BY ZERO.
002660     INSPECT WRK-MINUTOS-STR REPLACING LEADING SPACE BY ZERO.
002670     MOVE WRK-HORAS-STR   TO WRK-HORAS-NUM.
002680     MOVE WRK-MINUTOS-STR TO WRK-MINUTOS-NUM.
002690
002700     COMPUTE FLT-DURATION-MIN =
002710         (WRK-HORAS-NUM * 60) + WRK-MINUTOS-NUM.
002720     MOVE FLT-DURATION-MIN TO WRK-ULTIMA-DURACAO.
002730
002740 0210-CALCULA-DURACAO-FIM.                EXIT.
002750*-----------------------------------------------------------------*
002760 0220-CALCULA-PARADAS                     SECTION.
002770*    STOPS = SEGMENTOS MENOS 1.
002780
002790     IF FLT-SEGMENTS GREATER ZERO
002800         COMPUTE FLT-STOPS = FLT-SEGMENTS - 1
002810     ELSE
002820         MOVE ZERO TO FLT-STOPS
002830     END-IF.
002840
002850 0220-CALCULA-PARADAS-FIM.                 EXIT.
002860*-----------------------------------------------------------------*
002870 0300-FINALIZAR                            SECTION.
002880
002890     CLOSE OPCOES.
002900
002910     DISPLAY "LIFEFLGT - LIDOS.............: " ACU-LIDOS.
002920     DISPLAY "LIFEFLGT - VOOS PROCESSADOS...: " ACU-VOOS.
002930     DISPLAY "LIFEFLGT - HOTEIS IGNORADOS...: " ACU-HOTEIS.
002940     DISPLAY "LIFEFLGT - ULTIMA DURACAO(MIN): "
002950         WRK-ULTIMA-DURACAO.
002960
002970 0300-FINALIZAR-FIM.                       EXIT.
002980*-----------------------------------------------------------------*
002990 9999-TRATA-ERRO                           SECTION.
003000
003010     DISPLAY "LIFEFLGT *** ERRO ***: " WRK-DESCRICAO-ERRO.
003020     DISPLAY "FILE STATUS..........: " WRK-STATUS-ERRO.
003030     DISPLAY "AREA / SECAO.........: " WRK-AREA-ERRO.
003040     CLOSE OPCOES.
003050     STOP RUN.
003060
003070 9999-TRATA-ERRO-FIM.                       EXIT.
003080*-----------------------------------------------------------------*

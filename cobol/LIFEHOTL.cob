000100*=================================================================*
000110 IDENTIFICATION                          DIVISION.
000120*=================================================================*
000130 PROGRAM-ID.                             LIFEHOTL.
000140 AUTHOR.                                 R. FIALHO.
000150 INSTALLATION.                           FOURSYS.
000160 DATE-WRITTEN.                           14/04/1994.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000190*=================================================================*
000200*    EMPRESA... :  FOURSYS                                        *
000210*=================================================================*
000220*    PROGRAMA....: LIFEHOTL                                       *
000230*    PROGRAMADOR.: R. FIALHO                                      *
000240*    ANALISTA....: IVAN SANCHES                                   *
000250*    DATA........: 14 / 04 / 1994                                 *
000260*-----------------------------------------------------------------*
000270*    OBJETIVO.... : PRECIFICAR AS OPCOES DE HOTEL DO ARQUIVO DE   *
000280*                   OPCOES DE VIAGEM - CALCULA O NUMERO DE        *
000290*                   DIARIAS (NIGHTS) ENTRE O CHECK-IN E O         *
000300*                   CHECK-OUT (MINIMO 1) E O VALOR TOTAL DA       *
000310*                   ESTADIA (PRECO DA DIARIA X DIARIAS).          *
000320*                                                                 *
000330*    OBSERVACOES. : O ARQUIVO DE OPCOES TRAZ REGISTROS DE HOTEL   *
000340*                   E DE VOO MISTURADOS (DISCRIMINADOS PELO       *
000350*                   BYTE OPT-TYPE). ESTE PROGRAMA SO REGRAVA OS   *
000360*                   REGISTROS DE HOTEL (OPT-TYPE = 'H'); OS DE    *
000370*                   VOO PASSAM DIRETO, SEM ALTERACAO (VER O       *
000380*                   LIFEFLGT PARA O CALCULO DE VOOS).             *
000390*                   O CALCULO DE DIARIAS CONVERTE CHECK-IN E      *
000400*                   CHECK-OUT EM DIA JULIANO REAL (TABELA DE      *
000410*                   DIAS ACUMULADOS NO MES + TESTE DE ANO         *
000420*                   BISSEXTO) - MESMA ROTINA USADA NO LIFESUBS    *
000430*                   PARA INTERVALOS DE DATA (OS-0308-22).         *
000440*=================================================================*
000450*    ARQUIVOS.... : OPCOES                 I-O       #OPTREC      *
000460*=================================================================*
000470*    MODULOS..... : NENHUM                                        *
000480*=================================================================*
000490*                            ALTERACOES
000500*-----------------------------------------------------------------*
000510* PROGRAMADOR: R. FIALHO
000520* ANALISTA   : IVAN SANCHES
000530* CONSULTORIA: FOURSYS
000540* DATA.......: 14 / 04 / 1994
000550* OBJETIVO...: VERSAO ORIGINAL (OS-9404-11)
000560*-----------------------------------------------------------------*
000570* PROGRAMADOR: MATHEUS H MEDEIROS
000580* ANALISTA   : IVAN SANCHES
000590* CONSULTORIA: FOURSYS
000600* DATA.......: 09 / 09 / 1996
000610* OBJETIVO...: PASSAR A ASSUMIR DIARIA 1 QUANDO O INTERVALO DE
000620*              DATAS SAIR ZERO OU NEGATIVO (OS-9609-07)
000630*-----------------------------------------------------------------*
000640* PROGRAMADOR: MATHEUS H MEDEIROS
000650* ANALISTA   : IVAN SANCHES
000660* CONSULTORIA: FOURSYS
000670* DATA.......: 16 / 12 / 1998
000680* OBJETIVO...: REVISAO DE VIRADA DE SECULO - CALCULO DE DIA
000690*              JULIANO PASSOU A USAR ANO COM 4 DIGITOS
000700*              (OS-9812-27 / ANO 2000)
000710*-----------------------------------------------------------------*
000720* PROGRAMADOR: C. AZEVEDO
000730* ANALISTA   : IVAN SANCHES
000740* CONSULTORIA: FOURSYS
000750* DATA.......: 14 / 08 / 2003
000760* OBJETIVO...: FD DO ARQUIVO OPCOES DECLARAVA 118 CARACTERES -
000770*              CORRIGIDO PARA 119 PARA BATER COM O LAYOUT DO
000780*              #OPTREC (OPT-TYPE + OPT-HOTEL-DADOS) (OS-0308-14)
000790*-----------------------------------------------------------------*
000800* PROGRAMADOR: C. AZEVEDO
000810* ANALISTA   : IVAN SANCHES
000820* CONSULTORIA: FOURSYS
000830* DATA.......: 18 / 08 / 2003
000840* OBJETIVO...: #MSGERRO E #BOOKERRO ESTAVAM COPIADOS DEPOIS DA
000850*              PROCEDURE DIVISION (APOS 9999-TRATA-ERRO-FIM) -
000860*              MOVIDOS PARA A WORKING-STORAGE, ANTES DA PROCEDURE
000870*              DIVISION (OS-0308-19)
000880*-----------------------------------------------------------------*
000890* PROGRAMADOR: C. AZEVEDO
000900* ANALISTA   : IVAN SANCHES
000910* CONSULTORIA: FOURSYS
000920* DATA.......: 22 / 08 / 2003
000930* OBJETIVO...: 0210-CALCULA-DIARIAS CALCULAVA O DIA JULIANO POR
000940*              (ANO*365)+(MES*30)+DIA, UMA APROXIMACAO DE MES DE
000950*              30 DIAS QUE NAO BATE COM O CALENDARIO REAL -
000960*              CRIADA A SECTION 0215-CALCULA-DIA-JULIANO, QUE
000970*              CONVERTE A DATA EM DIA ABSOLUTO POR TABELA DE DIAS
000980*              ACUMULADOS NO MES COM TESTE DE ANO BISSEXTO, PARA
000990*              HOT-NIGHTS SAIR CORRETO EM QUALQUER ESTADIA
001000*              (OS-0308-22)
001010*=================================================================*
001020
001030*=================================================================*
001040 ENVIRONMENT                             DIVISION.
001050*=================================================================*
001060 CONFIGURATION                           SECTION.
001070 SPECIAL-NAMES.
001080     C01 IS TOP-OF-FORM.
001090
001100 INPUT-OUTPUT                            SECTION.
001110 FILE-CONTROL.
001120     SELECT OPCOES ASSIGN TO
001130         "OPCOES"
001140         ORGANIZATION IS SEQUENTIAL
001150         FILE STATUS IS FS-OPCOES.
001160
001170*=================================================================*
001180 DATA                                    DIVISION.
001190*=================================================================*
001200 FILE                                    SECTION.
001210 FD  OPCOES
001220     RECORD CONTAINS 119 CHARACTERS.
001230 COPY "#OPTREC".
001240
001250 WORKING-STORAGE                         SECTION.
001260*---------------- VARIAVEIS DE STATUS
001270 77  FS-OPCOES                   PIC X(02)           VALUE SPACES.
001280*---------------- CONTADORES (COMP-3 / COMP)
001290 77  ACU-LIDOS                   PIC 9(05) COMP-3     VALUE ZEROS.
001300 77  ACU-HOTEIS                  PIC 9(05) COMP-3     VALUE ZEROS.
001310 77  ACU-VOOS                    PIC 9(05) COMP-3     VALUE ZEROS.
001320
001330*---------------- CALCULO DE DIARIAS (CONTAGEM EXATA DE DIAS)
001340 77  WRK-JULIANO-IN              PIC 9(07) COMP-3     VALUE ZEROS.
001350 77  WRK-JULIANO-OUT             PIC 9(07) COMP-3     VALUE ZEROS.
001360 77  WRK-DIFF-DIAS               PIC S9(07) COMP-3    VALUE ZEROS.
001370*---------------- CAMPOS DE 0215-CALCULA-DIA-JULIANO (SUBSTITUI O
001380*    (ANO*365)+(MES*30)+DIA, QUE NAO BATE COM O CALENDARIO REAL
001390*    QUANDO A ESTADIA NAO CAI EM MESES DE 30 DIAS EXATOS
001400*    (OS-0308-22)
001410 77  WRK-CD-ANO                  PIC 9(04) COMP.
001420 77  WRK-CD-MES                  PIC 9(02) COMP.
001430 77  WRK-CD-DIA                  PIC 9(02) COMP.
001440 77  WRK-CD-RESULTADO            PIC 9(07) COMP-3.
001450 77  WRK-BISS-DIV4               PIC 9(04) COMP.
001460 77  WRK-BISS-MOD4               PIC 9(02) COMP.
001470 77  WRK-BISS-DIV100             PIC 9(04) COMP.
001480 77  WRK-BISS-MOD100             PIC 9(02) COMP.
001490 77  WRK-BISS-DIV400             PIC 9(04) COMP.
001500 77  WRK-BISS-MOD400             PIC 9(03) COMP.
001510 77  WRK-FLAG-BISSEXTO           PIC X(01)  VALUE 'N'.
001520     88  ANO-E-BISSEXTO                    VALUE 'S'.
001530*---------------- TABELA DE DIAS ACUMULADOS ANTES DE CADA MES
001540*    (ANO NAO BISSEXTO)
001550 01  WRK-TAB-DIAS-MES-VALORES.
001560     05  FILLER                  PIC 9(03) VALUE 000.
001570     05  FILLER                  PIC 9(03) VALUE 031.
001580     05  FILLER                  PIC 9(03) VALUE 059.
001590     05  FILLER                  PIC 9(03) VALUE 090.
001600     05  FILLER                  PIC 9(03) VALUE 120.
001610     05  FILLER                  PIC 9(03) VALUE 151.
001620     05  FILLER                  PIC 9(03) VALUE 181.
001630     05  FILLER                  PIC 9(03) VALUE 212.
001640     05  FILLER                  PIC 9(03) VALUE 243.
001650     05  FILLER                  PIC 9(03) VALUE 273.
001660     05  FILLER                  PIC 9(03) VALUE 304.
001670     05  FILLER                  PIC 9(03) VALUE 334.
001680 01  WRK-TAB-DIAS-MES REDEFINES WRK-TAB-DIAS-MES-VALORES.
001690     05  WRK-DIAS-ANTES-MES      PIC 9(03) OCCURS 12 TIMES
001700                                  INDEXED BY IDX-MES-TAB.
001710
001720*---------------- VISOES REDEFINED DA DATA AAAAMMDD (SEM FUNCTION)
001730 01  WRK-CHECKIN-GRP.
001740     05  WRK-CHECKIN-NUM         PIC 9(08)           VALUE ZEROS.
001750     05  FILLER                  PIC X(02)           VALUE SPACES.
001760 01  WRK-CHECKOUT-GRP.
001770     05  WRK-CHECKOUT-NUM        PIC 9(08)           VALUE ZEROS.
001780     05  FILLER                  PIC X(02)           VALUE SPACES.
001790 01  WRK-CHECKIN-VISAO REDEFINES WRK-CHECKIN-GRP.
001800     05  WRK-CI-ANO              PIC 9(04).
001810     05  WRK-CI-MES              PIC 9(02).
001820     05  WRK-CI-DIA              PIC 9(02).
001830     05  FILLER                  PIC X(02).
001840 01  WRK-CHECKOUT-VISAO REDEFINES WRK-CHECKOUT-GRP.
001850     05  WRK-CO-ANO              PIC 9(04).
001860     05  WRK-CO-MES              PIC 9(02).
001870     05  WRK-CO-DIA              PIC 9(02).
001880     05  FILLER                  PIC X(02).
001890*---------------- CONTADOR JULIANO EDITADO PARA VISAO BYTE A BYTE
001900 01  WRK-JULIANO-IN-GRP.
001910     05  WRK-JULIANO-IN-ED       PIC 9(07)           VALUE ZEROS.
001920     05  FILLER                  PIC X(01)           VALUE SPACES.
001930 01  WRK-JULIANO-IN-R REDEFINES WRK-JULIANO-IN-GRP.
001940     05  WRK-JI-BYTE             PIC X(01)  OCCURS 8 TIMES.
001950
001960*---------------- BOOKS DE MENSAGEM DE ERRO PADRAO FOURSYS
001970 COPY "#MSGERRO".
001980 COPY "#BOOKERRO".
001990*=================================================================*
002000 PROCEDURE                               DIVISION.
002010*=================================================================*
002020 0000-PRINCIPAL                          SECTION.
002030
002040     PERFORM 0100-INICIAR.
002050     PERFORM 0200-PROCESSAR
002060         UNTIL FS-OPCOES NOT EQUAL '00'.
002070     PERFORM 0300-FINALIZAR.
002080     STOP RUN.
002090
002100 0000-PRINCIPAL-FIM.                     EXIT.
002110*-----------------------------------------------------------------*
002120 0100-INICIAR                            SECTION.
002130
002140     OPEN I-O OPCOES.
002150     IF FS-OPCOES NOT EQUAL '00'
002160         MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
002170         MOVE FS-OPCOES                TO WRK-STATUS-ERRO
002180         MOVE '0100-INICIAR'           TO WRK-AREA-ERRO
002190         PERFORM 9999-TRATA-ERRO
002200     END-IF.
002210
002220     PERFORM 0110-LER-OPCAO.
002230
002240 0100-INICIAR-FIM.                       EXIT.
002250*-----------------------------------------------------------------*
002260 0110-LER-OPCAO                          SECTION.
002270
002280     READ OPCOES NEXT RECORD.
002290     IF FS-OPCOES EQUAL '00'
002300         ADD 1 TO ACU-LIDOS
002310     END-IF.
002320
002330 0110-LER-OPCAO-FIM.                     EXIT.
002340*-----------------------------------------------------------------*
002350 0200-PROCESSAR                          SECTION.
002360
002370     IF OPT-EH-HOTEL
002380         ADD 1 TO ACU-HOTEIS
002390         PERFORM 0210-CALCULA-DIARIAS
002400         PERFORM 0220-CALCULA-TOTAL
002410         REWRITE OPT-REGISTRO
002420         IF FS-OPCOES NOT EQUAL '00'
002430             MOVE WRK-ERRO-GRAVACAO     TO WRK-DESCRICAO-ERRO
002440             MOVE FS-OPCOES             TO WRK-STATUS-ERRO
002450             MOVE '0200-PROCESSAR'      TO WRK-AREA-ERRO
002460             PERFORM 9999-TRATA-ERRO
002470         END-IF
002480     ELSE
002490         ADD 1 TO ACU-VOOS
002500     END-IF.
002510
002520     PERFORM 0110-LER-OPCAO.
002530
002540 0200-PROCESSAR-FIM.                     EXIT.
002550*-----------------------------------------------------------------*
002560 0210-CALCULA-DIARIAS                    SECTION.
002570*    CALCULA HOT-NIGHTS PELA DIFERENCA DE DIA DE CALENDARIO EXATO
002580*    (0215-CALCULA-DIA-JULIANO) ENTRE CHECK-OUT E CHECK-IN. SE O
002590*    RESULTADO SAIR MENOR QUE 1 (DATAS INVERTIDAS OU IGUAIS),
002600*    ASSUME 1 DIARIA (OS-9609-07).
002610
002620     MOVE HOT-CHECKIN  TO WRK-CHECKIN-NUM.
002630     MOVE HOT-CHECKOUT TO WRK-CHECKOUT-NUM.
002640
002650     MOVE WRK-CI-ANO TO WRK-CD-ANO.
002660     MOVE WRK-CI-MES TO WRK-CD-MES.
002670     MOVE WRK-CI-DIA TO WRK-CD-DIA.
002680     PERFORM 0215-CALCULA-DIA-JULIANO.
002690     MOVE WRK-CD-RESULTADO TO WRK-JULIANO-IN.
002700
002710     MOVE WRK-CO-ANO TO WRK-CD-ANO.
002720     MOVE WRK-CO-MES TO WRK-CD-MES.
002730     MOVE WRK-CO-DIA TO WRK-CD-DIA.
002740     PERFORM 0215-CALCULA-DIA-JULIANO.
002750     MOVE WRK-CD-RESULTADO TO WRK-JULIANO-OUT.
002760
002770     COMPUTE WRK-DIFF-DIAS = WRK-JULIANO-OUT - WRK-JULIANO-IN.
002780
002790     IF WRK-DIFF-DIAS LESS 1
002800         MOVE 1 TO HOT-NIGHTS
002810     ELSE
002820         MOVE WRK-DIFF-DIAS TO HOT-NIGHTS
002830     END-IF.
002840
002850 0210-CALCULA-DIARIAS-FIM.                EXIT.
002860*-----------------------------------------------------------------*
002870 0215-CALCULA-DIA-JULIANO                SECTION.
002880*    CONVERTE WRK-CD-ANO/WRK-CD-MES/WRK-CD-DIA NUM NUMERO DE DIA
002890*    ABSOLUTO (WRK-CD-RESULTADO), CONTANDO ANOS BISSEXTOS PELA
002900*    REGRA GREGORIANA (DIVISIVEL POR 4, SALVO SECULOS NAO
002910*    DIVISIVEIS POR 400) - A DIFERENCA ENTRE DOIS RESULTADOS DESTA
002920*    SECTION E A CONTAGEM EXATA DE DIAS CORRIDOS ENTRE AS DATAS
002930*    (OS-0308-22).
002940
002950     DIVIDE WRK-CD-ANO BY 4   GIVING WRK-BISS-DIV4
002960         REMAINDER WRK-BISS-MOD4.
002970     DIVIDE WRK-CD-ANO BY 100 GIVING WRK-BISS-DIV100
002980         REMAINDER WRK-BISS-MOD100.
002990     DIVIDE WRK-CD-ANO BY 400 GIVING WRK-BISS-DIV400
003000         REMAINDER WRK-BISS-MOD400.
003010
003020     MOVE 'N' TO WRK-FLAG-BISSEXTO.
003030     IF WRK-BISS-MOD4 EQUAL ZERO
003040         IF WRK-BISS-MOD100 NOT EQUAL ZERO
003050             MOVE 'S' TO WRK-FLAG-BISSEXTO
003060         ELSE
003070             IF WRK-BISS-MOD400 EQUAL ZERO
003080                 MOVE 'S' TO WRK-FLAG-BISSEXTO
003090             END-IF
003100         END-IF
003110     END-IF.
003120
003130     SET IDX-MES-TAB TO WRK-CD-MES.
003140     COMPUTE WRK-CD-RESULTADO =
003150         (WRK-CD-ANO * 365) + WRK-BISS-DIV4 - WRK-BISS-DIV100
003160         + WRK-BISS-DIV400 + WRK-DIAS-ANTES-MES (IDX-MES-TAB)
003170         + WRK-CD-DIA.
003180
003190     IF ANO-E-BISSEXTO AND WRK-CD-MES GREATER 2
003200         ADD 1 TO WRK-CD-RESULTADO
003210     END-IF.
003220
003230 0215-CALCULA-DIA-JULIANO-FIM.            EXIT.
003240*-----------------------------------------------------------------*
003250 0220-CALCULA-TOTAL                       SECTION.
003260*    HOT-TOTAL-PRICE = PRECO DA DIARIA X NUMERO DE DIARIAS. QUANDO O
003270*    PRECO DA DIARIA VEM ZERADO (FALTANDO NO ARQUIVO DE ORIGEM), O
003280*    TOTAL FICA ZERO TAMBEM.
003290
003300     IF HOT-PRICE-NIGHT EQUAL ZERO
003310         MOVE ZERO TO HOT-TOTAL-PRICE
003320     ELSE
003330         COMPUTE HOT-TOTAL-PRICE =
003340             HOT-PRICE-NIGHT * HOT-NIGHTS
003350     END-IF.
003360
003370 0220-CALCULA-TOTAL-FIM.                   EXIT.
003380*-----------------------------------------------------------------*
003390 0300-FINALIZAR                            SECTION.
003400
003410     CLOSE OPCOES.
003420
003430     DISPLAY "LIFEHOTL - LIDOS.............: " ACU-LIDOS.
003440     DISPLAY "LIFEHOTL - HOTEIS PRECIFICADOS: " ACU-HOTEIS.
003450     DISPLAY "LIFEHOTL - VOOS IGNORADOS.....: " ACU-VOOS.
003460     MOVE WRK-JULIANO-IN TO WRK-JULIANO-IN-ED.
003470     DISPLAY "LIFEHOTL - ULTIMO JULIANO IN..: "
003480         WRK-JULIANO-IN-ED.
003490
003500 0300-FINALIZAR-FIM.                       EXIT.
003510*-----------------------------------------------------------------*
003520 9999-TRATA-ERRO                           SECTION.
003530
003540     DISPLAY "LIFEHOTL *** ERRO ***: " WRK-DESCRICAO-ERRO.
003550     DISPLAY "FILE STATUS..........: " WRK-STATUS-ERRO.
003560     DISPLAY "AREA / SECAO.........: " WRK-AREA-ERRO.
003570     CLOSE OPCOES.
003580     STOP RUN.
003590
003600 9999-TRATA-ERRO-FIM.                      EXIT.
003610*-----------------------------------------------------------------*

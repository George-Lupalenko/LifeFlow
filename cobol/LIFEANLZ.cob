000100*=================================================================*
000110 IDENTIFICATION                          DIVISION.
000120*=================================================================*
000130 PROGRAM-ID.                             LIFEANLZ.
000140 AUTHOR.                                 MATHEUS H MEDEIROS.
000150 INSTALLATION.                           FOURSYS.
000160 DATE-WRITTEN.                           02/05/1994.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000190*=================================================================*
000200*    EMPRESA... :  FOURSYS                                        *
000210*=================================================================*
000220*    PROGRAMA....: LIFEANLZ                                       *
000230*    PROGRAMADOR.: MATHEUS H MEDEIROS                              *
000240*    ANALISTA....: IVAN SANCHES                                    *
000250*    DATA........: 02 / 05 / 1994                                  *
000260*-----------------------------------------------------------------*
000270*    OBJETIVO.... : MONTAR O RESUMO DE ANALYTICS DE UM EXTRATO -  *
000280*                   CHAMA O LIFECLAS E O LIFESUBS, DEPOIS LE O    *
000290*                   ARQUIVO DE TRANSACOES JA CLASSIFICADO PARA    *
000300*                   ACUMULAR TOTAIS POR CATEGORIA, ROLLUPS DE     *
000310*                   ALIMENTACAO / RESTAURANTE / ASSINATURA, O     *
000320*                   TOPO-10 DE MERCADOS DE ASSINATURA E O TEXTO   *
000330*                   DE INSIGHT, IMPRIMINDO TUDO NO RELATORIO DE   *
000340*                   ANALYTICS.                                    *
000350*                                                                 *
000360*    OBSERVACOES. : CHAMADO PELO LIFEDRV, UMA VEZ PARA CADA       *
000370*                   EXTRATO PROCESSADO. O RELATORIO E ABERTO EM   *
000380*                   EXTEND PARA ACUMULAR AS SECOES DE TODOS OS    *
000390*                   EXTRATOS DO LOTE NO MESMO ARQUIVO DE SAIDA.   *
000400*=================================================================*
000410*    ARQUIVOS.... : TRANSACO               INPUT     #TXNREC      *
000420*                   RELATORIO              EXTEND    (LOCAL)      *
000430*=================================================================*
000440*    MODULOS..... : LIFECLAS, LIFESUBS                            *
000450*=================================================================*
000460*                            ALTERACOES
000470*-----------------------------------------------------------------*
000480* PROGRAMADOR: MATHEUS H MEDEIROS
000490* ANALISTA   : IVAN SANCHES
000500* CONSULTORIA: FOURSYS
000510* DATA.......: 02 / 05 / 1994
000520* OBJETIVO...: VERSAO ORIGINAL (OS-9405-06)
000530*-----------------------------------------------------------------*
000540* PROGRAMADOR: R. FIALHO
000550* ANALISTA   : IVAN SANCHES
000560* CONSULTORIA: FOURSYS
000570* DATA.......: 11 / 08 / 1997
000580* OBJETIVO...: ACRESCENTAR A LINHA DE INSIGHT NO RODAPE DA SECAO
000590*              (OS-9708-09)
000600*-----------------------------------------------------------------*
000610* PROGRAMADOR: MATHEUS H MEDEIROS
000620* ANALISTA   : IVAN SANCHES
000630* CONSULTORIA: FOURSYS
000640* DATA.......: 18 / 12 / 1998
000650* OBJETIVO...: REVISAO DE VIRADA DE SECULO - PERIODO DO EXTRATO
000660*              PASSOU A TRAZER 4 DIGITOS DE ANO NO CABECALHO DA
000670*              SECAO (OS-9812-40 / ANO 2000)
000680*-----------------------------------------------------------------*
000690* PROGRAMADOR: MATHEUS H MEDEIROS
000700* ANALISTA   : IVAN SANCHES
000710* CONSULTORIA: FOURSYS
000720* DATA.......: 07 / 06 / 2002
000730* OBJETIVO...: TOPO DE ASSINATURAS PASSOU A ORDENAR POR MEDIA
000740*              DESCENDENTE (ANTES SAIA NA ORDEM DE DESCOBERTA)
000750*              (OS-0206-08)
000760*-----------------------------------------------------------------*
000770* PROGRAMADOR: C. AZEVEDO
000780* ANALISTA   : IVAN SANCHES
000790* CONSULTORIA: FOURSYS
000800* DATA.......: 14 / 08 / 2003
000810* OBJETIVO...: 0231-CALCULA-CATEGORIA ARREDONDAVA O PERCENTUAL
000820*              DUAS VEZES (ROUNDED NO COMPUTE E DE NOVO NA
000830*              CONFERENCIA MANUAL DE 0232), O QUE PODIA MUDAR A
000840*              2A. CASA DECIMAL EM CASOS DE FRONTEIRA. RETIRADO
000850*              O ROUNDED DO PRIMEIRO COMPUTE (OS-0308-14)
000860*-----------------------------------------------------------------*
000870* PROGRAMADOR: C. AZEVEDO
000880* ANALISTA   : IVAN SANCHES
000890* CONSULTORIA: FOURSYS
000900* DATA.......: 18 / 08 / 2003
000910* OBJETIVO...: #MSGERRO E #BOOKERRO ESTAVAM COPIADOS DEPOIS DA
000920*              PROCEDURE DIVISION (APOS 9999-TRATA-ERRO-FIM) -
000930*              MOVIDOS PARA A WORKING-STORAGE, ANTES DA LINKAGE
000940*              SECTION, ONDE JA SAO REFERENCIADOS (OS-0308-19)
000950*-----------------------------------------------------------------*
000960* PROGRAMADOR: C. AZEVEDO
000970* ANALISTA   : IVAN SANCHES
000980* CONSULTORIA: FOURSYS
000990* DATA.......: 22 / 08 / 2003
001000* OBJETIVO...: O LIFEDRV CHAMA O LIFEANLZ POR CALL ESTATICO, UM
001010*              CALL POR EXTRATO DA RODADA, SEM CANCEL ENTRE UMA
001020*              CHAMADA E OUTRA - A WORKING-STORAGE PERSISTE DE UM
001030*              EXTRATO PARA O SEGUINTE. OS ACUMULADORES DE
001040*              #CATREC (CAT-QTDE, SUB-QTDE, SUM-TOTAL-EXPENSES,
001050*              SUM-TOTAL-INCOME, SUM-RESTAURANT-EXP, SUM-FOOD-EXP,
001060*              SUM-SUBSCRIPTION-EXP) E WRK-QTD-SUBGRUPOS /
001070*              WRK-MAIOR-VALOR / WRK-MAIOR-CATEGORIA NAO ERAM
001080*              ZERADOS NO INICIO DA RODADA, DE MODO QUE O 2O.
001090*              EXTRATO EM DIANTE SOMAVA POR CIMA DO ANTERIOR E
001100*              SUB-QTDE (OCCURS 10 TIMES, SEM DEPENDING ON)
001110*              ESTOURAVA O LIMITE DA TABELA EM 0245-COPIA-TOPO-10.
001120*              CRIADA A SECTION 0010-INICIALIZA-TOTAIS, CHAMADA NO
001130*              INICIO DE 0000-PRINCIPAL, QUE ZERA TODOS ESSES
001140*              CAMPOS ANTES DE PROCESSAR CADA EXTRATO (OS-0308-21)
001150*=================================================================*
001160
001170*=================================================================*
001180 ENVIRONMENT                             DIVISION.
001190*=================================================================*
001200 CONFIGURATION                           SECTION.
001210 SPECIAL-NAMES.
001220     C01 IS TOP-OF-FORM.
001230
001240 INPUT-OUTPUT                            SECTION.
001250 FILE-CONTROL.
001260     SELECT TRANSACO ASSIGN TO
001270         "TRANSACO"
001280         ORGANIZATION IS SEQUENTIAL
001290         FILE STATUS IS FS-TRANSACO.
001300
001310     SELECT RELATORIO ASSIGN TO
001320         "RELANLZ"
001330         ORGANIZATION IS LINE SEQUENTIAL
001340         FILE STATUS IS FS-RELATORIO.
001350
001360*=================================================================*
001370 DATA                                    DIVISION.
001380*=================================================================*
001390 FILE                                    SECTION.
001400 FD  TRANSACO
001410     RECORD CONTAINS 240 CHARACTERS.
001420 COPY "#TXNREC".
001430
001440 FD  RELATORIO
001450     RECORD CONTAINS 80 CHARACTERS.
001460 01  REG-RELATORIO                       PIC X(80).
001470
001480 WORKING-STORAGE                         SECTION.
001490*---------------- VARIAVEIS DE STATUS
001500 77  FS-TRANSACO                 PIC X(02)           VALUE SPACES.
001510 77  FS-RELATORIO                PIC X(02)           VALUE SPACES.
001520*---------------- CONTADORES (COMP-3 / COMP)
001530 77  ACU-LIDOS                   PIC 9(05) COMP-3     VALUE ZEROS.
001540 77  ACU-DESPESAS                PIC 9(05) COMP-3     VALUE ZEROS.
001550 77  ACU-RECEITAS                PIC 9(05) COMP-3     VALUE ZEROS.
001560 77  IDX-CATEGORIA               PIC 9(03) COMP        VALUE ZEROS.
001570 77  IDX-ACHADO                  PIC 9(03) COMP        VALUE ZEROS.
001580 77  IDX-SUBGRUPO                PIC 9(03) COMP        VALUE ZEROS.
001590 77  IDX-VARR                    PIC 9(03) COMP        VALUE ZEROS.
001600 77  WRK-QTD-SUBGRUPOS           PIC 9(03) COMP        VALUE ZEROS.
001610 77  WRK-MAIOR-VALOR             PIC 9(09)V99         VALUE ZEROS.
001620*---------------- NOME DA MAIOR CATEGORIA, COM VISAO BYTE A BYTE
001630*    PARA A MONTAGEM DO TEXTO DO INSIGHT (0250-MONTA-INSIGHT)
001640 01  WRK-MAIOR-CATEGORIA-GRP.
001650     05  WRK-MAIOR-CATEGORIA     PIC X(40)            VALUE SPACES.
001660     05  FILLER                  PIC X(04)            VALUE SPACES.
001670 01  WRK-MAIOR-CATEGORIA-R REDEFINES WRK-MAIOR-CATEGORIA-GRP.
001680     05  WRK-MC-BYTE             PIC X(01) OCCURS 44 TIMES.
001690
001700*---------------- COPYBOOK DE TOTALIZADORES E TABELAS DE ANALYTICS
001710 COPY "#CATREC".
001720
001730*---------------- TABELA DE GRUPOS DE ASSINATURA (PARA O TOPO-10)
001740 01  WRK-TAB-SUBGRUPOS.
001750     05  WRK-SG-OCORR OCCURS 60 TIMES INDEXED BY IX-SG.
001760         10  WRK-SG-CONTRAPARTE   PIC X(60).
001770         10  WRK-SG-SOMA-ABS      PIC 9(09)V99.
001780         10  WRK-SG-QTDE          PIC 9(04).
001790         10  WRK-SG-MEDIA         PIC 9(09)V99.
001800         10  FILLER               PIC X(03).
001810
001820*---------------- CAMPOS AUXILIARES DE ARREDONDAMENTO (SEM FUNCTION)
001830 77  WRK-CALC-BASE               PIC 9(09)V99.
001840 77  WRK-CALC-MEIO               PIC 9(09)V99.
001850 77  WRK-CALC-CENTAVOS           PIC 9(11).
001860 77  WRK-PCT-BASE                PIC 9(07)V9999.
001870 77  WRK-PCT-MEIO                PIC 9(07)V9999.
001880 77  WRK-PCT-CENTAVOS            PIC 9(07)V99.
001890
001900*---------------- LINHA DE RELATORIO E VISOES REDEFINED
001910 01  WRK-LINHA-REL                       PIC X(80) VALUE SPACES.
001920 01  WRK-LINHA-REL-CAT REDEFINES WRK-LINHA-REL.
001930     05  WRK-LR-CODIGO            PIC X(22).
001940     05  FILLER                   PIC X(02).
001950     05  WRK-LR-NOME              PIC X(24).
001960     05  WRK-LR-VALOR             PIC ZZZ,ZZZ,ZZ9.99.
001970     05  FILLER                   PIC X(02).
001980     05  WRK-LR-PCT               PIC ZZ9.99.
001990     05  FILLER                   PIC X(01).
002000 01  WRK-LINHA-REL-SUB REDEFINES WRK-LINHA-REL.
002010     05  WRK-LR-MERCHANT          PIC X(40).
002020     05  FILLER                   PIC X(02).
002030     05  WRK-LR-MEDIA             PIC ZZZ,ZZ9.99.
002040     05  FILLER                   PIC X(02).
002050     05  WRK-LR-OCORR             PIC ZZ9.
002060     05  FILLER                   PIC X(21).
002070
002080*---------------- CABECALHOS DE PAGINA (COMUNS AOS RELATORIOS)
002090 COPY "#BOOKCABEC".
002100
002110*---------------- BOOKS DE MENSAGEM DE ERRO PADRAO FOURSYS
002120 COPY "#MSGERRO".
002130 COPY "#BOOKERRO".
002140*=================================================================*
002150 LINKAGE                                 SECTION.
002160*=================================================================*
002170 01  LK-PARM-ANLZ.
002180     05  LK-SEQ-EXTRATO           PIC 9(02).
002190     05  LK-PERIODO               PIC X(20).
002200
002210*=================================================================*
002220 PROCEDURE                               DIVISION USING LK-PARM-ANLZ.
002230*=================================================================*
002240 0000-PRINCIPAL                          SECTION.
002250
002260     PERFORM 0010-INICIALIZA-TOTAIS.
002270     PERFORM 0050-CHAMA-MODULOS.
002280     PERFORM 0100-CARREGA-TOTAIS.
002290     PERFORM 0230-CALCULA-TOTAIS.
002300     PERFORM 0240-TOPO-ASSINATURAS.
002310     PERFORM 0250-MONTA-INSIGHT.
002320     PERFORM 0300-IMPRIME-RELATORIO.
002330     GOBACK.
002340
002350 0000-PRINCIPAL-FIM.                     EXIT.
002360*-----------------------------------------------------------------*
002370 0010-INICIALIZA-TOTAIS                  SECTION.
002380*    O LIFEANLZ E CHAMADO POR CALL ESTATICO, UMA VEZ POR EXTRATO DA
002390*    RODADA - SEM ESTA ZERAGEM OS TOTAIS DE #CATREC E AS VARIAVEIS
002400*    DE TOPO-10 FICARIAM ACUMULANDO DE UM EXTRATO PARA O SEGUINTE
002410*    (OS-0308-21).
002420
002430     MOVE ZERO   TO ACU-LIDOS.
002440     MOVE ZERO   TO ACU-DESPESAS.
002450     MOVE ZERO   TO ACU-RECEITAS.
002460     MOVE ZERO   TO WRK-QTD-SUBGRUPOS.
002470     MOVE ZERO   TO WRK-MAIOR-VALOR.
002480     MOVE SPACES TO WRK-MAIOR-CATEGORIA-GRP.
002490
002500     MOVE ZERO   TO CAT-QTDE.
002510     MOVE ZERO   TO SUB-QTDE.
002520     MOVE ZERO   TO SUM-TOTAL-EXPENSES.
002530     MOVE ZERO   TO SUM-TOTAL-INCOME.
002540     MOVE ZERO   TO SUM-RESTAURANT-EXP.
002550     MOVE ZERO   TO SUM-FOOD-EXP.
002560     MOVE ZERO   TO SUM-SUBSCRIPTION-EXP.
002570     MOVE SPACES TO SUM-INSIGHT.
002580 0010-INICIALIZA-TOTAIS-FIM.             EXIT.
002590*-----------------------------------------------------------------*
002600 0050-CHAMA-MODULOS                      SECTION.
002610
002620     CALL "LIFECLAS".
002630     CALL "LIFESUBS".
002640
002650 0050-CHAMA-MODULOS-FIM.                 EXIT.
002660*-----------------------------------------------------------------*
002670 0100-CARREGA-TOTAIS                     SECTION.
002680
002690     OPEN INPUT TRANSACO.
002700     IF FS-TRANSACO NOT EQUAL '00'
002710         MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
002720         MOVE FS-TRANSACO              TO WRK-STATUS-ERRO
002730         MOVE '0100-CARREGA-TOTAIS'    TO WRK-AREA-ERRO
002740         PERFORM 9999-TRATA-ERRO
002750     END-IF.
002760
002770     READ TRANSACO NEXT RECORD.
002780     PERFORM 0110-PROCESSA-TRANSACAO
002790         UNTIL FS-TRANSACO NOT EQUAL '00'.
002800
002810     CLOSE TRANSACO.
002820
002830 0100-CARREGA-TOTAIS-FIM.                EXIT.
002840*-----------------------------------------------------------------*
002850 0110-PROCESSA-TRANSACAO                 SECTION.
002860
002870     ADD 1 TO ACU-LIDOS.
002880
002890     IF TX-AMOUNT LESS ZERO
002900         ADD 1 TO ACU-DESPESAS
002910         COMPUTE SUM-TOTAL-EXPENSES = SUM-TOTAL-EXPENSES
002920             + (TX-AMOUNT * -1)
002930         PERFORM 0120-ACUMULA-CATEGORIA
002940         IF TX-SUB-SIM
002950             PERFORM 0130-ACUMULA-SUBGRUPO
002960         END-IF
002970     ELSE
002980         ADD 1 TO ACU-RECEITAS
002990         ADD TX-AMOUNT TO SUM-TOTAL-INCOME
003000     END-IF.
003010
003020     READ TRANSACO NEXT RECORD.
003030
003040 0110-PROCESSA-TRANSACAO-FIM.             EXIT.
003050*-----------------------------------------------------------------*
003060 0120-ACUMULA-CATEGORIA                   SECTION.
003070*    PROCURA A CATEGORIA DA TRANSACAO NA TABELA CAT-TABELA; SE
003080*    NAO ACHAR, ABRE UMA ENTRADA NOVA. NAO USA SORT - BUSCA
003090*    LINEAR, TABELA PEQUENA (NO MAXIMO 30 CATEGORIAS POSSIVEIS).
003100
003110     MOVE ZERO TO IDX-ACHADO.
003120     PERFORM 0121-PROCURA-CATEGORIA
003130         VARYING IDX-CATEGORIA FROM 1 BY 1
003140         UNTIL IDX-CATEGORIA GREATER CAT-QTDE
003150            OR IDX-ACHADO GREATER ZERO.
003160
003170     IF IDX-ACHADO EQUAL ZERO
003180         IF CAT-QTDE LESS 50
003190             ADD 1 TO CAT-QTDE
003200             MOVE CAT-QTDE TO IDX-ACHADO
003210             SET IDX-CAT TO IDX-ACHADO
003220             MOVE TX-CATEGORY-CODE TO CAT-CODE (IDX-CAT)
003230             MOVE TX-CATEGORY-NAME TO CAT-NAME (IDX-CAT)
003240             MOVE ZERO TO CAT-AMOUNT (IDX-CAT)
003250         END-IF
003260     END-IF.
003270
003280     IF IDX-ACHADO GREATER ZERO
003290         SET IDX-CAT TO IDX-ACHADO
003300         COMPUTE CAT-AMOUNT (IDX-CAT) = CAT-AMOUNT (IDX-CAT)
003310             + (TX-AMOUNT * -1)
003320     END-IF.
003330
003340 0120-ACUMULA-CATEGORIA-FIM.               EXIT.
003350*-----------------------------------------------------------------*
003360 0121-PROCURA-CATEGORIA                    SECTION.
003370
003380     SET IDX-CAT TO IDX-CATEGORIA.
003390     IF CAT-CODE (IDX-CAT) EQUAL TX-CATEGORY-CODE
003400         MOVE IDX-CATEGORIA TO IDX-ACHADO
003410     END-IF.
003420
003430 0121-PROCURA-CATEGORIA-FIM.                EXIT.
003440*-----------------------------------------------------------------*
003450 0130-ACUMULA-SUBGRUPO                      SECTION.
003460*    PROCURA A CONTRAPARTE DA TRANSACAO NA TABELA DE GRUPOS DE
003470*    ASSINATURA; SE NAO ACHAR, ABRE UMA ENTRADA NOVA.
003480
003490     MOVE ZERO TO IDX-ACHADO.
003500     PERFORM 0131-PROCURA-SUBGRUPO
003510         VARYING IDX-SUBGRUPO FROM 1 BY 1
003520         UNTIL IDX-SUBGRUPO GREATER WRK-QTD-SUBGRUPOS
003530            OR IDX-ACHADO GREATER ZERO.
003540
003550     IF IDX-ACHADO EQUAL ZERO
003560         IF WRK-QTD-SUBGRUPOS LESS 60
003570             ADD 1 TO WRK-QTD-SUBGRUPOS
003580             MOVE WRK-QTD-SUBGRUPOS TO IDX-ACHADO
003590             SET IX-SG TO IDX-ACHADO
003600             MOVE TX-COUNTERPARTY TO WRK-SG-CONTRAPARTE (IX-SG)
003610             MOVE ZERO TO WRK-SG-SOMA-ABS (IX-SG)
003620             MOVE ZERO TO WRK-SG-QTDE (IX-SG)
003630         END-IF
003640     END-IF.
003650
003660     IF IDX-ACHADO GREATER ZERO
003670         SET IX-SG TO IDX-ACHADO
003680         COMPUTE WRK-SG-SOMA-ABS (IX-SG) = WRK-SG-SOMA-ABS (IX-SG)
003690             + (TX-AMOUNT * -1)
003700         ADD 1 TO WRK-SG-QTDE (IX-SG)
003710     END-IF.
003720
003730 0130-ACUMULA-SUBGRUPO-FIM.                  EXIT.
003740*-----------------------------------------------------------------*
003750 0131-PROCURA-SUBGRUPO                       SECTION.
003760
003770     SET IX-SG TO IDX-SUBGRUPO.
003780     IF WRK-SG-CONTRAPARTE (IX-SG) EQUAL TX-COUNTERPARTY
003790         MOVE IDX-SUBGRUPO TO IDX-ACHADO
003800     END-IF.
003810
003820 0131-PROCURA-SUBGRUPO-FIM.                   EXIT.
003830*-----------------------------------------------------------------*
003840 0230-CALCULA-TOTAIS                          SECTION.
003850*    CALCULA A PERCENTAGEM DE CADA CATEGORIA SOBRE O TOTAL DE
003860*    DESPESAS E OS ROLLUPS DE ALIMENTACAO / RESTAURANTE /
003870*    ASSINATURA. TAMBEM GUARDA A CATEGORIA DE MAIOR VALOR PARA O
003880*    INSIGHT.
003890
003900     PERFORM 0231-CALCULA-CATEGORIA
003910         VARYING IDX-CATEGORIA FROM 1 BY 1
003920         UNTIL IDX-CATEGORIA GREATER CAT-QTDE.
003930
003940 0230-CALCULA-TOTAIS-FIM.                      EXIT.
003950*-----------------------------------------------------------------*
003960 0231-CALCULA-CATEGORIA                        SECTION.
003970
003980     SET IDX-CAT TO IDX-CATEGORIA.
003990
004000     IF SUM-TOTAL-EXPENSES GREATER ZERO
004010         COMPUTE WRK-PCT-BASE =
004020             (CAT-AMOUNT (IDX-CAT) * 100) / SUM-TOTAL-EXPENSES
004030         PERFORM 0232-ARREDONDA-PERCENTUAL
004040         MOVE WRK-PCT-CENTAVOS TO CAT-PCT (IDX-CAT)
004050     ELSE
004060         MOVE ZERO TO CAT-PCT (IDX-CAT)
004070     END-IF.
004080
004090     IF CAT-CODE (IDX-CAT) EQUAL "FOOD_GROCERIES        "
004100        OR CAT-CODE (IDX-CAT) EQUAL "FOOD_DELIVERY         "
004110        OR CAT-CODE (IDX-CAT) EQUAL "FOOD_COFFEE_SNACKS    "
004120         ADD CAT-AMOUNT (IDX-CAT) TO SUM-FOOD-EXP
004130     END-IF.
004140
004150     IF CAT-CODE (IDX-CAT) EQUAL "FOOD_RESTAURANT       "
004160         ADD CAT-AMOUNT (IDX-CAT) TO SUM-RESTAURANT-EXP
004170     END-IF.
004180
004190     IF CAT-CODE (IDX-CAT) (1:13) EQUAL "SUBSCRIPTION_"
004200         ADD CAT-AMOUNT (IDX-CAT) TO SUM-SUBSCRIPTION-EXP
004210     END-IF.
004220
004230     IF CAT-AMOUNT (IDX-CAT) GREATER WRK-MAIOR-VALOR
004240         MOVE CAT-AMOUNT (IDX-CAT) TO WRK-MAIOR-VALOR
004250         MOVE CAT-NAME (IDX-CAT)   TO WRK-MAIOR-CATEGORIA
004260     END-IF.
004270
004280 0231-CALCULA-CATEGORIA-FIM.                    EXIT.
004290*-----------------------------------------------------------------*
004300 0232-ARREDONDA-PERCENTUAL                      SECTION.
004310*    ARREDONDA UM PERCENTUAL PARA 2 CASAS DECIMAIS (HALF-UP) SEM
004320*    USAR A CLAUSULA ROUNDED DO COMPUTE ACIMA - CONFERENCIA
004330*    MANUAL SOMANDO 0,005 E TRUNCANDO NA 2A. CASA. O COMPUTE DE
004340*    WRK-PCT-BASE EM 0231 NAO USA ROUNDED DE PROPOSITO - SO ESTE
004350*    PASSO ARREDONDA, PARA NAO ARREDONDAR A CATEGORIA DUAS VEZES
004360*    (OS-0308-14).
004370
004380     COMPUTE WRK-PCT-MEIO = WRK-PCT-BASE + 0.005.
004390     MOVE WRK-PCT-MEIO TO WRK-PCT-CENTAVOS.
004400
004410 0232-ARREDONDA-PERCENTUAL-FIM.                  EXIT.
004420*-----------------------------------------------------------------*
004430 0240-TOPO-ASSINATURAS                           SECTION.
004440*    CALCULA A MEDIA DE CADA GRUPO DE ASSINATURA, ORDENA OS
004450*    GRUPOS POR MEDIA DESCENDENTE (INSERTION SORT - SEM SORT
004460*    VERB) E COPIA OS 10 PRIMEIROS PARA SUB-TABELA.
004470
004480     PERFORM 0241-CALCULA-MEDIA-SUBGRUPO
004490         VARYING IDX-SUBGRUPO FROM 1 BY 1
004500         UNTIL IDX-SUBGRUPO GREATER WRK-QTD-SUBGRUPOS.
004510
004520     PERFORM 0242-ORDENA-SUBGRUPOS
004530         VARYING IDX-SUBGRUPO FROM 1 BY 1
004540         UNTIL IDX-SUBGRUPO GREATER WRK-QTD-SUBGRUPOS.
004550
004560     PERFORM 0245-COPIA-TOPO-10
004570         VARYING IDX-SUBGRUPO FROM 1 BY 1
004580         UNTIL IDX-SUBGRUPO GREATER 10
004590            OR IDX-SUBGRUPO GREATER WRK-QTD-SUBGRUPOS.
004600
004610 0240-TOPO-ASSINATURAS-FIM.                        EXIT.
004620*-----------------------------------------------------------------*
004630 0241-CALCULA-MEDIA-SUBGRUPO                       SECTION.
004640
004650     SET IX-SG TO IDX-SUBGRUPO.
004660     IF WRK-SG-QTDE (IX-SG) GREATER ZERO
004670         COMPUTE WRK-CALC-BASE =
004680             WRK-SG-SOMA-ABS (IX-SG) / WRK-SG-QTDE (IX-SG)
004690         COMPUTE WRK-CALC-MEIO = WRK-CALC-BASE + 0.005
004700         MOVE WRK-CALC-MEIO TO WRK-SG-MEDIA (IX-SG)
004710     END-IF.
004720
004730 0241-CALCULA-MEDIA-SUBGRUPO-FIM.                    EXIT.
004740*-----------------------------------------------------------------*
004750 0242-ORDENA-SUBGRUPOS                              SECTION.
004760
004770     PERFORM 0243-COMPARA-E-TROCA-SUBGRUPO
004780         VARYING IDX-VARR FROM 1 BY 1
004790         UNTIL IDX-VARR GREATER OR EQUAL WRK-QTD-SUBGRUPOS.
004800
004810 0242-ORDENA-SUBGRUPOS-FIM.                           EXIT.
004820*-----------------------------------------------------------------*
004830 0243-COMPARA-E-TROCA-SUBGRUPO                        SECTION.
004840 01  WRK-SG-TROCA.
004850     05  WRK-SGT-CONTRAPARTE      PIC X(60).
004860     05  WRK-SGT-SOMA-ABS         PIC 9(09)V99.
004870     05  WRK-SGT-QTDE             PIC 9(04).
004880     05  WRK-SGT-MEDIA            PIC 9(09)V99.
004890
004900     SET IX-SG TO IDX-VARR.
004910     IF WRK-SG-MEDIA (IX-SG) LESS WRK-SG-MEDIA (IX-SG + 1)
004920         MOVE WRK-SG-OCORR (IX-SG)     TO WRK-SG-TROCA
004930         SET IX-SG UP BY 1
004940         MOVE WRK-SG-OCORR (IX-SG)     TO WRK-SG-OCORR (IX-SG - 1)
004950         SET IX-SG DOWN BY 1
004960         MOVE WRK-SG-TROCA             TO WRK-SG-OCORR (IX-SG + 1)
004970     END-IF.
004980
004990 0243-COMPARA-E-TROCA-SUBGRUPO-FIM.                    EXIT.
005000*-----------------------------------------------------------------*
005010 0245-COPIA-TOPO-10                                    SECTION.
005020
005030     SET IX-SG TO IDX-SUBGRUPO.
005040     ADD 1 TO SUB-QTDE.
005050     SET IDX-SUB TO SUB-QTDE.
005060     MOVE WRK-SG-CONTRAPARTE (IX-SG)  TO SUB-MERCHANT (IDX-SUB).
005070     MOVE WRK-SG-MEDIA (IX-SG)        TO SUB-AVG-AMT (IDX-SUB).
005080     MOVE WRK-SG-QTDE (IX-SG)         TO SUB-COUNT (IDX-SUB).
005090
005100 0245-COPIA-TOPO-10-FIM.                                 EXIT.
005110*-----------------------------------------------------------------*
005120 0250-MONTA-INSIGHT                                      SECTION.
005130
005140     IF WRK-MAIOR-CATEGORIA EQUAL SPACES
005150         MOVE "n/a" TO WRK-MAIOR-CATEGORIA
005160     END-IF.
005170
005180     STRING "expenses "        DELIMITED BY SIZE
005190            SUM-TOTAL-EXPENSES DELIMITED BY SIZE
005200            ", income "        DELIMITED BY SIZE
005210            SUM-TOTAL-INCOME   DELIMITED BY SIZE
005220            ", largest category " DELIMITED BY SIZE
005230            WRK-MAIOR-CATEGORIA   DELIMITED BY SIZE
005240            INTO SUM-INSIGHT.
005250
005260 0250-MONTA-INSIGHT-FIM.                                  EXIT.
005270*-----------------------------------------------------------------*
005280 0300-IMPRIME-RELATORIO                                   SECTION.
005290
005300     OPEN EXTEND RELATORIO.
005310     IF FS-RELATORIO NOT EQUAL '00'
005320         MOVE WRK-ERRO-ABERTURA         TO WRK-DESCRICAO-ERRO
005330         MOVE FS-RELATORIO              TO WRK-STATUS-ERRO
005340         MOVE '0300-IMPRIME-RELATORIO'  TO WRK-AREA-ERRO
005350         PERFORM 9999-TRATA-ERRO
005360     END-IF.
005370
005380     PERFORM 0310-IMPRIME-CABECALHO.
005390     PERFORM 0320-IMPRIME-TOTAIS.
005400     PERFORM 0330-IMPRIME-CATEGORIAS
005410         VARYING IDX-CATEGORIA FROM 1 BY 1
005420         UNTIL IDX-CATEGORIA GREATER CAT-QTDE.
005430     PERFORM 0340-IMPRIME-TOPO-ASSINATURAS
005440         VARYING IDX-SUB FROM 1 BY 1
005450         UNTIL IDX-SUB GREATER SUB-QTDE.
005460     PERFORM 0350-IMPRIME-INSIGHT.
005470
005480     CLOSE RELATORIO.
005490
005500     DISPLAY "LIFEANLZ - LIDOS.............: " ACU-LIDOS.
005510     DISPLAY "LIFEANLZ - DESPESAS..........: " ACU-DESPESAS.
005520     DISPLAY "LIFEANLZ - RECEITAS..........: " ACU-RECEITAS.
005530
005540 0300-IMPRIME-RELATORIO-FIM.                               EXIT.
005550*-----------------------------------------------------------------*
005560 0310-IMPRIME-CABECALHO                                    SECTION.
005570
005580     MOVE "RESUMO DE ANALYTICS"      TO WRK-CAB-TITULO.
005590     MOVE LK-SEQ-EXTRATO             TO WRK-CAB-PAGINA.
005600     WRITE REG-RELATORIO FROM WRK-CAB-TOPO AFTER ADVANCING
005610         TOP-OF-FORM.
005620     WRITE REG-RELATORIO FROM WRK-CAB-LINHA AFTER ADVANCING 1.
005630     MOVE SPACES TO WRK-LINHA-REL.
005640     STRING "EXTRATO NUMERO: " DELIMITED BY SIZE
005650            LK-SEQ-EXTRATO     DELIMITED BY SIZE
005660            "   PERIODO: "     DELIMITED BY SIZE
005670            LK-PERIODO         DELIMITED BY SIZE
005680            INTO WRK-LINHA-REL.
005690     WRITE REG-RELATORIO FROM WRK-LINHA-REL AFTER ADVANCING 2.
005700
005710 0310-IMPRIME-CABECALHO-FIM.                                EXIT.
005720*-----------------------------------------------------------------*
005730 0320-IMPRIME-TOTAIS                                        SECTION.
005740
005750     MOVE SPACES TO WRK-LINHA-REL.
005760     STRING "TOTAL DESPESAS.......: " DELIMITED BY SIZE
005770            SUM-TOTAL-EXPENSES        DELIMITED BY SIZE
005780            INTO WRK-LINHA-REL.
005790     WRITE REG-RELATORIO FROM WRK-LINHA-REL AFTER ADVANCING 2.
005800
005810     MOVE SPACES TO WRK-LINHA-REL.
005820     STRING "TOTAL RECEITAS.......: " DELIMITED BY SIZE
005830            SUM-TOTAL-INCOME          DELIMITED BY SIZE
005840            INTO WRK-LINHA-REL.
005850     WRITE REG-RELATORIO FROM WRK-LINHA-REL AFTER ADVANCING 1.
005860
005870     MOVE SPACES TO WRK-LINHA-REL.
005880     STRING "ALIMENTACAO..........: " DELIMITED BY SIZE
005890            SUM-FOOD-EXP              DELIMITED BY SIZE
005900            INTO WRK-LINHA-REL.
005910     WRITE REG-RELATORIO FROM WRK-LINHA-REL AFTER ADVANCING 1.
005920
005930     MOVE SPACES TO WRK-LINHA-REL.
005940     STRING "RESTAURANTES.........: " DELIMITED BY SIZE
005950            SUM-RESTAURANT-EXP        DELIMITED BY SIZE
005960            INTO WRK-LINHA-REL.
005970     WRITE REG-RELATORIO FROM WRK-LINHA-REL AFTER ADVANCING 1.
005980
005990     MOVE SPACES TO WRK-LINHA-REL.
006000     STRING "ASSINATURAS..........: " DELIMITED BY SIZE
006010            SUM-SUBSCRIPTION-EXP      DELIMITED BY SIZE
006020            INTO WRK-LINHA-REL.
006030     WRITE REG-RELATORIO FROM WRK-LINHA-REL AFTER ADVANCING 1.
006040
006050 0320-IMPRIME-TOTAIS-FIM.                                    EXIT.
006060*-----------------------------------------------------------------*
006070 0330-IMPRIME-CATEGORIAS                                     SECTION.
006080
006090     SET IDX-CAT TO IDX-CATEGORIA.
006100     MOVE SPACES TO WRK-LINHA-REL.
006110     MOVE CAT-CODE (IDX-CAT)   TO WRK-LR-CODIGO.
006120     MOVE CAT-NAME (IDX-CAT)   TO WRK-LR-NOME.
006130     MOVE CAT-AMOUNT (IDX-CAT) TO WRK-LR-VALOR.
006140     MOVE CAT-PCT (IDX-CAT)    TO WRK-LR-PCT.
006150     IF IDX-CATEGORIA EQUAL 1
006160         WRITE REG-RELATORIO FROM WRK-LINHA-REL AFTER
006170             ADVANCING 2
006180     ELSE
006190         WRITE REG-RELATORIO FROM WRK-LINHA-REL AFTER
006200             ADVANCING 1
006210     END-IF.
006220
006230 0330-IMPRIME-CATEGORIAS-FIM.                                  EXIT.
006240*-----------------------------------------------------------------*
006250 0340-IMPRIME-TOPO-ASSINATURAS                                 SECTION.
006260
006270     MOVE SPACES TO WRK-LINHA-REL.
006280     MOVE SUB-MERCHANT (IDX-SUB)   TO WRK-LR-MERCHANT.
006290     MOVE SUB-AVG-AMT (IDX-SUB)    TO WRK-LR-MEDIA.
006300     MOVE SUB-COUNT (IDX-SUB)      TO WRK-LR-OCORR.
006310     IF IDX-SUB EQUAL 1
006320         WRITE REG-RELATORIO FROM WRK-LINHA-REL AFTER
006330             ADVANCING 2
006340     ELSE
006350         WRITE REG-RELATORIO FROM WRK-LINHA-REL AFTER
006360             ADVANCING 1
006370     END-IF.
006380
006390 0340-IMPRIME-TOPO-ASSINATURAS-FIM.                              EXIT.
006400*-----------------------------------------------------------------*
006410 0350-IMPRIME-INSIGHT                                          SECTION.
006420
006430     WRITE REG-RELATORIO FROM WRK-CAB-LINHA AFTER ADVANCING 2.
006440     WRITE REG-RELATORIO FROM SUM-INSIGHT AFTER ADVANCING 1.
006450
006460 0350-IMPRIME-INSIGHT-FIM.                                       EXIT.
006470*-----------------------------------------------------------------*
006480 9999-TRATA-ERRO                                                 SECTION.
006490
006500     DISPLAY "LIFEANLZ *** ERRO ***: " WRK-DESCRICAO-ERRO.
006510     DISPLAY "FILE STATUS..........: " WRK-STATUS-ERRO.
006520     DISPLAY "AREA / SECAO.........: " WRK-AREA-ERRO.
006530     GOBACK.
006540
006550 9999-TRATA-ERRO-FIM.                                             EXIT.
006560*-----------------------------------------------------------------*

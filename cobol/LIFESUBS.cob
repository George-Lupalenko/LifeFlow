000100*=================================================================*
000110 IDENTIFICATION                          DIVISION.
000120*=================================================================*
000130 PROGRAM-ID.                             LIFESUBS.
000140 AUTHOR.                                 MATHEUS H MEDEIROS.
000150 INSTALLATION.                           FOURSYS.
000160 DATE-WRITTEN.                           28/03/1994.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000190*=================================================================*
000200*    EMPRESA... :  FOURSYS                                        *
000210*=================================================================*
000220*    PROGRAMA....: LIFESUBS                                       *
000230*    PROGRAMADOR.: MATHEUS H MEDEIROS                              *
000240*    ANALISTA....: IVAN SANCHES                                    *
000250*    DATA........: 28 / 03 / 1994                                  *
000260*-----------------------------------------------------------------*
000270*    OBJETIVO.... : DETECTAR ASSINATURAS RECORRENTES DENTRO DE UM *
000280*                   UNICO EXTRATO. AGRUPA AS TRANSACOES DE        *
000290*                   DESPESA POR CONTRAPARTE (MAIUSCULIZADA) E     *
000300*                   VALOR ARREDONDADO; GRUPOS COM 3 OU MAIS       *
000310*                   OCORRENCIAS EM QUE TODOS OS INTERVALOS ENTRE  *
000320*                   DATAS CONSECUTIVAS FICAM ENTRE 20 E 40 DIAS   *
000330*                   SAO MARCADOS COMO ASSINATURA - TX-SUBSCRIPTION *
000340*                   E TX-REGULAR VAO OS DOIS PARA 'Y' (TX-REGULAR *
000350*                   REPETE SEMPRE O VALOR DE TX-SUBSCRIPTION NO   *
000360*                   LAYOUT #TXNREC).                              *
000370*                                                                 *
000380*    OBSERVACOES. : NAO USA SORT - A TABELA DE GRUPOS E MONTADA   *
000390*                   E ORDENADA POR DATA EM MEMORIA (PERFORM       *
000400*                   VARYING), CONFORME PADRAO FOURSYS PARA        *
000410*                   TABELAS PEQUENAS. O ARQUIVO E LIDO EM DUAS    *
000420*                   PASSADAS: A 1A. MONTA AS TABELAS EM MEMORIA E *
000430*                   DECIDE OS GRUPOS; A 2A. RELE O ARQUIVO NA     *
000440*                   MESMA ORDEM E REGRAVA SOMENTE OS REGISTROS    *
000450*                   MARCADOS. CHAMADO PELO LIFEANLZ APOS O        *
000460*                   LIFECLAS.                                     *
000470*=================================================================*
000480*    ARQUIVOS.... : TRANSACO               I-O       #TXNREC      *
000490*=================================================================*
000500*    MODULOS..... : NENHUM                                        *
000510*=================================================================*
000520*                            ALTERACOES
000530*-----------------------------------------------------------------*
000540* PROGRAMADOR: MATHEUS H MEDEIROS
000550* ANALISTA   : IVAN SANCHES
000560* CONSULTORIA: FOURSYS
000570* DATA.......: 28 / 03 / 1994
000580* OBJETIVO...: VERSAO ORIGINAL (OS-9403-24)
000590*-----------------------------------------------------------------*
000600* PROGRAMADOR: R. FIALHO
000610* ANALISTA   : IVAN SANCHES
000620* CONSULTORIA: FOURSYS
000630* DATA.......: 19 / 10 / 1996
000640* OBJETIVO...: LIMITAR A TABELA DE GRUPOS A 60 ENTRADAS - EXTRATOS
000650*              COM MUITAS CONTRAPARTES DIFERENTES ESTOURAVAM A
000660*              TABELA ORIGINAL DE 30 (OS-9610-11)
000670*-----------------------------------------------------------------*
000680* PROGRAMADOR: MATHEUS H MEDEIROS
000690* ANALISTA   : IVAN SANCHES
000700* CONSULTORIA: FOURSYS
000710* DATA.......: 15 / 12 / 1998
000720* OBJETIVO...: REVISAO DE VIRADA DE SECULO - CALCULO DE INTERVALO
000730*              DE DIAS TROCADO PARA USAR 4 DIGITOS DE ANO EM
000740*              TODAS AS COMPARACOES (OS-9812-33 / ANO 2000)
000750*-----------------------------------------------------------------*
000760* PROGRAMADOR: MATHEUS H MEDEIROS
000770* ANALISTA   : IVAN SANCHES
000780* CONSULTORIA: FOURSYS
000790* DATA.......: 30 / 05 / 2002
000800* OBJETIVO...: REGRAVACAO PASSADA A DUAS FASES PARA NAO DEPENDER
000810*              DE ACESSO DIRETO AO ARQUIVO DE TRANSACOES
000820*              (OS-0205-15)
000830*-----------------------------------------------------------------*
000840* PROGRAMADOR: C. AZEVEDO
000850* ANALISTA   : IVAN SANCHES
000860* CONSULTORIA: FOURSYS
000870* DATA.......: 18 / 08 / 2003
000880* OBJETIVO...: #MSGERRO E #BOOKERRO ESTAVAM COPIADOS DEPOIS DA
000890*              PROCEDURE DIVISION (APOS 9999-TRATA-ERRO-FIM) -
000900*              MOVIDOS PARA A WORKING-STORAGE, ANTES DA PROCEDURE
000910*              DIVISION, ONDE JA SAO REFERENCIADOS (OS-0308-19)
000920*-----------------------------------------------------------------*
000930* PROGRAMADOR: C. AZEVEDO
000940* ANALISTA   : IVAN SANCHES
000950* CONSULTORIA: FOURSYS
000960* DATA.......: 22 / 08 / 2003
000970* OBJETIVO...: O LIFEANLZ CHAMA O LIFESUBS POR CALL ESTATICO, UMA
000980*              VEZ POR EXTRATO DA RODADA, SEM CANCEL - A TABELA DE
000990*              TRANSACOES (WRK-QTD-TRANSACOES) E A DE GRUPOS
001000*              (WRK-QTD-GRUPOS) FICAVAM COM O TAMANHO DO EXTRATO
001010*              ANTERIOR, MISTURANDO TRANSACOES DE EXTRATOS
001020*              DIFERENTES NO MESMO GRUPO DE ASSINATURA A PARTIR DO
001030*              2O. EXTRATO DA RODADA. CRIADA A SECTION
001040*              0010-INICIALIZA-CONTADORES, CHAMADA NO INICIO DE
001050*              0000-PRINCIPAL (OS-0308-21)
001060*-----------------------------------------------------------------*
001070* PROGRAMADOR: C. AZEVEDO
001080* ANALISTA   : IVAN SANCHES
001090* CONSULTORIA: FOURSYS
001100* DATA.......: 22 / 08 / 2003
001110* OBJETIVO...: 0520-VERIFICA-INTERVALOS CALCULAVA O INTERVALO EM
001120*              DIAS POR (ANO*365)+(MES*30)+DIA, UMA APROXIMACAO DE
001130*              MES DE 30 DIAS QUE NAO BATE COM O CALENDARIO REAL -
001140*              PASSOU A CONVERTER AS DUAS DATAS PARA DIA JULIANO
001150*              (TABELA DE DIAS ACUMULADOS NO MES, COM TESTE DE ANO
001160*              BISSEXTO) E SUBTRAIR OS JULIANOS PARA OBTER A
001170*              CONTAGEM EXATA DE DIAS (OS-0308-22)
001180*=================================================================*
001190
001200*=================================================================*
001210 ENVIRONMENT                             DIVISION.
001220*=================================================================*
001230 CONFIGURATION                           SECTION.
001240 SPECIAL-NAMES.
001250     C01 IS TOP-OF-FORM.
001260 INPUT-OUTPUT                            SECTION.
001270 FILE-CONTROL.
001280     SELECT TRANSACO ASSIGN TO
001290         "TRANSACO"
001300         ORGANIZATION IS SEQUENTIAL
001310         FILE STATUS IS FS-TRANSACO.
001320
001330*=================================================================*
001340 DATA                                    DIVISION.
001350*=================================================================*
001360 FILE                                    SECTION.
001370 FD  TRANSACO
001380     RECORD CONTAINS 240 CHARACTERS.
001390 COPY "#TXNREC".
001400
001410 WORKING-STORAGE                         SECTION.
001420*---------------- VARIAVEIS DE STATUS
001430 77  FS-TRANSACO                 PIC X(02)           VALUE SPACES.
001440*---------------- CONTADORES (COMP-3 / COMP)
001450 77  ACU-LIDOS                   PIC 9(05) COMP-3     VALUE ZEROS.
001460 77  ACU-REGRAVADOS              PIC 9(05) COMP-3     VALUE ZEROS.
001470 77  ACU-MARCADOS-ASSIN          PIC 9(05) COMP-3     VALUE ZEROS.
001480 77  IDX-GRUPO                   PIC 9(03) COMP        VALUE ZEROS.
001490 77  IDX-ACHADO                  PIC 9(03) COMP        VALUE ZEROS.
001500 77  IDX-OCORR                   PIC 9(03) COMP        VALUE ZEROS.
001510 77  IDX-VARR                    PIC 9(03) COMP        VALUE ZEROS.
001520 77  WRK-QTD-GRUPOS              PIC 9(03) COMP        VALUE ZEROS.
001530 77  WRK-QTD-TRANSACOES          PIC 9(03) COMP        VALUE ZEROS.
001540 77  WRK-POSICAO-ATUAL           PIC 9(05) COMP-3      VALUE ZEROS.
001550 77  WRK-CHAVE-PROCURADA         PIC X(63).
001560 77  WRK-INTERVALO-DIAS          PIC S9(05) COMP-3.
001570 77  WRK-DATA-JULIANA-1          PIC 9(07) COMP-3.
001580 77  WRK-DATA-JULIANA-2          PIC 9(07) COMP-3.
001590 77  WRK-TROCA-DATA              PIC 9(08).
001600 77  WRK-TROCA-POSICAO           PIC 9(05) COMP-3.
001610 77  WRK-EH-ASSINATURA           PIC X(01)            VALUE 'N'.
001620     88  EH-ASSINATURA                       VALUE 'S'.
001630 77  WRK-VALOR-ABS               PIC 9(09)V99.
001640 77  WRK-VALOR-ABS-MEIO          PIC 9(09)V99.
001650 77  WRK-VALOR-ARREDOND          PIC 9(09).
001660*---------------- CAMPOS DE 0525-CALCULA-DIA-JULIANO (CONTAGEM
001670*    EXATA DE DIAS DE CALENDARIO PARA O TESTE DE 20-40 DIAS DA
001680*    ASSINATURA - SUBSTITUI O (ANO*365)+(MES*30)+DIA, QUE NAO
001690*    BATE COM O CALENDARIO REAL (OS-0308-22)
001700 77  WRK-CD-ANO                  PIC 9(04) COMP.
001710 77  WRK-CD-MES                  PIC 9(02) COMP.
001720 77  WRK-CD-DIA                  PIC 9(02) COMP.
001730 77  WRK-CD-RESULTADO            PIC 9(07) COMP-3.
001740 77  WRK-BISS-DIV4               PIC 9(04) COMP.
001750 77  WRK-BISS-MOD4               PIC 9(02) COMP.
001760 77  WRK-BISS-DIV100             PIC 9(04) COMP.
001770 77  WRK-BISS-MOD100             PIC 9(02) COMP.
001780 77  WRK-BISS-DIV400             PIC 9(04) COMP.
001790 77  WRK-BISS-MOD400             PIC 9(03) COMP.
001800 77  WRK-FLAG-BISSEXTO           PIC X(01)  VALUE 'N'.
001810     88  ANO-E-BISSEXTO                    VALUE 'S'.
001820*---------------- TABELA DE DIAS ACUMULADOS ANTES DE CADA MES
001830*    (ANO NAO BISSEXTO)
001840 01  WRK-TAB-DIAS-MES-VALORES.
001850     05  FILLER                  PIC 9(03) VALUE 000.
001860     05  FILLER                  PIC 9(03) VALUE 031.
001870     05  FILLER                  PIC 9(03) VALUE 059.
001880     05  FILLER                  PIC 9(03) VALUE 090.
001890     05  FILLER                  PIC 9(03) VALUE 120.
001900     05  FILLER                  PIC 9(03) VALUE 151.
001910     05  FILLER                  PIC 9(03) VALUE 181.
001920     05  FILLER                  PIC 9(03) VALUE 212.
001930     05  FILLER                  PIC 9(03) VALUE 243.
001940     05  FILLER                  PIC 9(03) VALUE 273.
001950     05  FILLER                  PIC 9(03) VALUE 304.
001960     05  FILLER                  PIC 9(03) VALUE 334.
001970 01  WRK-TAB-DIAS-MES REDEFINES WRK-TAB-DIAS-MES-VALORES.
001980     05  WRK-DIAS-ANTES-MES      PIC 9(03) OCCURS 12 TIMES
001990                                  INDEXED BY IDX-MES-TAB.
002000
002010*---------------- CHAVE DE GRUPO (CONTRAPARTE + VALOR ARREDONDADO)
002020 01  WRK-CHAVE-2 REDEFINES WRK-CHAVE-PROCURADA.
002030     05  WRK-CHAVE-CTP-TXT       PIC X(60).
002040     05  WRK-CHAVE-CTP-VAL       PIC 9(03).
002050
002060*---------------- TABELA DE TRANSACOES DE DESPESA DO EXTRATO
002070 01  WRK-TAB-TRANSACOES.
002080     05  WRK-TT-OCORR OCCURS 1 TO 400 TIMES
002090             DEPENDING ON WRK-QTD-TRANSACOES
002100             INDEXED BY IX-TT.
002110         10  WRK-TT-POSICAO       PIC 9(05) COMP-3.
002120         10  WRK-TT-DATA          PIC 9(08).
002130         10  WRK-TT-CONTRAPARTE   PIC X(60).
002140         10  WRK-TT-VALOR         PIC S9(09)V99.
002150*        VISAO DA DATA COMO 4 DIGITOS DE ANO / MES / DIA
002160 01  WRK-TT-DATA-AAMD REDEFINES WRK-TAB-TRANSACOES.
002170     05  FILLER OCCURS 1 TO 400 TIMES
002180             DEPENDING ON WRK-QTD-TRANSACOES.
002190         10  FILLER               PIC 9(05).
002200         10  WRK-TT-ANO           PIC 9(04).
002210         10  WRK-TT-MES           PIC 9(02).
002220         10  WRK-TT-DIA           PIC 9(02).
002230         10  FILLER               PIC X(75).
002240
002250*---------------- TABELA DE GRUPOS (CONTRAPARTE + VALOR ARREDONDADO)
002260 01  WRK-TAB-GRUPOS.
002270     05  WRK-GRP-OCORR OCCURS 60 TIMES INDEXED BY IX-GRP.
002280         10  WRK-GRP-CHAVE        PIC X(63).
002290         10  WRK-GRP-CHAVE-DET REDEFINES WRK-GRP-CHAVE.
002300             15  WRK-GRP-CHAVE-CTP    PIC X(60).
002310             15  WRK-GRP-CHAVE-VAL    PIC 9(03).
002320         10  WRK-GRP-QTD          PIC 9(03) COMP.
002330         10  WRK-GRP-MEMBRO OCCURS 400 TIMES INDEXED BY IX-GM.
002340             15  WRK-GRP-MB-IDXTAB PIC 9(03) COMP.
002350         10  FILLER               PIC X(04).
002360
002370*---------------- MARCAS POR POSICAO DO REGISTRO NO ARQUIVO
002380 01  WRK-TAB-MARCAS.
002390     05  WRK-MARCA OCCURS 500 TIMES INDEXED BY IX-MC.
002400         10  WRK-MARCA-FLAG       PIC X(01)   VALUE SPACES.
002410             88  MARCA-ASSINATURA          VALUE 'S'.
002420         10  FILLER               PIC X(01)   VALUE SPACES.
002430
002440*---------------- BOOKS DE MENSAGEM DE ERRO PADRAO FOURSYS
002450 COPY "#MSGERRO".
002460 COPY "#BOOKERRO".
002470*=================================================================*
002480 PROCEDURE                               DIVISION.
002490*=================================================================*
002500 0000-PRINCIPAL                          SECTION.
002510
002520     PERFORM 0010-INICIALIZA-CONTADORES.
002530     PERFORM 0100-MONTA-TABELAS.
002540     PERFORM 0400-MONTA-TABELA-GRUPOS
002550         VARYING IDX-OCORR FROM 1 BY 1
002560         UNTIL IDX-OCORR GREATER WRK-QTD-TRANSACOES.
002570     PERFORM 0500-AVALIA-GRUPO
002580         VARYING IDX-GRUPO FROM 1 BY 1
002590         UNTIL IDX-GRUPO GREATER WRK-QTD-GRUPOS.
002600     PERFORM 0700-REGRAVA-ARQUIVO.
002610     PERFORM 0900-FINALIZAR.
002620     GOBACK.
002630
002640 0000-PRINCIPAL-FIM.                     EXIT.
002650*-----------------------------------------------------------------*
002660 0010-INICIALIZA-CONTADORES               SECTION.
002670*    O LIFESUBS E CHAMADO POR CALL ESTATICO PELO LIFEANLZ, UMA VEZ
002680*    POR EXTRATO DA RODADA - SEM ESTA ZERAGEM A TABELA DE
002690*    TRANSACOES E A DE GRUPOS CONTINUARIAM COM O TAMANHO DO
002700*    EXTRATO ANTERIOR (OS-0308-21).
002710
002720     MOVE ZERO TO ACU-LIDOS.
002730     MOVE ZERO TO ACU-REGRAVADOS.
002740     MOVE ZERO TO ACU-MARCADOS-ASSIN.
002750     MOVE ZERO TO WRK-QTD-TRANSACOES.
002760     MOVE ZERO TO WRK-QTD-GRUPOS.
002770
002780 0010-INICIALIZA-CONTADORES-FIM.          EXIT.
002790*-----------------------------------------------------------------*
002800 0100-MONTA-TABELAS                      SECTION.
002810
002820     OPEN INPUT TRANSACO.
002830     IF FS-TRANSACO NOT EQUAL '00'
002840         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
002850         MOVE FS-TRANSACO          TO WRK-STATUS-ERRO
002860         MOVE '0100-MONTA-TABELAS' TO WRK-AREA-ERRO
002870         PERFORM 9999-TRATA-ERRO
002880     END-IF.
002890
002900     READ TRANSACO NEXT RECORD.
002910     PERFORM 0110-COLHE-TRANSACAO UNTIL FS-TRANSACO NOT EQUAL '00'.
002920
002930     CLOSE TRANSACO.
002940
002950 0100-MONTA-TABELAS-FIM.                 EXIT.
002960*-----------------------------------------------------------------*
002970 0110-COLHE-TRANSACAO                    SECTION.
002980*    SO INTERESSAM AS TRANSACOES DE DESPESA (VALOR NEGATIVO) PARA
002990*    A DETECCAO DE ASSINATURA. A POSICAO SEQUENCIAL DO REGISTRO
003000*    NO ARQUIVO E GUARDADA PARA A REGRAVACAO NA 2A. PASSADA.
003010
003020     ADD 1 TO ACU-LIDOS.
003030     MOVE ACU-LIDOS TO WRK-POSICAO-ATUAL.
003040
003050     IF TX-AMOUNT LESS ZERO
003060         ADD 1 TO WRK-QTD-TRANSACOES
003070         SET IX-TT TO WRK-QTD-TRANSACOES
003080         MOVE WRK-POSICAO-ATUAL  TO WRK-TT-POSICAO (IX-TT)
003090         MOVE TX-DATE            TO WRK-TT-DATA (IX-TT)
003100         MOVE TX-COUNTERPARTY    TO WRK-TT-CONTRAPARTE (IX-TT)
003110         MOVE TX-AMOUNT          TO WRK-TT-VALOR (IX-TT)
003120     END-IF.
003130
003140     READ TRANSACO NEXT RECORD.
003150
003160 0110-COLHE-TRANSACAO-FIM.                EXIT.
003170*-----------------------------------------------------------------*
003180 0400-MONTA-TABELA-GRUPOS                 SECTION.
003190*    PROCURA A CONTRAPARTE + VALOR ARREDONDADO DA OCORRENCIA
003200*    IDX-OCORR NA TABELA DE GRUPOS; SE NAO ACHAR, ABRE GRUPO NOVO.
003210
003220     SET IX-TT TO IDX-OCORR.
003230     INSPECT WRK-TT-CONTRAPARTE (IX-TT) CONVERTING
003240         "abcdefghijklmnopqrstuvwxyz"
003250         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003260     MOVE WRK-TT-CONTRAPARTE (IX-TT) TO WRK-CHAVE-CTP-TXT.
003270     PERFORM 0410-ARREDONDA-VALOR.
003280     MOVE WRK-VALOR-ARREDOND TO WRK-CHAVE-CTP-VAL.
003290
003300     MOVE ZERO TO IDX-ACHADO.
003310     PERFORM 0420-PROCURA-GRUPO
003320         VARYING IDX-GRUPO FROM 1 BY 1
003330         UNTIL IDX-GRUPO GREATER WRK-QTD-GRUPOS
003340            OR IDX-ACHADO GREATER ZERO.
003350
003360     IF IDX-ACHADO EQUAL ZERO
003370         IF WRK-QTD-GRUPOS LESS 60
003380             ADD 1 TO WRK-QTD-GRUPOS
003390             MOVE WRK-QTD-GRUPOS TO IDX-ACHADO
003400             SET IX-GRP TO IDX-ACHADO
003410             MOVE WRK-CHAVE-PROCURADA TO WRK-GRP-CHAVE (IX-GRP)
003420             MOVE ZERO TO WRK-GRP-QTD (IX-GRP)
003430         END-IF
003440     END-IF.
003450
003460     IF IDX-ACHADO GREATER ZERO
003470         SET IX-GRP TO IDX-ACHADO
003480         ADD 1 TO WRK-GRP-QTD (IX-GRP)
003490         SET IX-GM TO WRK-GRP-QTD (IX-GRP)
003500         MOVE IDX-OCORR TO WRK-GRP-MB-IDXTAB (IX-GRP, IX-GM)
003510     END-IF.
003520
003530 0400-MONTA-TABELA-GRUPOS-FIM.             EXIT.
003540*-----------------------------------------------------------------*
003550 0410-ARREDONDA-VALOR                       SECTION.
003560*    ARREDONDA O MODULO DO VALOR PARA O EURO MAIS PROXIMO (REGRA
003570*    HALF-UP), SEM USAR FUNCTION - SOMA 0,50 E TRUNCA AS CASAS
003580*    DECIMAIS VIA MOVE PARA CAMPO INTEIRO.
003590
003600     COMPUTE WRK-VALOR-ABS = WRK-TT-VALOR (IX-TT) * -1.
003610     COMPUTE WRK-VALOR-ABS-MEIO = WRK-VALOR-ABS + 0.50.
003620     MOVE WRK-VALOR-ABS-MEIO TO WRK-VALOR-ARREDOND.
003630
003640 0410-ARREDONDA-VALOR-FIM.                   EXIT.
003650*-----------------------------------------------------------------*
003660 0420-PROCURA-GRUPO                          SECTION.
003670
003680     SET IX-GRP TO IDX-GRUPO.
003690     IF WRK-GRP-CHAVE (IX-GRP) EQUAL WRK-CHAVE-PROCURADA
003700         MOVE IDX-GRUPO TO IDX-ACHADO
003710     END-IF.
003720
003730 0420-PROCURA-GRUPO-FIM.                     EXIT.
003740*-----------------------------------------------------------------*
003750 0500-AVALIA-GRUPO                           SECTION.
003760*    UM GRUPO SO QUALIFICA COMO ASSINATURA SE TIVER 3 OU MAIS
003770*    OCORRENCIAS E, ORDENADO POR DATA CRESCENTE (INSERTION SORT
003780*    SIMPLES - SEM SORT VERB), TODOS OS INTERVALOS ENTRE DATAS
003790*    CONSECUTIVAS FICAREM ENTRE 20 E 40 DIAS. TX-REGULAR E SEMPRE
003800*    IGUAL A TX-SUBSCRIPTION - NAO HA MARCA INTERMEDIARIA.
003810
003820     SET IX-GRP TO IDX-GRUPO.
003830     IF WRK-GRP-QTD (IX-GRP) GREATER OR EQUAL 3
003840         PERFORM 0510-ORDENA-MEMBROS-GRUPO
003850         MOVE 'S' TO WRK-EH-ASSINATURA
003860         PERFORM 0520-VERIFICA-INTERVALOS
003870             VARYING IDX-OCORR FROM 2 BY 1
003880             UNTIL IDX-OCORR GREATER WRK-GRP-QTD (IX-GRP)
003890         IF EH-ASSINATURA
003900             PERFORM 0530-MARCA-GRUPO
003910                 VARYING IDX-OCORR FROM 1 BY 1
003920                 UNTIL IDX-OCORR GREATER WRK-GRP-QTD (IX-GRP)
003930         END-IF
003940     END-IF.
003950
003960 0500-AVALIA-GRUPO-FIM.                       EXIT.
003970*-----------------------------------------------------------------*
003980 0510-ORDENA-MEMBROS-GRUPO                    SECTION.
003990
004000     PERFORM 0511-PASSO-ORDENACAO
004010         VARYING IDX-OCORR FROM 1 BY 1
004020         UNTIL IDX-OCORR GREATER WRK-GRP-QTD (IX-GRP).
004030
004040 0510-ORDENA-MEMBROS-GRUPO-FIM.                EXIT.
004050*-----------------------------------------------------------------*
004060 0511-PASSO-ORDENACAO                          SECTION.
004070
004080     PERFORM 0512-COMPARA-E-TROCA
004090         VARYING IDX-VARR FROM 1 BY 1
004100         UNTIL IDX-VARR GREATER OR EQUAL WRK-GRP-QTD (IX-GRP).
004110
004120 0511-PASSO-ORDENACAO-FIM.                      EXIT.
004130*-----------------------------------------------------------------*
004140 0512-COMPARA-E-TROCA                            SECTION.
004150*    COMPARA O MEMBRO IDX-VARR COM O SEGUINTE E TROCA AS DUAS
004160*    ENTRADAS DA TABELA WRK-GRP-MEMBRO QUANDO ESTIVEREM FORA DE
004170*    ORDEM (BOLHA SIMPLES - O GRUPO NUNCA PASSA DE 400 MEMBROS,
004180*    MAS NA PRATICA FICA NA CASA DAS DEZENAS).
004190
004200     SET IX-GM TO IDX-VARR.
004210     SET IX-TT TO WRK-GRP-MB-IDXTAB (IX-GRP, IX-GM).
004220     MOVE WRK-TT-DATA (IX-TT) TO WRK-TROCA-DATA.
004230
004240     SET IX-GM UP BY 1.
004250     SET IX-TT TO WRK-GRP-MB-IDXTAB (IX-GRP, IX-GM).
004260
004270     IF WRK-TROCA-DATA GREATER WRK-TT-DATA (IX-TT)
004280         MOVE WRK-GRP-MB-IDXTAB (IX-GRP, IX-GM)
004290             TO WRK-TROCA-POSICAO
004300         SET IX-GM DOWN BY 1
004310         MOVE WRK-GRP-MB-IDXTAB (IX-GRP, IX-GM)
004320             TO WRK-GRP-MB-IDXTAB (IX-GRP, IX-GM + 1)
004330         MOVE WRK-TROCA-POSICAO
004340             TO WRK-GRP-MB-IDXTAB (IX-GRP, IX-GM)
004350     END-IF.
004360
004370 0512-COMPARA-E-TROCA-FIM.                        EXIT.
004380*-----------------------------------------------------------------*
004390 0520-VERIFICA-INTERVALOS                        SECTION.
004400*    O INTERVALO E CALCULADO EM DIAS DE CALENDARIO EXATOS, VIA
004410*    0525-CALCULA-DIA-JULIANO, PARA A FAIXA DE 20 A 40 DIAS DA
004420*    REGRA DE ASSINATURA (OS-0308-22).
004430
004440     SET IX-GM TO IDX-OCORR.
004450     SET IX-TT TO WRK-GRP-MB-IDXTAB (IX-GRP, IX-GM).
004460     MOVE WRK-TT-ANO (IX-TT) TO WRK-CD-ANO.
004470     MOVE WRK-TT-MES (IX-TT) TO WRK-CD-MES.
004480     MOVE WRK-TT-DIA (IX-TT) TO WRK-CD-DIA.
004490     PERFORM 0525-CALCULA-DIA-JULIANO.
004500     MOVE WRK-CD-RESULTADO TO WRK-DATA-JULIANA-2.
004510
004520     SET IX-GM TO IDX-OCORR.
004530     SET IX-GM DOWN BY 1.
004540     SET IX-TT TO WRK-GRP-MB-IDXTAB (IX-GRP, IX-GM).
004550     MOVE WRK-TT-ANO (IX-TT) TO WRK-CD-ANO.
004560     MOVE WRK-TT-MES (IX-TT) TO WRK-CD-MES.
004570     MOVE WRK-TT-DIA (IX-TT) TO WRK-CD-DIA.
004580     PERFORM 0525-CALCULA-DIA-JULIANO.
004590     MOVE WRK-CD-RESULTADO TO WRK-DATA-JULIANA-1.
004600
004610     COMPUTE WRK-INTERVALO-DIAS
004620         = WRK-DATA-JULIANA-2 - WRK-DATA-JULIANA-1.
004630
004640     IF WRK-INTERVALO-DIAS LESS 20
004650        OR WRK-INTERVALO-DIAS GREATER 40
004660         MOVE 'N' TO WRK-EH-ASSINATURA
004670     END-IF.
004680
004690 0520-VERIFICA-INTERVALOS-FIM.                    EXIT.
004700*-----------------------------------------------------------------*
004710 0525-CALCULA-DIA-JULIANO                        SECTION.
004720*    CONVERTE WRK-CD-ANO/WRK-CD-MES/WRK-CD-DIA NUM NUMERO DE DIA
004730*    ABSOLUTO (WRK-CD-RESULTADO), CONTANDO ANOS BISSEXTOS PELA
004740*    REGRA GREGORIANA (DIVISIVEL POR 4, SALVO SECULOS NAO
004750*    DIVISIVEIS POR 400) - A DIFERENCA ENTRE DOIS RESULTADOS DESTA
004760*    SECTION E A CONTAGEM EXATA DE DIAS CORRIDOS ENTRE AS DATAS
004770*    (OS-0308-22).
004780
004790     DIVIDE WRK-CD-ANO BY 4   GIVING WRK-BISS-DIV4
004800         REMAINDER WRK-BISS-MOD4.
004810     DIVIDE WRK-CD-ANO BY 100 GIVING WRK-BISS-DIV100
004820         REMAINDER WRK-BISS-MOD100.
004830     DIVIDE WRK-CD-ANO BY 400 GIVING WRK-BISS-DIV400
004840         REMAINDER WRK-BISS-MOD400.
004850
004860     MOVE 'N' TO WRK-FLAG-BISSEXTO.
004870     IF WRK-BISS-MOD4 EQUAL ZERO
004880         IF WRK-BISS-MOD100 NOT EQUAL ZERO
004890             MOVE 'S' TO WRK-FLAG-BISSEXTO
004900         ELSE
004910             IF WRK-BISS-MOD400 EQUAL ZERO
004920                 MOVE 'S' TO WRK-FLAG-BISSEXTO
004930             END-IF
004940         END-IF
004950     END-IF.
004960
004970     SET IDX-MES-TAB TO WRK-CD-MES.
004980     COMPUTE WRK-CD-RESULTADO =
004990         (WRK-CD-ANO * 365) + WRK-BISS-DIV4 - WRK-BISS-DIV100
005000         + WRK-BISS-DIV400 + WRK-DIAS-ANTES-MES (IDX-MES-TAB)
005010         + WRK-CD-DIA.
005020
005030     IF ANO-E-BISSEXTO AND WRK-CD-MES GREATER 2
005040         ADD 1 TO WRK-CD-RESULTADO
005050     END-IF.
005060
005070 0525-CALCULA-DIA-JULIANO-FIM.                    EXIT.
005080*-----------------------------------------------------------------*
005090 0530-MARCA-GRUPO                                 SECTION.
005100
005110     SET IX-GM TO IDX-OCORR.
005120     SET IX-TT TO WRK-GRP-MB-IDXTAB (IX-GRP, IX-GM).
005130     SET IX-MC TO WRK-TT-POSICAO (IX-TT).
005140     MOVE 'S' TO WRK-MARCA-FLAG (IX-MC).
005150     ADD 1 TO ACU-MARCADOS-ASSIN.
005160
005170 0530-MARCA-GRUPO-FIM.                             EXIT.
005180*-----------------------------------------------------------------*
005190 0700-REGRAVA-ARQUIVO                               SECTION.
005200*    RELE O ARQUIVO NA MESMA ORDEM DA 1A. PASSADA E REGRAVA SOMENTE
005210*    OS REGISTROS QUE FICARAM MARCADOS EM WRK-TAB-MARCAS.
005220
005230     MOVE ZERO TO WRK-POSICAO-ATUAL.
005240     OPEN I-O TRANSACO.
005250     IF FS-TRANSACO NOT EQUAL '00'
005260         MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
005270         MOVE FS-TRANSACO            TO WRK-STATUS-ERRO
005280         MOVE '0700-REGRAVA-ARQUIVO' TO WRK-AREA-ERRO
005290         PERFORM 9999-TRATA-ERRO
005300     END-IF.
005310
005320     READ TRANSACO NEXT RECORD.
005330     PERFORM 0710-REGRAVA-UM-REGISTRO
005340         UNTIL FS-TRANSACO NOT EQUAL '00'.
005350
005360     CLOSE TRANSACO.
005370
005380 0700-REGRAVA-ARQUIVO-FIM.                           EXIT.
005390*-----------------------------------------------------------------*
005400 0710-REGRAVA-UM-REGISTRO                            SECTION.
005410
005420     ADD 1 TO WRK-POSICAO-ATUAL.
005430     SET IX-MC TO WRK-POSICAO-ATUAL.
005440
005450     IF MARCA-ASSINATURA (IX-MC)
005460         MOVE 'Y' TO TX-SUBSCRIPTION
005470         MOVE 'Y' TO TX-REGULAR
005480         REWRITE TX-TRANSACAO
005490         PERFORM 0720-CHECA-STATUS-REWRITE
005500         ADD 1 TO ACU-REGRAVADOS
005510     END-IF.
005520
005530     READ TRANSACO NEXT RECORD.
005540
005550 0710-REGRAVA-UM-REGISTRO-FIM.                        EXIT.
005560*-----------------------------------------------------------------*
005570 0720-CHECA-STATUS-REWRITE                            SECTION.
005580
005590     IF FS-TRANSACO NOT EQUAL '00'
005600         MOVE WRK-ERRO-GRAVACAO          TO WRK-DESCRICAO-ERRO
005610         MOVE FS-TRANSACO                TO WRK-STATUS-ERRO
005620         MOVE '0710-REGRAVA-UM-REGISTRO' TO WRK-AREA-ERRO
005630         PERFORM 9999-TRATA-ERRO
005640     END-IF.
005650
005660 0720-CHECA-STATUS-REWRITE-FIM.                        EXIT.
005670*-----------------------------------------------------------------*
005680 0900-FINALIZAR                                        SECTION.
005690
005700     DISPLAY "LIFESUBS - LIDOS.............: " ACU-LIDOS.
005710     DISPLAY "LIFESUBS - GRUPOS ENCONTRADOS.: " WRK-QTD-GRUPOS.
005720     DISPLAY "LIFESUBS - REGRAVADOS.........: " ACU-REGRAVADOS.
005730     DISPLAY "LIFESUBS - MARCADOS ASSINATURA: "
005740         ACU-MARCADOS-ASSIN.
005750
005760 0900-FINALIZAR-FIM.                                    EXIT.
005770*-----------------------------------------------------------------*
005780 9999-TRATA-ERRO                                        SECTION.
005790
005800     DISPLAY "LIFESUBS *** ERRO ***: " WRK-DESCRICAO-ERRO.
005810     DISPLAY "FILE STATUS..........: " WRK-STATUS-ERRO.
005820     DISPLAY "AREA / SECAO.........: " WRK-AREA-ERRO.
005830     GOBACK.
005840
005850 9999-TRATA-ERRO-FIM.                                    EXIT.
005860*-----------------------------------------------------------------*

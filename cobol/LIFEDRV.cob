000100*=================================================================*
000110 IDENTIFICATION                          DIVISION.
000120*=================================================================*
000130 PROGRAM-ID.                             LIFEDRV.
000140 AUTHOR.                                 MATHEUS H MEDEIROS.
000150 INSTALLATION.                           FOURSYS.
000160 DATE-WRITTEN.                           25/03/1994.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000190*=================================================================*
000200*    EMPRESA... :  FOURSYS                                        *
000210*=================================================================*
000220*    PROGRAMA....: LIFEDRV                                        *
000230*    PROGRAMADOR.: MATHEUS H MEDEIROS                              *
000240*    ANALISTA....: IVAN SANCHES                                    *
000250*    DATA........: 25 / 03 / 1994                                  *
000260*-----------------------------------------------------------------*
000270*    OBJETIVO.... : CONDUZIR O LOTE DE EXTRATOS DA LIFEFLOW -      *
000280*                   PERCORRE OS EXTRATOS DO MAIS RECENTE PARA O    *
000290*                   MAIS ANTIGO (PADRAO 6 EXTRATOS POR RODADA),    *
000300*                   CHAMA O LIFEPARS PARA TRANSFORMAR O TEXTO EM   *
000310*                   TRANSACOES E, SE O EXTRATO TROUXE ALGUMA       *
000320*                   TRANSACAO, CHAMA O LIFEANLZ PARA MONTAR O      *
000330*                   RESUMO DE ANALYTICS DAQUELE EXTRATO.           *
000340*                                                                 *
000350*    OBSERVACOES. : EXTRATOS SEM NENHUMA TRANSACAO GRAVADA PELO    *
000360*                   LIFEPARS SAO PULADOS - NAO ENTRAM NO           *
000370*                   RELATORIO DE ANALYTICS.                       *
000380*=================================================================*
000390*    ARQUIVOS.... : NENHUM (SO CHAMA OS DEMAIS MODULOS)            *
000400*=================================================================*
000410*    MODULOS..... : LIFEPARS, LIFEANLZ                            *
000420*=================================================================*
000430*                            ALTERACOES
000440*-----------------------------------------------------------------*
000450* PROGRAMADOR: MATHEUS H MEDEIROS
000460* ANALISTA   : IVAN SANCHES
000470* CONSULTORIA: FOURSYS
000480* DATA.......: 25 / 03 / 1994
000490* OBJETIVO...: VERSAO ORIGINAL - ENCADEAVA UM UNICO EXTRATO
000500*              (OS-9403-20)
000510*-----------------------------------------------------------------*
000520* PROGRAMADOR: R. FIALHO
000530* ANALISTA   : IVAN SANCHES
000540* CONSULTORIA: FOURSYS
000550* DATA.......: 19 / 10 / 1996
000560* OBJETIVO...: PASSAR A PERCORRER VARIOS EXTRATOS NUMA SO RODADA,
000570*              DO MAIS RECENTE PARA O MAIS ANTIGO (OS-9610-12)
000580*-----------------------------------------------------------------*
000590* PROGRAMADOR: MATHEUS H MEDEIROS
000600* ANALISTA   : IVAN SANCHES
000610* CONSULTORIA: FOURSYS
000620* DATA.......: 20 / 12 / 1998
000630* OBJETIVO...: REVISAO DE VIRADA DE SECULO - SEM CAMPOS DE DATA
000640*              NESTE PROGRAMA, SO CONFERENCIA (OS-9812-41 /
000650*              ANO 2000)
000660*-----------------------------------------------------------------*
000670* PROGRAMADOR: MATHEUS H MEDEIROS
000680* ANALISTA   : IVAN SANCHES
000690* CONSULTORIA: FOURSYS
000700* DATA.......: 14 / 08 / 2003
000710* OBJETIVO...: PULAR O LIFEANLZ QUANDO O EXTRATO NAO TROUXE
000720*              NENHUMA TRANSACAO (OS-0308-15)
000730*=================================================================*
000740
000750*=================================================================*
000760 ENVIRONMENT                             DIVISION.
000770*=================================================================*
000780 CONFIGURATION                           SECTION.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM.
000810
000820*=================================================================*
000830 DATA                                    DIVISION.
000840*=================================================================*
000850 WORKING-STORAGE                         SECTION.
000860*---------------- QUANTIDADE DE EXTRATOS DA RODADA (PADRAO 6)
000870 77  WRK-QTD-EXTRATOS            PIC 9(02) COMP-3     VALUE 6.
000880 77  IDX-EXTRATO                 PIC 9(02) COMP        VALUE ZEROS.
000890*---------------- CONTADORES DA RODADA
000900 77  ACU-EXTRATOS-LIDOS          PIC 9(02) COMP-3     VALUE ZEROS.
000910 77  ACU-EXTRATOS-ANALISADOS     PIC 9(02) COMP-3     VALUE ZEROS.
000920 77  ACU-EXTRATOS-PULADOS        PIC 9(02) COMP-3     VALUE ZEROS.
000930
000940*---------------- MONTAGEM DO NOME DO EXTRATO ("EXTRATnn")
000950 01  WRK-NOME-EXTRATO-ED         PIC 9(02)            VALUE ZEROS.
000960 01  WRK-NOME-EXTRATO-R REDEFINES WRK-NOME-EXTRATO-ED
000970                                  PIC X(02).
000980
000990*---------------- MONTAGEM DO TEXTO DE PERIODO PARA O CABECALHO
001000 01  WRK-SEQ-PERIODO-ED          PIC 9(02)            VALUE ZEROS.
001010 01  WRK-SEQ-PERIODO-R REDEFINES WRK-SEQ-PERIODO-ED
001020                                  PIC X(02).
001030
001040*---------------- AREAS DE PARAMETRO PASSADAS POR CALL/USING
001050 01  WRK-PARM-PARSER.
001060     05  WRK-PP-NOME-EXTRATO      PIC X(08)           VALUE SPACES.
001070     05  WRK-PP-NOME-EXTRATO-R REDEFINES WRK-PP-NOME-EXTRATO.
001080         10  WRK-PP-NE-BYTE       PIC X(01) OCCURS 8 TIMES.
001090     05  WRK-PP-QTD-TRANSACOES    PIC 9(05) COMP-3     VALUE ZEROS.
001100     05  FILLER                   PIC X(04)            VALUE SPACES.
001110 01  WRK-PARM-ANLZ.
001120     05  WRK-PA-SEQ-EXTRATO       PIC 9(02)            VALUE ZEROS.
001130     05  WRK-PA-PERIODO           PIC X(20)            VALUE SPACES.
001140     05  FILLER                   PIC X(04)            VALUE SPACES.
001150
001160*=================================================================*
001170 PROCEDURE                               DIVISION.
001180*=================================================================*
001190 0000-PRINCIPAL                          SECTION.
001200
001210     PERFORM 0100-PROCESSA-EXTRATO
001220         VARYING IDX-EXTRATO FROM 1 BY 1
001230         UNTIL IDX-EXTRATO GREATER WRK-QTD-EXTRATOS.
001240
001250     PERFORM 0900-FINALIZAR.
001260     STOP RUN.
001270
001280 0000-PRINCIPAL-FIM.                     EXIT.
001290*-----------------------------------------------------------------*
001300 0100-PROCESSA-EXTRATO                   SECTION.
001310*    UM EXTRATO POR ITERACAO, DO MAIS RECENTE (EXTRAT01) PARA O
001320*    MAIS ANTIGO (EXTRAT06 NO PADRAO DE 6). CHAMA O LIFEPARS E,
001330*    SE HOUVE TRANSACAO GRAVADA, O LIFEANLZ.
001340
001350     ADD 1 TO ACU-EXTRATOS-LIDOS.
001360
001370     MOVE IDX-EXTRATO TO WRK-NOME-EXTRATO-ED.
001380     STRING "EXTRAT" DELIMITED BY SIZE
001390            WRK-NOME-EXTRATO-R DELIMITED BY SIZE
001400            INTO WRK-PP-NOME-EXTRATO.
001410     MOVE ZERO TO WRK-PP-QTD-TRANSACOES.
001420
001430     CALL "LIFEPARS" USING WRK-PARM-PARSER.
001440
001450     IF WRK-PP-QTD-TRANSACOES GREATER ZERO
001460         ADD 1 TO ACU-EXTRATOS-ANALISADOS
001470         PERFORM 0110-CHAMA-ANALYTICS
001480     ELSE
001490         ADD 1 TO ACU-EXTRATOS-PULADOS
001500         DISPLAY "LIFEDRV - EXTRATO SEM TRANSACOES, PULADO: "
001510             WRK-PP-NOME-EXTRATO
001520     END-IF.
001530
001540 0100-PROCESSA-EXTRATO-FIM.               EXIT.
001550*-----------------------------------------------------------------*
001560 0110-CHAMA-ANALYTICS                     SECTION.
001570
001580     MOVE IDX-EXTRATO TO WRK-PA-SEQ-EXTRATO.
001590     MOVE IDX-EXTRATO TO WRK-SEQ-PERIODO-ED.
001600     STRING "EXTRATO NUMERO " DELIMITED BY SIZE
001610            WRK-SEQ-PERIODO-R DELIMITED BY SIZE
001620            INTO WRK-PA-PERIODO.
001630
001640     CALL "LIFEANLZ" USING WRK-PARM-ANLZ.
001650
001660 0110-CHAMA-ANALYTICS-FIM.                 EXIT.
001670*-----------------------------------------------------------------*
001680 0900-FINALIZAR                            SECTION.
001690
001700     DISPLAY "LIFEDRV - EXTRATOS LIDOS.......: "
001710         ACU-EXTRATOS-LIDOS.
001720     DISPLAY "LIFEDRV - EXTRATOS ANALISADOS..: "
001730         ACU-EXTRATOS-ANALISADOS.
001740     DISPLAY "LIFEDRV - EXTRATOS PULADOS.....: "
001750         ACU-EXTRATOS-PULADOS.
001760
001770 0900-FINALIZAR-FIM.                       EXIT.

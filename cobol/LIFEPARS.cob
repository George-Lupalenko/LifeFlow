000100*=================================================================*
000110 IDENTIFICATION                          DIVISION.
000120*=================================================================*
000130 PROGRAM-ID.                             LIFEPARS.
000140 AUTHOR.                                 MATHEUS H MEDEIROS.
000150 INSTALLATION.                           FOURSYS.
000160 DATE-WRITTEN.                           14/03/1994.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000190*=================================================================*
000200*    EMPRESA... :  FOURSYS                                        *
000210*=================================================================*
000220*    PROGRAMA....: LIFEPARS                                       *
000230*    PROGRAMADOR.: MATHEUS H MEDEIROS                              *
000240*    ANALISTA....: IVAN SANCHES                                    *
000250*    DATA........: 14 / 03 / 1994                                  *
000260*-----------------------------------------------------------------*
000270*    OBJETIVO.... : LER O EXTRATO TATRA BANKA (TEXTO) LINHA A     *
000280*                   LINHA, MONTAR OS BLOCOS DE LANCAMENTO E       *
000290*                   GRAVAR UM REGISTRO DE TRANSACAO POR BLOCO     *
000300*                   COM VALOR ENCONTRADO. ACUMULA OS TOTAIS DE    *
000310*                   CONTROLE DB (DEBITO) E CR (CREDITO).          *
000320*                                                                 *
000330*    OBSERVACOES. : CHAMADO PELO LIFEDRV, UM EXTRATO POR RODADA - *
000340*                   O NOME DO ARQUIVO DE EXTRATO VEM NO PARAMETRO *
000350*                   LK-NOME-EXTRATO (ASSIGN TO DINAMICO) PARA QUE *
000360*                   O LIFEDRV POSSA VARIAR O EXTRATO LIDO A CADA  *
000370*                   CHAMADA (OS-0308-14).                         *
000380*=================================================================*
000390*    ARQUIVOS.... : EXTRATO                INPUT     LINE SEQ     *
000400*                   TRANSACO               OUTPUT    #TXNREC      *
000410*=================================================================*
000420*    MODULOS..... : NENHUM                                        *
000430*=================================================================*
000440*                            ALTERACOES
000450*-----------------------------------------------------------------*
000460* PROGRAMADOR: MATHEUS H MEDEIROS
000470* ANALISTA   : IVAN SANCHES
000480* CONSULTORIA: FOURSYS
000490* DATA.......: 14 / 03 / 1994
000500* OBJETIVO...: VERSAO ORIGINAL DO PARSER DE EXTRATO (OS-9403-11)
000510*-----------------------------------------------------------------*
000520* PROGRAMADOR: MATHEUS H MEDEIROS
000530* ANALISTA   : IVAN SANCHES
000540* CONSULTORIA: FOURSYS
000550* DATA.......: 02 / 08 / 1994
000560* OBJETIVO...: TRATAR VIRGULA DECIMAL NO VALOR DO "SUMA:"
000570*              (OS-9408-02)
000580*-----------------------------------------------------------------*
000590* PROGRAMADOR: MATHEUS H MEDEIROS
000600* ANALISTA   : IVAN SANCHES
000610* CONSULTORIA: FOURSYS
000620* DATA.......: 22 / 11 / 1995
000630* OBJETIVO...: CONTRAPARTE PASSA A CONSIDERAR PAYER/RECEIVER
000640*              QUANDO NAO HA MIESTO PLATBY (OS-9511-19)
000650*-----------------------------------------------------------------*
000660* PROGRAMADOR: R. FIALHO
000670* ANALISTA   : IVAN SANCHES
000680* CONSULTORIA: FOURSYS
000690* DATA.......: 09 / 12 / 1998
000700* OBJETIVO...: REVISAO DE VIRADA DE SECULO - CAMPOS DE DATA JA
000710*              TRABALHAM COM ANO DE 4 DIGITOS, NADA A ALTERAR
000720*              NESTE PROGRAMA (OS-9812-24 / ANO 2000)
000730*-----------------------------------------------------------------*
000740* PROGRAMADOR: MATHEUS H MEDEIROS
000750* ANALISTA   : IVAN SANCHES
000760* CONSULTORIA: FOURSYS
000770* DATA.......: 17 / 02 / 2001
000780* OBJETIVO...: EXPRESSAO "VYBER Z BANKOMATU" PASSA A GERAR
000790*              DEBITO MESMO SEM SUMA: EXPLICITO (OS-0102-06)
000800*-----------------------------------------------------------------*
000810* PROGRAMADOR: MATHEUS H MEDEIROS
000820* ANALISTA   : IVAN SANCHES
000830* CONSULTORIA: FOURSYS
000840* DATA.......: 14 / 08 / 2003
000850* OBJETIVO...: PROGRAMA PASSA A RECEBER O NOME DO EXTRATO E A
000860*              DEVOLVER A QUANTIDADE DE TRANSACOES GRAVADAS POR
000870*              PARAMETRO (LK-PARM-PARSER), PARA O LIFEDRV PODER
000880*              ENCADEAR VARIOS EXTRATOS NUMA SO RODADA
000890*              (OS-0308-14)
000900*-----------------------------------------------------------------*
000910* PROGRAMADOR: C. AZEVEDO
000920* ANALISTA   : IVAN SANCHES
000930* CONSULTORIA: FOURSYS
000940* DATA.......: 20 / 08 / 2003
000950* OBJETIVO...: 0250-FECHA-BLOCO CHAMAVA 0255-DETERMINA-CONTRAPARTE
000960*              ANTES DE 0260-DETERMINA-SINAL-FINAL - PARA DESPESA
000970*              SO COM PALAVRA-CHAVE NO CORPO (SEM "MIESTO PLATBY"
000980*              E SEM SINAL EXPLICITO), A CONTRAPARTE SAIA PAYER
000990*              EM VEZ DE RECEIVER PORQUE O SINAL AINDA NAO TINHA
001000*              SIDO RESOLVIDO. INVERTIDA A ORDEM DOS PERFORM
001010*              (OS-0308-20)
001020*=================================================================*
001030
001040*=================================================================*
001050 ENVIRONMENT                             DIVISION.
001060*=================================================================*
001070 CONFIGURATION                           SECTION.
001080 SPECIAL-NAMES.
001090     CLASS WRK-CLASSE-DIGITO   IS "0" THRU "9".
001100
001110 INPUT-OUTPUT                            SECTION.
001120 FILE-CONTROL.
001130     SELECT EXTRATO ASSIGN TO
001140         LK-NOME-EXTRATO
001150         ORGANIZATION IS LINE SEQUENTIAL
001160         FILE STATUS IS FS-EXTRATO.
001170
001180     SELECT TRANSACO ASSIGN TO
001190         "TRANSACO"
001200         ORGANIZATION IS SEQUENTIAL
001210         FILE STATUS IS FS-TRANSACO.
001220
001230*=================================================================*
001240 DATA                                    DIVISION.
001250*=================================================================*
001260 FILE                                    SECTION.
001270 FD  EXTRATO
001280     RECORD CONTAINS 1 TO 132 CHARACTERS.
001290 01  REG-EXTRATO                         PIC X(132).
001300
001310 FD  TRANSACO
001320     RECORD CONTAINS 240 CHARACTERS.
001330 COPY "#TXNREC".
001340
001350 WORKING-STORAGE                         SECTION.
001360*---------------- VARIAVEIS DE STATUS
001370 77  FS-EXTRATO                  PIC X(02)           VALUE SPACES.
001380 77  FS-TRANSACO                 PIC X(02)           VALUE SPACES.
001390*---------------- VARIAVEIS DE ACUMULO (COMP-3, CONTADORES)
001400 77  ACU-LIDOS                   PIC 9(05) COMP-3     VALUE ZEROS.
001410 77  ACU-GRAVADOS                PIC 9(05) COMP-3     VALUE ZEROS.
001420 77  IDX-SCAN                    PIC 9(03) COMP        VALUE ZEROS.
001430 77  IDX-INICIO-VALOR            PIC 9(03) COMP        VALUE ZEROS.
001440 77  IDX-FIM-VALOR               PIC 9(03) COMP        VALUE ZEROS.
001450 77  IDX-DESTINO                 PIC 9(03) COMP        VALUE ZEROS.
001460 77  WRK-LEN-VALOR               PIC 9(03) COMP        VALUE ZEROS.
001470*---------------- TOTAIS DE CONTROLE (MOEDA - DISPLAY, SEM PACK)
001480 01  ACU-DEBITO                  PIC 9(11)V99          VALUE ZEROS.
001490 01  ACU-CREDITO                 PIC 9(11)V99          VALUE ZEROS.
001500*---------------- LINHA LIDA DO EXTRATO E VISAO DE CABECALHO
001510 01  WRK-LINHA-ENTRADA           PIC X(132)            VALUE SPACES.
001520 01  WRK-LINHA-DATA REDEFINES WRK-LINHA-ENTRADA.
001530     05  WRK-LD-DIA              PIC X(02).
001540     05  WRK-LD-PONTO-1          PIC X(01).
001550     05  WRK-LD-MES              PIC X(02).
001560     05  WRK-LD-PONTO-2          PIC X(01).
001570     05  WRK-LD-ANO              PIC X(04).
001580     05  FILLER                  PIC X(122).
001590 01  WRK-LINHA-MAIUSC            PIC X(132)            VALUE SPACES.
001600*---------------- DATA DO BLOCO CORRENTE (AAAAMMDD)
001610 01  WRK-DATA-BLOCO-TXT          PIC X(08)             VALUE ZEROS.
001620 01  WRK-DATA-BLOCO-NUM REDEFINES WRK-DATA-BLOCO-TXT
001630                                  PIC 9(08).
001640*---------------- CAMPOS DE CONTROLE DO BLOCO
001650 01  WRK-CAMPOS-CONTROLE.
001660     05  WRK-BLOCO-ATIVO         PIC X(01)  VALUE 'N'.
001670         88  HA-BLOCO-ABERTO                VALUE 'S'.
001680         88  HA-BLOCO-FECHADO               VALUE 'N'.
001690     05  WRK-EH-CABECALHO        PIC X(01)  VALUE 'N'.
001700         88  LINHA-EH-CABECALHO             VALUE 'S'.
001710     05  WRK-VALOR-ACHADO        PIC X(01)  VALUE 'N'.
001720         88  ACHOU-VALOR                    VALUE 'S'.
001730     05  WRK-SINAL-EXPLICITO     PIC X(01)  VALUE 'N'.
001740         88  SINAL-JA-EXPLICITO             VALUE 'S'.
001750     05  WRK-SINAL-IMPLICITO     PIC X(03)  VALUE SPACES.
001760         88  IMPLICITO-DEBITO               VALUE 'NEG'.
001770         88  IMPLICITO-CREDITO               VALUE 'POS'.
001780     05  WRK-SINAL-FINAL         PIC X(01)  VALUE '+'.
001790         88  SINAL-EH-DEBITO                 VALUE '-'.
001800         88  SINAL-EH-CREDITO                 VALUE '+'.
001810     05  FILLER                  PIC X(10)  VALUE SPACES.
001820*---------------- TEXTO DO BLOCO PARA MONTAGEM DA TRANSACAO
001830 01  WRK-DADOS-BLOCO.
001840     05  WRK-DESCRICAO-BLOCO     PIC X(80)  VALUE SPACES.
001850     05  WRK-MERCHANT            PIC X(60)  VALUE SPACES.
001860     05  WRK-RECEIVER            PIC X(60)  VALUE SPACES.
001870     05  WRK-PAYER               PIC X(60)  VALUE SPACES.
001880     05  WRK-CONTRAPARTE         PIC X(60)  VALUE SPACES.
001890 01  WRK-DESCRICAO-FINAL-20 REDEFINES WRK-DADOS-BLOCO.
001900     05  FILLER                  PIC X(60).
001910     05  WRK-DF-ULTIMOS-20       PIC X(20).
001920     05  FILLER                  PIC X(180).
001930*---------------- CAMPO GENERICO DE EXTRACAO DE VALOR
001940 01  WRK-CAMPO-VALOR             PIC X(30)  VALUE SPACES.
001950 01  WRK-VALOR-EDITADO           PIC X(11) JUSTIFIED RIGHT
001960                                             VALUE SPACES.
001970 01  WRK-VALOR-9V99 REDEFINES WRK-VALOR-EDITADO
001980                                  PIC 9(09)V99.
001990 01  WRK-DIGITOS-BRUTOS          PIC X(11)  VALUE SPACES.
002000*---------------- BUFFER DE UNSTRING DO "SUMA:"
002010 01  WRK-ANTES-SUMA              PIC X(30)  VALUE SPACES.
002020 01  WRK-DEPOIS-SUMA             PIC X(30)  VALUE SPACES.
002030*---------------- CONTADORES DE PESQUISA DE PALAVRA-CHAVE
002040 77  WRK-ACHOU-PALAVRA           PIC 9(03) COMP-3      VALUE ZEROS.
002050*---------------- BOOKS DE MENSAGEM DE ERRO PADRAO FOURSYS
002060 COPY "#MSGERRO".
002070 COPY "#BOOKERRO".
002080
002090*=================================================================*
002100 LINKAGE                                 SECTION.
002110*=================================================================*
002120 01  LK-PARM-PARSER.
002130     05  LK-NOME-EXTRATO          PIC X(08).
002140     05  LK-QTD-TRANSACOES        PIC 9(05) COMP-3.
002150
002160*=================================================================*
002170 PROCEDURE                               DIVISION USING LK-PARM-PARSER.
002180*=================================================================*
002190 0000-PRINCIPAL                          SECTION.
002200
002210     PERFORM 0100-INICIAR.
002220     PERFORM 0200-PROCESSAR UNTIL FS-EXTRATO NOT EQUAL '00'.
002230     PERFORM 0300-FINALIZAR.
002240     GOBACK.
002250
002260 0000-PRINCIPAL-FIM.                     EXIT.
002270*-----------------------------------------------------------------*
002280 0100-INICIAR                            SECTION.
002290
002300     OPEN INPUT  EXTRATO
002310          OUTPUT TRANSACO.
002320
002330     IF FS-EXTRATO NOT EQUAL '00'
002340         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
002350         MOVE FS-EXTRATO           TO WRK-STATUS-ERRO
002360         MOVE '0100-INICIAR EXTRATO' TO WRK-AREA-ERRO
002370         PERFORM 9999-TRATA-ERRO
002380     END-IF.
002390
002400     IF FS-TRANSACO NOT EQUAL '00'
002410         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
002420         MOVE FS-TRANSACO          TO WRK-STATUS-ERRO
002430         MOVE '0100-INICIAR TRANSACO' TO WRK-AREA-ERRO
002440         PERFORM 9999-TRATA-ERRO
002450     END-IF.
002460
002470     PERFORM 0110-LER-LINHA.
002480
002490 0100-INICIAR-FIM.                       EXIT.
002500*-----------------------------------------------------------------*
002510 0110-LER-LINHA                          SECTION.
002520
002530     READ EXTRATO INTO WRK-LINHA-ENTRADA.
002540     IF FS-EXTRATO EQUAL '00'
002550         ADD 1 TO ACU-LIDOS
002560     END-IF.
002570
002580 0110-LER-LINHA-FIM.                     EXIT.
002590*-----------------------------------------------------------------*
002600 0200-PROCESSAR                          SECTION.
002610
002620     PERFORM 0210-DETECTA-CABECALHO.
002630
002640     IF LINHA-EH-CABECALHO
002650         PERFORM 0220-ABRE-NOVO-BLOCO
002660     ELSE
002670         IF HA-BLOCO-ABERTO
002680             PERFORM 0230-COLHE-LINHA-BLOCO
002690         END-IF
002700     END-IF.
002710
002720     PERFORM 0110-LER-LINHA.
002730
002740 0200-PROCESSAR-FIM.                     EXIT.
002750*-----------------------------------------------------------------*
002760 0210-DETECTA-CABECALHO                  SECTION.
002770
002780     MOVE 'N' TO WRK-EH-CABECALHO.
002790     IF WRK-LD-DIA IS WRK-CLASSE-DIGITO
002800        AND WRK-LD-MES IS WRK-CLASSE-DIGITO
002810        AND WRK-LD-ANO IS WRK-CLASSE-DIGITO
002820        AND WRK-LD-PONTO-1 EQUAL '.'
002830        AND WRK-LD-PONTO-2 EQUAL '.'
002840         MOVE 'S' TO WRK-EH-CABECALHO
002850     END-IF.
002860
002870 0210-DETECTA-CABECALHO-FIM.              EXIT.
002880*-----------------------------------------------------------------*
002890 0220-ABRE-NOVO-BLOCO                    SECTION.
002900
002910     IF HA-BLOCO-ABERTO
002920         PERFORM 0250-FECHA-BLOCO
002930     END-IF.
002940
002950     MOVE 'S'    TO WRK-BLOCO-ATIVO.
002960     MOVE 'N'    TO WRK-VALOR-ACHADO.
002970     MOVE 'N'    TO WRK-SINAL-EXPLICITO.
002980     MOVE SPACES TO WRK-SINAL-IMPLICITO.
002990     MOVE '+'    TO WRK-SINAL-FINAL.
003000     MOVE SPACES TO WRK-DADOS-BLOCO.
003010     MOVE WRK-LINHA-ENTRADA (1:80) TO WRK-DESCRICAO-BLOCO.
003020
003030     STRING WRK-LD-ANO DELIMITED BY SIZE
003040            WRK-LD-MES DELIMITED BY SIZE
003050            WRK-LD-DIA DELIMITED BY SIZE
003060            INTO WRK-DATA-BLOCO-TXT.
003070
003080     MOVE WRK-DF-ULTIMOS-20  TO WRK-CAMPO-VALOR (1:20).
003090     MOVE SPACES             TO WRK-CAMPO-VALOR (21:10).
003100     PERFORM 0800-EXTRAI-VALOR-CAMPO.
003110
003120 0220-ABRE-NOVO-BLOCO-FIM.                EXIT.
003130*-----------------------------------------------------------------*
003140 0230-COLHE-LINHA-BLOCO                  SECTION.
003150
003160     MOVE WRK-LINHA-ENTRADA TO WRK-LINHA-MAIUSC.
003170     INSPECT WRK-LINHA-MAIUSC CONVERTING
003180         "abcdefghijklmnopqrstuvwxyz"
003190         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003200
003210     IF WRK-LINHA-MAIUSC (1:13) EQUAL "MIESTO PLATBY"
003220         MOVE WRK-LINHA-ENTRADA (15:60) TO WRK-MERCHANT
003230     END-IF.
003240
003250     IF WRK-LINHA-MAIUSC (1:8) EQUAL "PRIJEMCA"
003260         MOVE WRK-LINHA-ENTRADA (10:60) TO WRK-RECEIVER
003270     END-IF.
003280
003290     IF WRK-LINHA-MAIUSC (1:8) EQUAL "PLATITEL"
003300         MOVE WRK-LINHA-ENTRADA (10:60) TO WRK-PAYER
003310     END-IF.
003320
003330     IF NOT ACHOU-VALOR
003340         MOVE ZERO TO WRK-ACHOU-PALAVRA
003350         INSPECT WRK-LINHA-MAIUSC TALLYING WRK-ACHOU-PALAVRA
003360             FOR ALL "SUMA:"
003370         IF WRK-ACHOU-PALAVRA GREATER ZERO
003380             UNSTRING WRK-LINHA-MAIUSC DELIMITED BY "SUMA:"
003390                 INTO WRK-ANTES-SUMA WRK-DEPOIS-SUMA
003400             MOVE SPACES         TO WRK-CAMPO-VALOR
003410             MOVE WRK-DEPOIS-SUMA TO WRK-CAMPO-VALOR
003420             PERFORM 0800-EXTRAI-VALOR-CAMPO
003430         END-IF
003440     END-IF.
003450
003460     IF NOT SINAL-JA-EXPLICITO
003470         MOVE ZERO TO WRK-ACHOU-PALAVRA
003480         INSPECT WRK-LINHA-MAIUSC TALLYING WRK-ACHOU-PALAVRA
003490             FOR ALL "ODOSLANA PLATBA" ALL "VYBER Z BANKOMATU"
003500         IF WRK-ACHOU-PALAVRA GREATER ZERO
003510             MOVE 'NEG' TO WRK-SINAL-IMPLICITO
003520         END-IF
003530
003540         MOVE ZERO TO WRK-ACHOU-PALAVRA
003550         INSPECT WRK-LINHA-MAIUSC TALLYING WRK-ACHOU-PALAVRA
003560             FOR ALL "PRIJATA PLATBA" ALL "VISA DIRECT"
003570                      ALL "VKLAD HOTOVOSTI"
003580         IF WRK-ACHOU-PALAVRA GREATER ZERO
003590             MOVE 'POS' TO WRK-SINAL-IMPLICITO
003600         END-IF
003610     END-IF.
003620
003630 0230-COLHE-LINHA-BLOCO-FIM.              EXIT.
003640*-----------------------------------------------------------------*
003650 0250-FECHA-BLOCO                        SECTION.
003660
003670*    O SINAL TEM QUE SER RESOLVIDO ANTES DA CONTRAPARTE, POIS
003680*    0255 TESTA SINAL-EH-DEBITO (OS-0308-20).
003690     IF ACHOU-VALOR
003700         PERFORM 0260-DETERMINA-SINAL-FINAL
003710         PERFORM 0255-DETERMINA-CONTRAPARTE
003720         PERFORM 0270-GRAVA-TRANSACAO
003730     END-IF.
003740
003750     MOVE 'N' TO WRK-BLOCO-ATIVO.
003760
003770 0250-FECHA-BLOCO-FIM.                    EXIT.
003780*-----------------------------------------------------------------*
003790 0255-DETERMINA-CONTRAPARTE               SECTION.
003800
003810     IF WRK-MERCHANT NOT EQUAL SPACES
003820         MOVE WRK-MERCHANT TO WRK-CONTRAPARTE
003830     ELSE
003840         IF SINAL-EH-DEBITO
003850             MOVE WRK-RECEIVER TO WRK-CONTRAPARTE
003860         ELSE
003870             MOVE WRK-PAYER    TO WRK-CONTRAPARTE
003880         END-IF
003890     END-IF.
003900
003910 0255-DETERMINA-CONTRAPARTE-FIM.           EXIT.
003920*-----------------------------------------------------------------*
003930 0260-DETERMINA-SINAL-FINAL                SECTION.
003940
003950     IF NOT SINAL-JA-EXPLICITO
003960         IF IMPLICITO-DEBITO
003970             MOVE '-' TO WRK-SINAL-FINAL
003980         ELSE
003990             MOVE '+' TO WRK-SINAL-FINAL
004000         END-IF
004010     END-IF.
004020
004030 0260-DETERMINA-SINAL-FINAL-FIM.            EXIT.
004040*-----------------------------------------------------------------*
004050 0270-GRAVA-TRANSACAO                      SECTION.
004060
004070     MOVE WRK-DATA-BLOCO-NUM    TO TX-DATE.
004080     MOVE 'EUR'                 TO TX-CURRENCY.
004090     MOVE WRK-DESCRICAO-BLOCO   TO TX-DESCRIPTION.
004100     MOVE WRK-CONTRAPARTE       TO TX-COUNTERPARTY.
004110     MOVE SPACES                TO TX-CATEGORY-CODE
004120                                    TX-CATEGORY-NAME.
004130     MOVE 'N'                   TO TX-SUBSCRIPTION.
004140     MOVE 'N'                   TO TX-REGULAR.
004150
004160     IF SINAL-EH-DEBITO
004170         COMPUTE TX-AMOUNT = ZERO - WRK-VALOR-9V99
004180         ADD WRK-VALOR-9V99 TO ACU-DEBITO
004190     ELSE
004200         MOVE WRK-VALOR-9V99 TO TX-AMOUNT
004210         ADD WRK-VALOR-9V99 TO ACU-CREDITO
004220     END-IF.
004230
004240     WRITE TX-TRANSACAO.
004250     IF FS-TRANSACO NOT EQUAL '00'
004260         MOVE WRK-ERRO-GRAVACAO   TO WRK-DESCRICAO-ERRO
004270         MOVE FS-TRANSACO         TO WRK-STATUS-ERRO
004280         MOVE '0270-GRAVA-TRANSACAO' TO WRK-AREA-ERRO
004290         PERFORM 9999-TRATA-ERRO
004300     ELSE
004310         ADD 1 TO ACU-GRAVADOS
004320     END-IF.
004330
004340 0270-GRAVA-TRANSACAO-FIM.                  EXIT.
004350*-----------------------------------------------------------------*
004360 0300-FINALIZAR                            SECTION.
004370
004380     IF HA-BLOCO-ABERTO
004390         PERFORM 0250-FECHA-BLOCO
004400     END-IF.
004410
004420     DISPLAY "LIFEPARS - LINHAS LIDAS.......: " ACU-LIDOS.
004430     DISPLAY "LIFEPARS - TRANSACOES GRAVADAS: " ACU-GRAVADOS.
004440     DISPLAY "LIFEPARS - TOTAL DEBITO  (DB)..: " ACU-DEBITO.
004450     DISPLAY "LIFEPARS - TOTAL CREDITO (CR)..: " ACU-CREDITO.
004460
004470     CLOSE EXTRATO TRANSACO.
004480
004490     MOVE ACU-GRAVADOS TO LK-QTD-TRANSACOES.
004500
004510 0300-FINALIZAR-FIM.                        EXIT.
004520*-----------------------------------------------------------------*
004530 0800-EXTRAI-VALOR-CAMPO                    SECTION.
004540*    PROCURA, A PARTIR DO FIM DO CAMPO WRK-CAMPO-VALOR, UM VALOR
004550*    NUMERICO COM 2 CASAS DECIMAIS (PONTO OU VIRGULA) OPCIONAL-
004560*    MENTE SEGUIDO DE '-'. NAO ALTERA NADA SE JA HOUVER VALOR.
004570
004580     IF NOT ACHOU-VALOR
004590         PERFORM 0805-ACHA-ULTIMO-NAO-BRANCO
004600             VARYING IDX-FIM-VALOR FROM 30 BY -1
004610             UNTIL IDX-FIM-VALOR LESS 1
004620                OR WRK-CAMPO-VALOR (IDX-FIM-VALOR:1) NOT EQUAL SPACE
004630
004640         IF IDX-FIM-VALOR GREATER ZERO
004650             IF WRK-CAMPO-VALOR (IDX-FIM-VALOR:1) EQUAL '-'
004660                 MOVE 'S' TO WRK-SINAL-EXPLICITO
004670                 MOVE '-' TO WRK-SINAL-FINAL
004680                 SUBTRACT 1 FROM IDX-FIM-VALOR
004690             END-IF
004700
004710             IF IDX-FIM-VALOR GREATER ZERO
004720                 MOVE IDX-FIM-VALOR TO IDX-INICIO-VALOR
004730                 PERFORM 0806-RECUA-ATE-SEPARADOR
004740                     VARYING IDX-INICIO-VALOR FROM IDX-FIM-VALOR
004750                         BY -1
004760                     UNTIL IDX-INICIO-VALOR LESS 1
004770                        OR NOT ( WRK-CAMPO-VALOR
004780                                  (IDX-INICIO-VALOR:1)
004790                                 IS WRK-CLASSE-DIGITO
004800                              OR WRK-CAMPO-VALOR
004810                                  (IDX-INICIO-VALOR:1) EQUAL '.'
004820                              OR WRK-CAMPO-VALOR
004830                                  (IDX-INICIO-VALOR:1) EQUAL ',' )
004840
004850                 IF IDX-INICIO-VALOR LESS IDX-FIM-VALOR
004860                     ADD 1 TO IDX-INICIO-VALOR
004870                     COMPUTE WRK-LEN-VALOR =
004880                         IDX-FIM-VALOR - IDX-INICIO-VALOR + 1
004890                     PERFORM 0810-MONTA-DIGITOS
004900                     MOVE 'S' TO WRK-VALOR-ACHADO
004910                 END-IF
004920             END-IF
004930         END-IF
004940     END-IF.
004950
004960 0800-EXTRAI-VALOR-CAMPO-FIM.                EXIT.
004970*-----------------------------------------------------------------*
004980 0805-ACHA-ULTIMO-NAO-BRANCO                 SECTION.
004990*    CORPO VAZIO - A CONDICAO DE PARADA JA FAZ TODO O TRABALHO NA
005000*    CLAUSULA VARYING/UNTIL DO PERFORM QUE CHAMA ESTA SECAO.
005010 0805-ACHA-ULTIMO-NAO-BRANCO-FIM.             EXIT.
005020*-----------------------------------------------------------------*
005030 0806-RECUA-ATE-SEPARADOR                    SECTION.
005040*    CORPO VAZIO - IDEM 0805, VARREDURA FEITA PELO PERFORM VARYING.
005050 0806-RECUA-ATE-SEPARADOR-FIM.                EXIT.
005060*-----------------------------------------------------------------*
005070 0810-MONTA-DIGITOS                          SECTION.
005080*    REMOVE O SEPARADOR DECIMAL (. OU ,) DO TEXTO CAPTURADO E
005090*    JUSTIFICA A DIREITA COM ZEROS PARA FORMAR UM 9(09)V99.
005100
005110     MOVE SPACES TO WRK-DIGITOS-BRUTOS.
005120     MOVE 0      TO IDX-DESTINO.
005130
005140     PERFORM 0815-COPIA-UM-DIGITO
005150         VARYING IDX-SCAN FROM IDX-INICIO-VALOR BY 1
005160         UNTIL IDX-SCAN GREATER IDX-FIM-VALOR.
005170
005180     MOVE WRK-DIGITOS-BRUTOS TO WRK-VALOR-EDITADO.
005190     INSPECT WRK-VALOR-EDITADO REPLACING LEADING SPACE BY ZERO.
005200
005210 0810-MONTA-DIGITOS-FIM.                      EXIT.
005220*-----------------------------------------------------------------*
005230 0815-COPIA-UM-DIGITO                         SECTION.
005240
005250     IF WRK-CAMPO-VALOR (IDX-SCAN:1) NOT EQUAL '.'
005260        AND WRK-CAMPO-VALOR (IDX-SCAN:1) NOT EQUAL ','
005270         ADD 1 TO IDX-DESTINO
005280         MOVE WRK-CAMPO-VALOR (IDX-SCAN:1)
005290             TO WRK-DIGITOS-BRUTOS (IDX-DESTINO:1)
005300     END-IF.
005310
005320 0815-COPIA-UM-DIGITO-FIM.                     EXIT.
005330*-----------------------------------------------------------------*
005340 9999-TRATA-ERRO                              SECTION.
005350
005360     DISPLAY "LIFEPARS *** ERRO ***: " WRK-DESCRICAO-ERRO.
005370     DISPLAY "FILE STATUS..........: " WRK-STATUS-ERRO.
005380     DISPLAY "AREA / SECAO.........: " WRK-AREA-ERRO.
005390     GOBACK.
005400
005410 9999-TRATA-ERRO-FIM.                          EXIT.

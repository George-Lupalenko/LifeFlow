000100*=================================================================*
000110 IDENTIFICATION                          DIVISION.
000120*=================================================================*
000130 PROGRAM-ID.                             LIFEBOOK.
000140 AUTHOR.                                 MATHEUS H MEDEIROS.
000150 INSTALLATION.                           FOURSYS.
000160 DATE-WRITTEN.                           18/04/1994.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000190*=================================================================*
000200*    EMPRESA... :  FOURSYS                                        *
000210*=================================================================*
000220*    PROGRAMA....: LIFEBOOK                                       *
000230*    PROGRAMADOR.: MATHEUS H MEDEIROS                              *
000240*    ANALISTA....: IVAN SANCHES                                    *
000250*    DATA........: 18 / 04 / 1994                                  *
000260*-----------------------------------------------------------------*
000270*    OBJETIVO.... : TRATAR O CICLO DE VIDA DA RESERVA (BOOKING) -  *
000280*                   PEDIDOS DE CRIACAO (BKR-TIPO = 'C') GERAM UM   *
000290*                   NOVO REGISTRO DE RESERVA STATUS CONFIRMED,     *
000300*                   REFERENCIA "BK" + 8 DIGITOS; PEDIDOS DE        *
000310*                   CANCELAMENTO (BKR-TIPO = 'X') LOCALIZAM A      *
000320*                   RESERVA PELA REFERENCIA E PASSAM O STATUS      *
000330*                   PARA CANCELLED, GRAVANDO DATA E MOTIVO.        *
000340*                                                                 *
000350*    OBSERVACOES. : O ARQUIVO DE RESERVAS E SEQUENCIAL, SEM        *
000360*                   INDEXACAO - A LOCALIZACAO DA RESERVA PARA      *
000370*                   CANCELAMENTO E FEITA POR BUSCA EM TABELA EM    *
000380*                   MEMORIA (CARREGADA NO INICIO DO PROGRAMA) E    *
000390*                   O ARQUIVO INTEIRO E REGRAVADO NO FINAL COM O   *
000400*                   CONTEUDO ATUALIZADO DA TABELA (RESERVAS        *
000410*                   ANTIGAS + NOVAS + CANCELADAS). CANCELAR UMA    *
000420*                   RESERVA QUE NAO EXISTE NA TABELA E ERRO,       *
000430*                   TRATADO PELO 9999-TRATA-ERRO.                  *
000440*=================================================================*
000450*    ARQUIVOS.... : BKREQ                   INPUT     #BOOKREQ    *
000460*                   BOOKING                 I-O       #BOOKREC    *
000470*=================================================================*
000480*    MODULOS..... : NENHUM                                        *
000490*=================================================================*
000500*                            ALTERACOES
000510*-----------------------------------------------------------------*
000520* PROGRAMADOR: MATHEUS H MEDEIROS
000530* ANALISTA   : IVAN SANCHES
000540* CONSULTORIA: FOURSYS
000550* DATA.......: 18 / 04 / 1994
000560* OBJETIVO...: VERSAO ORIGINAL (OS-9404-09)
000570*-----------------------------------------------------------------*
000580* PROGRAMADOR: R. FIALHO
000590* ANALISTA   : IVAN SANCHES
000600* CONSULTORIA: FOURSYS
000610* DATA.......: 03 / 03 / 1998
000620* OBJETIVO...: PASSAR A TRATAR ARQUIVO DE RESERVAS INEXISTENTE
000630*              (STATUS 35) NA PRIMEIRA CARGA COMO TABELA VAZIA,
000640*              EM VEZ DE ERRO (OS-9803-02)
000650*-----------------------------------------------------------------*
000660* PROGRAMADOR: MATHEUS H MEDEIROS
000670* ANALISTA   : IVAN SANCHES
000680* CONSULTORIA: FOURSYS
000690* DATA.......: 11 / 01 / 1999
000700* OBJETIVO...: ACRESCENTAR BKG-ITIN-STATUS NO LAYOUT E NA CARGA/
000710*              REGRAVACAO DA TABELA (OS-9901-03 / ANO 2000)
000720*-----------------------------------------------------------------*
000730* PROGRAMADOR: C. AZEVEDO
000740* ANALISTA   : IVAN SANCHES
000750* CONSULTORIA: FOURSYS
000760* DATA.......: 18 / 08 / 2003
000770* OBJETIVO...: #MSGERRO E #BOOKERRO ESTAVAM COPIADOS DEPOIS DA
000780*              PROCEDURE DIVISION (APOS 9999-TRATA-ERRO-FIM) -
000790*              MOVIDOS PARA A WORKING-STORAGE, ANTES DA PROCEDURE
000800*              DIVISION, ONDE JA SAO REFERENCIADOS (OS-0308-19)
000810*=================================================================*
000820
000830*=================================================================*
000840 ENVIRONMENT                             DIVISION.
000850*=================================================================*
000860 CONFIGURATION                           SECTION.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM.
000890
000900 INPUT-OUTPUT                            SECTION.
000910 FILE-CONTROL.
000920     SELECT BKREQ ASSIGN TO
000930         "BKREQ"
000940         ORGANIZATION IS SEQUENTIAL
000950         FILE STATUS IS FS-BKREQ.
000960
000970     SELECT BOOKING ASSIGN TO
000980         "BOOKING"
000990         ORGANIZATION IS SEQUENTIAL
001000         FILE STATUS IS FS-BOOKING.
001010
001020*=================================================================*
001030 DATA                                    DIVISION.
001040*=================================================================*
001050 FILE                                    SECTION.
001060 FD  BKREQ
001070     RECORD CONTAINS 138 CHARACTERS.
001080 COPY "#BOOKREQ".
001090
001100 FD  BOOKING
001110     RECORD CONTAINS 240 CHARACTERS.
001120 COPY "#BOOKREC".
001130
001140 WORKING-STORAGE                         SECTION.
001150*---------------- VARIAVEIS DE STATUS
001160 77  FS-BKREQ                    PIC X(02)           VALUE SPACES.
001170 77  FS-BOOKING                  PIC X(02)           VALUE SPACES.
001180*---------------- CONTADORES (COMP-3 / COMP)
001190 77  ACU-PEDIDOS                 PIC 9(05) COMP-3     VALUE ZEROS.
001200 77  ACU-CRIADAS                 PIC 9(05) COMP-3     VALUE ZEROS.
001210 77  ACU-CANCELADAS              PIC 9(05) COMP-3     VALUE ZEROS.
001220 77  WRK-SEQ-CRIACAO             PIC 9(08) COMP-3     VALUE ZEROS.
001230 77  WRK-QTD-RESERVAS            PIC 9(04) COMP        VALUE ZEROS.
001240 77  IDX-RES                     PIC 9(04) COMP        VALUE ZEROS.
001250 77  IDX-ACHADO                  PIC 9(04) COMP        VALUE ZEROS.
001260
001270*---------------- MONTAGEM DA REFERENCIA GERADA ("BK"+8 DIGITOS)
001280 01  WRK-SEQ-CRIACAO-ED           PIC 9(08)           VALUE ZEROS.
001290 01  WRK-SEQ-CRIACAO-R REDEFINES WRK-SEQ-CRIACAO-ED.
001300     05  WRK-SEQ-BYTE             PIC X(01) OCCURS 8 TIMES.
001310 01  WRK-REFERENCIA-GERADA        PIC X(10)           VALUE SPACES.
001320 01  WRK-REFERENCIA-R REDEFINES WRK-REFERENCIA-GERADA.
001330     05  WRK-REF-PREFIXO          PIC X(02).
001340     05  WRK-REF-DIGITOS          PIC 9(08).
001350*---------------- CONTADOR DE SEQUENCIA EDITADO PARA IMPRESSAO
001360 01  WRK-SEQ-CRIACAO-IMP          PIC 9(08)           VALUE ZEROS.
001370 01  WRK-SEQ-CRIACAO-IMP-R REDEFINES WRK-SEQ-CRIACAO-IMP.
001380     05  WRK-SCI-BYTE             PIC X(01) OCCURS 8 TIMES.
001390
001400*---------------- TABELA DE RESERVAS EM MEMORIA (SEM SORT/INDEXED)
001410 01  WRK-TAB-RESERVAS.
001420     05  WRK-RES-OCORR OCCURS 1 TO 500 TIMES
001430                 DEPENDING ON WRK-QTD-RESERVAS
001440                 INDEXED BY IX-RESV.
001450         10  WRK-RES-USER-ID          PIC X(20).
001460         10  WRK-RES-REFERENCE        PIC X(10).
001470         10  WRK-RES-TOTAL-AMOUNT     PIC 9(09)V99.
001480         10  WRK-RES-CURRENCY         PIC X(03).
001490         10  WRK-RES-STATUS           PIC X(09).
001500             88  WRK-RES-EH-CONFIRMED         VALUE 'CONFIRMED'.
001510             88  WRK-RES-EH-CANCELLED         VALUE 'CANCELLED'.
001520         10  WRK-RES-BOOKED-DATE      PIC 9(08).
001530         10  WRK-RES-CANCEL-DATE      PIC 9(08).
001540         10  WRK-RES-CANCEL-REASON    PIC X(80).
001550         10  WRK-RES-CUST-EMAIL       PIC X(50).
001560         10  WRK-RES-CUST-PHONE       PIC X(20).
001570         10  WRK-RES-ITIN-STATUS      PIC X(09).
001580             88  WRK-RES-ITIN-BOOKED          VALUE 'BOOKED   '.
001590             88  WRK-RES-ITIN-CANCELLED       VALUE 'CANCELLED'.
001600         10  FILLER                   PIC X(12).
001610
001620*---------------- BOOKS DE MENSAGEM DE ERRO PADRAO FOURSYS
001630 COPY "#MSGERRO".
001640 COPY "#BOOKERRO".
001650*=================================================================*
001660 PROCEDURE                               DIVISION.
001670*=================================================================*
001680 0000-PRINCIPAL                          SECTION.
001690
001700     PERFORM 0100-CARREGA-RESERVAS.
001710     PERFORM 0150-ABRE-PEDIDOS.
001720     PERFORM 0200-PROCESSAR
001730         UNTIL FS-BKREQ NOT EQUAL '00'.
001740     PERFORM 0800-REGRAVA-ARQUIVO.
001750     PERFORM 0900-FINALIZAR.
001760     STOP RUN.
001770
001780 0000-PRINCIPAL-FIM.                     EXIT.
001790*-----------------------------------------------------------------*
001800 0100-CARREGA-RESERVAS                   SECTION.
001810*    CARREGA AS RESERVAS JA EXISTENTES (DE EXECUCOES ANTERIORES)
001820*    PARA A TABELA EM MEMORIA. SE O ARQUIVO AINDA NAO EXISTE
001830*    (STATUS 35), COMECA COM TABELA VAZIA (OS-9803-02).
001840
001850     OPEN INPUT BOOKING.
001860     IF FS-BOOKING EQUAL '35'
001870         MOVE ZERO TO WRK-QTD-RESERVAS
001880     ELSE
001890         IF FS-BOOKING NOT EQUAL '00'
001900             MOVE WRK-ERRO-ABERTURA        TO WRK-DESCRICAO-ERRO
001910             MOVE FS-BOOKING                TO WRK-STATUS-ERRO
001920             MOVE '0100-CARREGA-RESERVAS'  TO WRK-AREA-ERRO
001930             PERFORM 9999-TRATA-ERRO
001940         ELSE
001950             READ BOOKING NEXT RECORD
001960             PERFORM 0110-COLHE-RESERVA
001970                 UNTIL FS-BOOKING NOT EQUAL '00'
001980             CLOSE BOOKING
001990         END-IF
002000     END-IF.
002010
002020 0100-CARREGA-RESERVAS-FIM.               EXIT.
002030*-----------------------------------------------------------------*
002040 0110-COLHE-RESERVA                       SECTION.
002050
002060     ADD 1 TO WRK-QTD-RESERVAS.
002070     SET IX-RESV TO WRK-QTD-RESERVAS.
002080     MOVE BKG-USER-ID       TO WRK-RES-USER-ID (IX-RESV).
002090     MOVE BKG-REFERENCE     TO WRK-RES-REFERENCE (IX-RESV).
002100     MOVE BKG-TOTAL-AMOUNT  TO WRK-RES-TOTAL-AMOUNT (IX-RESV).
002110     MOVE BKG-CURRENCY      TO WRK-RES-CURRENCY (IX-RESV).
002120     MOVE BKG-STATUS        TO WRK-RES-STATUS (IX-RESV).
002130     MOVE BKG-BOOKED-DATE   TO WRK-RES-BOOKED-DATE (IX-RESV).
002140     MOVE BKG-CANCEL-DATE   TO WRK-RES-CANCEL-DATE (IX-RESV).
002150     MOVE BKG-CANCEL-REASON TO WRK-RES-CANCEL-REASON (IX-RESV).
002160     MOVE BKG-CUST-EMAIL    TO WRK-RES-CUST-EMAIL (IX-RESV).
002170     MOVE BKG-CUST-PHONE    TO WRK-RES-CUST-PHONE (IX-RESV).
002180     MOVE BKG-ITIN-STATUS   TO WRK-RES-ITIN-STATUS (IX-RESV).
002190
002200     READ BOOKING NEXT RECORD.
002210
002220 0110-COLHE-RESERVA-FIM.                   EXIT.
002230*-----------------------------------------------------------------*
002240 0150-ABRE-PEDIDOS                         SECTION.
002250
002260     OPEN INPUT BKREQ.
002270     IF FS-BKREQ NOT EQUAL '00'
002280         MOVE WRK-ERRO-ABERTURA         TO WRK-DESCRICAO-ERRO
002290         MOVE FS-BKREQ                   TO WRK-STATUS-ERRO
002300         MOVE '0150-ABRE-PEDIDOS'       TO WRK-AREA-ERRO
002310         PERFORM 9999-TRATA-ERRO
002320     END-IF.
002330
002340     READ BKREQ NEXT RECORD.
002350
002360 0150-ABRE-PEDIDOS-FIM.                    EXIT.
002370*-----------------------------------------------------------------*
002380 0200-PROCESSAR                            SECTION.
002390
002400     ADD 1 TO ACU-PEDIDOS.
002410
002420     IF BKR-EH-CRIACAO
002430         PERFORM 0210-CRIA-RESERVA
002440     ELSE
002450         IF BKR-EH-CANCELA
002460             PERFORM 0220-CANCELA-RESERVA
002470         END-IF
002480     END-IF.
002490
002500     READ BKREQ NEXT RECORD.
002510
002520 0200-PROCESSAR-FIM.                        EXIT.
002530*-----------------------------------------------------------------*
002540 0210-CRIA-RESERVA                          SECTION.
002550*    NOVA RESERVA: STATUS CONFIRMED, VALOR E MOEDA COPIADOS DO
002560*    PEDIDO (ITINERARIO), REFERENCIA "BK" + 8 DIGITOS GERADOS
002570*    POR UM CONTADOR SEQUENCIAL (UNICO DENTRO DA EXECUCAO),
002580*    ITINERARIO PASSA A BOOKED.
002590
002600     IF WRK-QTD-RESERVAS LESS 500
002610         ADD 1 TO WRK-SEQ-CRIACAO
002620         ADD 1 TO WRK-QTD-RESERVAS
002630         SET IX-RESV TO WRK-QTD-RESERVAS
002640
002650         MOVE WRK-SEQ-CRIACAO TO WRK-SEQ-CRIACAO-ED
002660         MOVE 'BK' TO WRK-REF-PREFIXO
002670         MOVE WRK-SEQ-CRIACAO-ED TO WRK-REF-DIGITOS
002680
002690         MOVE BKR-USER-ID          TO WRK-RES-USER-ID (IX-RESV)
002700         MOVE WRK-REFERENCIA-GERADA TO WRK-RES-REFERENCE (IX-RESV)
002710         MOVE BKR-ITIN-TOTAL       TO WRK-RES-TOTAL-AMOUNT (IX-RESV)
002720         IF BKR-ITIN-CURRENCY EQUAL SPACES
002730             MOVE 'USD' TO WRK-RES-CURRENCY (IX-RESV)
002740         ELSE
002750             MOVE BKR-ITIN-CURRENCY TO WRK-RES-CURRENCY (IX-RESV)
002760         END-IF
002770         MOVE 'CONFIRMED' TO WRK-RES-STATUS (IX-RESV)
002780         MOVE BKR-BOOKED-DATE      TO WRK-RES-BOOKED-DATE (IX-RESV)
002790         MOVE ZERO                 TO WRK-RES-CANCEL-DATE (IX-RESV)
002800         MOVE SPACES               TO WRK-RES-CANCEL-REASON (IX-RESV)
002810         MOVE BKR-CUST-EMAIL       TO WRK-RES-CUST-EMAIL (IX-RESV)
002820         MOVE BKR-CUST-PHONE       TO WRK-RES-CUST-PHONE (IX-RESV)
002830         MOVE 'BOOKED   '          TO WRK-RES-ITIN-STATUS (IX-RESV)
002840
002850         ADD 1 TO ACU-CRIADAS
002860     END-IF.
002870
002880 0210-CRIA-RESERVA-FIM.                      EXIT.
002890*-----------------------------------------------------------------*
002900 0220-CANCELA-RESERVA                        SECTION.
002910*    PROCURA A RESERVA PELA REFERENCIA NA TABELA EM MEMORIA (SEM
002920*    SORT / SEM ARQUIVO INDEXADO - BUSCA LINEAR). NAO ACHAR E
002930*    ERRO (VER OBJETIVO NO CABECALHO).
002940
002950     MOVE ZERO TO IDX-ACHADO.
002960     PERFORM 0221-PROCURA-RESERVA
002970         VARYING IDX-RES FROM 1 BY 1
002980         UNTIL IDX-RES GREATER WRK-QTD-RESERVAS
002990            OR IDX-ACHADO GREATER ZERO.
003000
003010     IF IDX-ACHADO EQUAL ZERO
003020         MOVE WRK-NAO-ACHOU            TO WRK-DESCRICAO-ERRO
003030         MOVE '  '                      TO WRK-STATUS-ERRO
003040         MOVE '0220-CANCELA-RESERVA'   TO WRK-AREA-ERRO
003050         PERFORM 9999-TRATA-ERRO
003060     ELSE
003070         SET IX-RESV TO IDX-ACHADO
003080         MOVE 'CANCELLED'         TO WRK-RES-STATUS (IX-RESV)
003090         MOVE BKR-CANCEL-DATE     TO WRK-RES-CANCEL-DATE (IX-RESV)
003100         MOVE BKR-CANCEL-REASON   TO WRK-RES-CANCEL-REASON (IX-RESV)
003110         MOVE 'CANCELLED'         TO WRK-RES-ITIN-STATUS (IX-RESV)
003120         ADD 1 TO ACU-CANCELADAS
003130     END-IF.
003140
003150 0220-CANCELA-RESERVA-FIM.                     EXIT.
003160*-----------------------------------------------------------------*
003170 0221-PROCURA-RESERVA                          SECTION.
003180
003190     SET IX-RESV TO IDX-RES.
003200     IF WRK-RES-REFERENCE (IX-RESV) EQUAL BKR-REFERENCE
003210         MOVE IDX-RES TO IDX-ACHADO
003220     END-IF.
003230
003240 0221-PROCURA-RESERVA-FIM.                      EXIT.
003250*-----------------------------------------------------------------*
003260 0800-REGRAVA-ARQUIVO                           SECTION.
003270*    REGRAVA O ARQUIVO DE RESERVAS POR INTEIRO A PARTIR DA
003280*    TABELA EM MEMORIA (RESERVAS ANTIGAS + CRIADAS + CANCELADAS
003290*    NESTA EXECUCAO).
003300
003310     OPEN OUTPUT BOOKING.
003320     IF FS-BOOKING NOT EQUAL '00'
003330         MOVE WRK-ERRO-ABERTURA         TO WRK-DESCRICAO-ERRO
003340         MOVE FS-BOOKING                 TO WRK-STATUS-ERRO
003350         MOVE '0800-REGRAVA-ARQUIVO'    TO WRK-AREA-ERRO
003360         PERFORM 9999-TRATA-ERRO
003370     END-IF.
003380
003390     PERFORM 0810-GRAVA-UMA-RESERVA
003400         VARYING IX-RES FROM 1 BY 1
003410         UNTIL IX-RES GREATER WRK-QTD-RESERVAS.
003420
003430     CLOSE BOOKING.
003440
003450 0800-REGRAVA-ARQUIVO-FIM.                       EXIT.
003460*-----------------------------------------------------------------*
003470 0810-GRAVA-UMA-RESERVA                          SECTION.
003480
003490     SET IX-RESV TO IX-RES.
003500     MOVE WRK-RES-USER-ID (IX-RESV)       TO BKG-USER-ID.
003510     MOVE WRK-RES-REFERENCE (IX-RESV)     TO BKG-REFERENCE.
003520     MOVE WRK-RES-TOTAL-AMOUNT (IX-RESV)  TO BKG-TOTAL-AMOUNT.
003530     MOVE WRK-RES-CURRENCY (IX-RESV)      TO BKG-CURRENCY.
003540     MOVE WRK-RES-STATUS (IX-RESV)        TO BKG-STATUS.
003550     MOVE WRK-RES-BOOKED-DATE (IX-RESV)   TO BKG-BOOKED-DATE.
003560     MOVE WRK-RES-CANCEL-DATE (IX-RESV)   TO BKG-CANCEL-DATE.
003570     MOVE WRK-RES-CANCEL-REASON (IX-RESV) TO BKG-CANCEL-REASON.
003580     MOVE WRK-RES-CUST-EMAIL (IX-RESV)    TO BKG-CUST-EMAIL.
003590     MOVE WRK-RES-CUST-PHONE (IX-RESV)    TO BKG-CUST-PHONE.
003600     MOVE WRK-RES-ITIN-STATUS (IX-RESV)   TO BKG-ITIN-STATUS.
003610
003620     WRITE BKG-RESERVA.
003630     IF FS-BOOKING NOT EQUAL '00'
003640         MOVE WRK-ERRO-GRAVACAO          TO WRK-DESCRICAO-ERRO
003650         MOVE FS-BOOKING                  TO WRK-STATUS-ERRO
003660         MOVE '0810-GRAVA-UMA-RESERVA'   TO WRK-AREA-ERRO
003670         PERFORM 9999-TRATA-ERRO
003680     END-IF.
003690
003700 0810-GRAVA-UMA-RESERVA-FIM.                      EXIT.
003710*-----------------------------------------------------------------*
003720 0900-FINALIZAR                                   SECTION.
003730
003740     CLOSE BKREQ.
003750
003760     DISPLAY "LIFEBOOK - PEDIDOS LIDOS.....: " ACU-PEDIDOS.
003770     DISPLAY "LIFEBOOK - RESERVAS CRIADAS..: " ACU-CRIADAS.
003780     DISPLAY "LIFEBOOK - RESERVAS CANCELADAS: " ACU-CANCELADAS.
003790     MOVE WRK-SEQ-CRIACAO TO WRK-SEQ-CRIACAO-IMP.
003800     DISPLAY "LIFEBOOK - ULTIMA SEQUENCIA...: "
003810         WRK-SEQ-CRIACAO-IMP.
003820
003830 0900-FINALIZAR-FIM.                                EXIT.
003840*-----------------------------------------------------------------*
003850 9999-TRATA-ERRO                                    SECTION.
003860
003870     DISPLAY "LIFEBOOK *** ERRO ***: " WRK-DESCRICAO-ERRO.
003880     DISPLAY "FILE STATUS..........: " WRK-STATUS-ERRO.
003890     DISPLAY "AREA / SECAO.........: " WRK-AREA-ERRO.
003900     STOP RUN.
003910
003920 9999-TRATA-ERRO-FIM.                                EXIT.
003930*-----------------------------------------------------------------*

000100*=================================================================*
000110 IDENTIFICATION                          DIVISION.
000120*=================================================================*
000130 PROGRAM-ID.                             LIFECLAS.
000140 AUTHOR.                                 MATHEUS H MEDEIROS.
000150 INSTALLATION.                           FOURSYS.
000160 DATE-WRITTEN.                           21/03/1994.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL - USO INTERNO.
000190*=================================================================*
000200*    EMPRESA... :  FOURSYS                                        *
000210*=================================================================*
000220*    PROGRAMA....: LIFECLAS                                       *
000230*    PROGRAMADOR.: MATHEUS H MEDEIROS                              *
000240*    ANALISTA....: IVAN SANCHES                                    *
000250*    DATA........: 21 / 03 / 1994                                  *
000260*-----------------------------------------------------------------*
000270*    OBJETIVO.... : CLASSIFICAR CADA TRANSACAO GRAVADA PELO       *
000280*                   LIFEPARS EM UMA CATEGORIA (RECEITA OU         *
000290*                   DESPESA) POR PALAVRA-CHAVE NA DESCRICAO E     *
000300*                   NA CONTRAPARTE, REGRAVANDO O REGISTRO COM     *
000310*                   TX-CATEGORY-CODE / TX-CATEGORY-NAME PREENCHI  *
000320*                   DOS. AS REGRAS DE DESPESA SAO TESTADAS NA     *
000330*                   ORDEM DESTE PROGRAMA - A PRIMEIRA QUE BATER   *
000340*                   GANHA.                                        *
000350*                                                                 *
000360*    OBSERVACOES. : CHAMADO PELO LIFEANLZ ANTES DO LIFESUBS.      *
000370*=================================================================*
000380*    ARQUIVOS.... : TRANSACO               I-O       #TXNREC      *
000390*=================================================================*
000400*    MODULOS..... : NENHUM                                        *
000410*=================================================================*
000420*                            ALTERACOES
000430*-----------------------------------------------------------------*
000440* PROGRAMADOR: MATHEUS H MEDEIROS
000450* ANALISTA   : IVAN SANCHES
000460* CONSULTORIA: FOURSYS
000470* DATA.......: 21 / 03 / 1994
000480* OBJETIVO...: VERSAO ORIGINAL - 30 REGRAS DE DESPESA E 4 DE
000490*              RECEITA (OS-9403-19)
000500*-----------------------------------------------------------------*
000510* PROGRAMADOR: MATHEUS H MEDEIROS
000520* ANALISTA   : IVAN SANCHES
000530* CONSULTORIA: FOURSYS
000540* DATA.......: 04 / 07 / 1994
000550* OBJETIVO...: SEPARAR SUBSCRIPTION_MEDIA DE SUBSCRIPTION_
000560*              SOFTWARE (OS-9407-05)
000570*-----------------------------------------------------------------*
000580* PROGRAMADOR: R. FIALHO
000590* ANALISTA   : IVAN SANCHES
000600* CONSULTORIA: FOURSYS
000610* DATA.......: 14 / 12 / 1998
000620* OBJETIVO...: REVISAO DE VIRADA DE SECULO - NENHUM CAMPO DE
000630*              DATA MANIPULADO NESTE PROGRAMA (OS-9812-25 / ANO
000640*              2000)
000650*-----------------------------------------------------------------*
000660* PROGRAMADOR: MATHEUS H MEDEIROS
000670* ANALISTA   : IVAN SANCHES
000680* CONSULTORIA: FOURSYS
000690* DATA.......: 30 / 05 / 2002
000700* OBJETIVO...: ACRESCENTAR ESTATISTICA DE LIDOS/CLASSIFICADOS NO
000710*              RODAPE (OS-0205-14)
000720*-----------------------------------------------------------------*
000730* PROGRAMADOR: C. AZEVEDO
000740* ANALISTA   : IVAN SANCHES
000750* CONSULTORIA: FOURSYS
000760* DATA.......: 18 / 08 / 2003
000770* OBJETIVO...: #MSGERRO E #BOOKERRO ESTAVAM COPIADOS DEPOIS DA
000780*              PROCEDURE DIVISION (APOS 9999-TRATA-ERRO-FIM) -
000790*              MOVIDOS PARA A WORKING-STORAGE, ANTES DA PROCEDURE
000800*              DIVISION, ONDE JA SAO REFERENCIADOS (OS-0308-19)
000810*=================================================================*
000820
000830*=================================================================*
000840 ENVIRONMENT                             DIVISION.
000850*=================================================================*
000860 CONFIGURATION                           SECTION.
000870 SPECIAL-NAMES.
000880     CLASS WRK-CLASSE-DIGITO   IS "0" THRU "9".
000890
000900 INPUT-OUTPUT                            SECTION.
000910 FILE-CONTROL.
000920     SELECT TRANSACO ASSIGN TO
000930         "TRANSACO"
000940         ORGANIZATION IS SEQUENTIAL
000950         FILE STATUS IS FS-TRANSACO.
000960
000970*=================================================================*
000980 DATA                                    DIVISION.
000990*=================================================================*
001000 FILE                                    SECTION.
001010 FD  TRANSACO
001020     RECORD CONTAINS 240 CHARACTERS.
001030 COPY "#TXNREC".
001040
001050 WORKING-STORAGE                         SECTION.
001060*---------------- VARIAVEIS DE STATUS
001070 77  FS-TRANSACO                 PIC X(02)           VALUE SPACES.
001080*---------------- CONTADORES (COMP-3)
001090 77  ACU-LIDOS                   PIC 9(05) COMP-3     VALUE ZEROS.
001100 77  ACU-CLASSIFICADOS           PIC 9(05) COMP-3     VALUE ZEROS.
001110 77  WRK-ACHOU                   PIC 9(03) COMP-3      VALUE ZEROS.
001120*---------------- TEXTO DE CLASSIFICACAO (DESCRICAO + CONTRAPARTE)
001130 01  WRK-TEXTO-CLASSIF           PIC X(140) VALUE SPACES.
001140 01  WRK-TEXTO-CLASSIF-MAIUSC    PIC X(140) VALUE SPACES.
001150*    VISOES ALTERNATIVAS DO TEXTO DE CLASSIFICACAO (REDEFINES)
001160 01  WRK-TEXTO-CLASSIF-2 REDEFINES WRK-TEXTO-CLASSIF-MAIUSC.
001170     05  WRK-TC-DESCRICAO        PIC X(80).
001180     05  WRK-TC-CONTRAPARTE      PIC X(60).
001190 01  WRK-TEXTO-CLASSIF-3 REDEFINES WRK-TEXTO-CLASSIF.
001200     05  FILLER                  PIC X(80).
001210     05  WRK-TC-CONTRAPARTE-ORIG PIC X(60).
001220*---------------- CATEGORIA ACHADA NESTA TRANSACAO
001230 01  WRK-CATEGORIA-ACHADA.
001240     05  WRK-CAT-CODIGO          PIC X(22)  VALUE SPACES.
001250     05  WRK-CAT-NOME            PIC X(40)  VALUE SPACES.
001260     05  FILLER                  PIC X(08)  VALUE SPACES.
001270
001280*---------------- BOOKS DE MENSAGEM DE ERRO PADRAO FOURSYS
001290 COPY "#MSGERRO".
001300 COPY "#BOOKERRO".
001310*=================================================================*
001320 PROCEDURE                               DIVISION.
001330*=================================================================*
001340 0000-PRINCIPAL                          SECTION.
001350
001360     PERFORM 0100-INICIAR.
001370     PERFORM 0200-PROCESSAR UNTIL FS-TRANSACO NOT EQUAL '00'.
001380     PERFORM 0300-FINALIZAR.
001390     GOBACK.
001400
001410 0000-PRINCIPAL-FIM.                     EXIT.
001420*-----------------------------------------------------------------*
001430 0100-INICIAR                            SECTION.
001440
001450     OPEN I-O TRANSACO.
001460     IF FS-TRANSACO NOT EQUAL '00'
001470         MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
001480         MOVE FS-TRANSACO          TO WRK-STATUS-ERRO
001490         MOVE '0100-INICIAR'       TO WRK-AREA-ERRO
001500         PERFORM 9999-TRATA-ERRO
001510     END-IF.
001520
001530     PERFORM 0110-LER-TRANSACAO.
001540
001550 0100-INICIAR-FIM.                       EXIT.
001560*-----------------------------------------------------------------*
001570 0110-LER-TRANSACAO                      SECTION.
001580
001590     READ TRANSACO NEXT RECORD.
001600     IF FS-TRANSACO EQUAL '00'
001610         ADD 1 TO ACU-LIDOS
001620     END-IF.
001630
001640 0110-LER-TRANSACAO-FIM.                 EXIT.
001650*-----------------------------------------------------------------*
001660 0200-PROCESSAR                          SECTION.
001670
001680     MOVE SPACES TO WRK-CATEGORIA-ACHADA.
001690     MOVE SPACES TO WRK-TEXTO-CLASSIF.
001700     STRING TX-DESCRIPTION DELIMITED BY SIZE
001710            " "             DELIMITED BY SIZE
001720            TX-COUNTERPARTY DELIMITED BY SIZE
001730            INTO WRK-TEXTO-CLASSIF.
001740     MOVE WRK-TEXTO-CLASSIF TO WRK-TEXTO-CLASSIF-MAIUSC.
001750     INSPECT WRK-TEXTO-CLASSIF-MAIUSC CONVERTING
001760         "abcdefghijklmnopqrstuvwxyz"
001770         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001780
001790     IF TX-AMOUNT GREATER ZERO
001800         PERFORM 0210-CLASSIFICA-INCOME
001810     ELSE
001820         PERFORM 0220-CLASSIFICA-EXPENSE
001830     END-IF.
001840
001850     MOVE WRK-CAT-CODIGO TO TX-CATEGORY-CODE.
001860     MOVE WRK-CAT-NOME   TO TX-CATEGORY-NAME.
001870
001880     REWRITE TX-TRANSACAO.
001890     IF FS-TRANSACO NOT EQUAL '00'
001900         MOVE WRK-ERRO-GRAVACAO    TO WRK-DESCRICAO-ERRO
001910         MOVE FS-TRANSACO          TO WRK-STATUS-ERRO
001920         MOVE '0200-PROCESSAR REWRITE' TO WRK-AREA-ERRO
001930         PERFORM 9999-TRATA-ERRO
001940     ELSE
001950         ADD 1 TO ACU-CLASSIFICADOS
001960     END-IF.
001970
001980     PERFORM 0110-LER-TRANSACAO.
001990
002000 0200-PROCESSAR-FIM.                     EXIT.
002010*-----------------------------------------------------------------*
002020 0210-CLASSIFICA-INCOME                  SECTION.
002030*    REGRAS DE RECEITA - A PRIMEIRA QUE BATER GANHA.
002040
002050     IF WRK-CAT-CODIGO EQUAL SPACES
002060         MOVE ZERO TO WRK-ACHOU
002070         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
002080             FOR ALL "SALARY" ALL "MZDA" ALL "VYPLATA"
002090                      ALL "WAGE" ALL "PAYROLL"
002100         IF WRK-ACHOU GREATER ZERO
002110             MOVE "INCOME_SALARY        " TO WRK-CAT-CODIGO
002120             MOVE "Salary"                 TO WRK-CAT-NOME
002130         END-IF
002140     END-IF.
002150
002160     IF WRK-CAT-CODIGO EQUAL SPACES
002170         MOVE ZERO TO WRK-ACHOU
002180         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
002190             FOR ALL "INVOICE" ALL "FAKTURA" ALL "FREELANCE"
002200                      ALL "CONTRACTOR" ALL "ODMENA"
002210         IF WRK-ACHOU GREATER ZERO
002220             MOVE "INCOME_FREELANCE     " TO WRK-CAT-CODIGO
002230             MOVE "Freelance income"       TO WRK-CAT-NOME
002240         END-IF
002250     END-IF.
002260
002270     IF WRK-CAT-CODIGO EQUAL SPACES
002280         MOVE ZERO TO WRK-ACHOU
002290         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
002300             FOR ALL "DIVIDEND" ALL "INTEREST" ALL "UROK"
002310                      ALL "YIELD"
002320         IF WRK-ACHOU GREATER ZERO
002330             MOVE "INCOME_PASSIVE       " TO WRK-CAT-CODIGO
002340             MOVE "Passive income"         TO WRK-CAT-NOME
002350         END-IF
002360     END-IF.
002370
002380     IF WRK-CAT-CODIGO EQUAL SPACES
002390         MOVE ZERO TO WRK-ACHOU
002400         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
002410             FOR ALL "REFUND" ALL "REKLAMACIA" ALL "VRATKA"
002420                      ALL "CASHBACK" ALL "CHARGEBACK"
002430         IF WRK-ACHOU GREATER ZERO
002440             MOVE "INCOME_REFUND        " TO WRK-CAT-CODIGO
002450             MOVE "Refund"                 TO WRK-CAT-NOME
002460         END-IF
002470     END-IF.
002480
002490     IF WRK-CAT-CODIGO EQUAL SPACES
002500         MOVE "INCOME_OTHER         "  TO WRK-CAT-CODIGO
002510         MOVE "Other income"            TO WRK-CAT-NOME
002520     END-IF.
002530
002540 0210-CLASSIFICA-INCOME-FIM.              EXIT.
002550*-----------------------------------------------------------------*
002560 0220-CLASSIFICA-EXPENSE                 SECTION.
002570*    REGRAS DE DESPESA, NA ORDEM EXATA DO MANUAL DE CATEGORIAS -
002580*    A PRIMEIRA QUE BATER GANHA. NAO REORDENAR AS CHAMADAS ABAIXO.
002590
002600     PERFORM 0221-REGRA-FOOD-GROCERIES.
002610     PERFORM 0222-REGRA-FOOD-RESTAURANT.
002620     PERFORM 0223-REGRA-FOOD-DELIVERY.
002630     PERFORM 0224-REGRA-HOUSING-RENT.
002640     PERFORM 0225-REGRA-HOUSING-UTILS.
002650     PERFORM 0226-REGRA-SUBSCRIPTION-MOBILE.
002660     PERFORM 0227-REGRA-TRANSPORT-PUBLIC.
002670     PERFORM 0228-REGRA-TRANSPORT-TAXI.
002680     PERFORM 0229-REGRA-TRANSPORT-FUEL.
002690     PERFORM 0230-REGRA-TRANSPORT-PARKING.
002700     PERFORM 0231-REGRA-HEALTH-MEDICINE.
002710     PERFORM 0232-REGRA-HEALTH-DOCTOR.
002720     PERFORM 0233-REGRA-HEALTH-FITNESS.
002730     PERFORM 0234-REGRA-SHOPPING-BEAUTY.
002740     PERFORM 0235-REGRA-SHOPPING-CLOTHES.
002750     PERFORM 0236-REGRA-SHOPPING-ELECTRONICS.
002760     PERFORM 0237-REGRA-EDUCATION.
002770     PERFORM 0238-REGRA-ENTERTAINMENT.
002780     PERFORM 0239-REGRA-BARS-NIGHTLIFE.
002790     PERFORM 0240-REGRA-TRAVEL-STAY.
002800     PERFORM 0241-REGRA-TRAVEL-TRANSPORT.
002810     PERFORM 0242-REGRA-SUBSCRIPTION-MEDIA.
002820     PERFORM 0243-REGRA-SUBSCRIPTION-SOFTWARE.
002830     PERFORM 0244-REGRA-DONATIONS.
002840     PERFORM 0245-REGRA-GIFTS.
002850     PERFORM 0246-REGRA-PETS.
002860     PERFORM 0247-REGRA-FEES-BANK.
002870     PERFORM 0248-REGRA-FEES-TAXES.
002880     PERFORM 0249-REGRA-TRANSFER.
002890
002900     IF WRK-CAT-CODIGO EQUAL SPACES
002910         MOVE "OTHER                "  TO WRK-CAT-CODIGO
002920         MOVE "Other expense"           TO WRK-CAT-NOME
002930     END-IF.
002940
002950 0220-CLASSIFICA-EXPENSE-FIM.              EXIT.
002960*-----------------------------------------------------------------*
002970 0221-REGRA-FOOD-GROCERIES                SECTION.
002980
002990     IF WRK-CAT-CODIGO EQUAL SPACES
003000         MOVE ZERO TO WRK-ACHOU
003010         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
003020             FOR ALL "LIDL" ALL "TESCO" ALL "BILLA"
003030                      ALL "KAUFLAND" ALL "JEDNOTA" ALL "COOP"
003040                      ALL "POTRAVINY" ALL "GROCERY"
003050                      ALL "SUPERMARKET" ALL "PB KOSICE"
003060         IF WRK-ACHOU GREATER ZERO
003070             MOVE "FOOD_GROCERIES       " TO WRK-CAT-CODIGO
003080             MOVE "Groceries"              TO WRK-CAT-NOME
003090         END-IF
003100     END-IF.
003110
003120 0221-REGRA-FOOD-GROCERIES-FIM.             EXIT.
003130*-----------------------------------------------------------------*
003140 0222-REGRA-FOOD-RESTAURANT                SECTION.
003150
003160     IF WRK-CAT-CODIGO EQUAL SPACES
003170         MOVE ZERO TO WRK-ACHOU
003180         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
003190             FOR ALL "PIZZERIA" ALL "PIZZA" ALL "RESTAURACIA"
003200                      ALL "RESTAURANT" ALL "BISTRO"
003210                      ALL "KEBAB" ALL "KFC" ALL "MCDONALD"
003220                      ALL "BURGER KING" ALL "SUBWAY"
003230                      ALL "CAFFE" ALL "CAFE" ALL "COFFEE"
003240                      ALL "KOSHI CAFE" ALL "ZVON" ALL "ZATOKA"
003250                      ALL "ART FOOD" ALL "SAINT COFFEE"
003260                      ALL "SBX KOSICE AUP"
003270         IF WRK-ACHOU GREATER ZERO
003280             MOVE "FOOD_RESTAURANT      " TO WRK-CAT-CODIGO
003290             MOVE "Restaurants"            TO WRK-CAT-NOME
003300         END-IF
003310     END-IF.
003320
003330 0222-REGRA-FOOD-RESTAURANT-FIM.            EXIT.
003340*-----------------------------------------------------------------*
003350 0223-REGRA-FOOD-DELIVERY                 SECTION.
003360
003370     IF WRK-CAT-CODIGO EQUAL SPACES
003380         MOVE ZERO TO WRK-ACHOU
003390         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
003400             FOR ALL "WOLT" ALL "BOLT FOOD" ALL "GLOVO"
003410                      ALL "UBEREATS" ALL "UBER EATS"
003420                      ALL "FOODORA"
003430         IF WRK-ACHOU GREATER ZERO
003440             MOVE "FOOD_DELIVERY        " TO WRK-CAT-CODIGO
003450             MOVE "Food delivery"          TO WRK-CAT-NOME
003460         END-IF
003470     END-IF.
003480
003490 0223-REGRA-FOOD-DELIVERY-FIM.              EXIT.
003500*-----------------------------------------------------------------*
003510 0224-REGRA-HOUSING-RENT                  SECTION.
003520
003530     IF WRK-CAT-CODIGO EQUAL SPACES
003540         MOVE ZERO TO WRK-ACHOU
003550         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
003560             FOR ALL "RENT" ALL "NAJOM" ALL "PODNAJOM"
003570                      ALL "HYPOTEKA" ALL "MORTGAGE"
003580         IF WRK-ACHOU GREATER ZERO
003590             MOVE "HOUSING_RENT         " TO WRK-CAT-CODIGO
003600             MOVE "Rent"                   TO WRK-CAT-NOME
003610         END-IF
003620     END-IF.
003630
003640 0224-REGRA-HOUSING-RENT-FIM.               EXIT.
003650*-----------------------------------------------------------------*
003660 0225-REGRA-HOUSING-UTILS                 SECTION.
003670
003680     IF WRK-CAT-CODIGO EQUAL SPACES
003690         MOVE ZERO TO WRK-ACHOU
003700         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
003710             FOR ALL "ELECTRICITY" ALL "ELEKTRINA" ALL "GAS"
003720                      ALL "VODA" ALL "WATER" ALL "HEATING"
003730                      ALL "TEPLO" ALL "ENERGIE" ALL "UTILITY"
003740         IF WRK-ACHOU GREATER ZERO
003750             MOVE "HOUSING_UTILS        " TO WRK-CAT-CODIGO
003760             MOVE "Utilities"              TO WRK-CAT-NOME
003770         END-IF
003780     END-IF.
003790
003800 0225-REGRA-HOUSING-UTILS-FIM.              EXIT.
003810*-----------------------------------------------------------------*
003820 0226-REGRA-SUBSCRIPTION-MOBILE            SECTION.
003830
003840     IF WRK-CAT-CODIGO EQUAL SPACES
003850         MOVE ZERO TO WRK-ACHOU
003860         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
003870             FOR ALL "INTERNET" ALL "WIFI" ALL "TELEKOM"
003880                      ALL "O2" ALL "ORANGE" ALL "4KA"
003890                      ALL "ISP" ALL "TV" ALL "CABLE"
003900                      ALL "LIFECELL"
003910         IF WRK-ACHOU GREATER ZERO
003920             MOVE "SUBSCRIPTION_MOBILE  " TO WRK-CAT-CODIGO
003930             MOVE "Mobile / internet"      TO WRK-CAT-NOME
003940         END-IF
003950     END-IF.
003960
003970 0226-REGRA-SUBSCRIPTION-MOBILE-FIM.        EXIT.
003980*-----------------------------------------------------------------*
003990 0227-REGRA-TRANSPORT-PUBLIC               SECTION.
004000
004010     IF WRK-CAT-CODIGO EQUAL SPACES
004020         MOVE ZERO TO WRK-ACHOU
004030         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
004040             FOR ALL "MHD" ALL "DOPRAVNY PODNIK"
004050                      ALL "PUBLIC TRANSPORT" ALL "BUS"
004060                      ALL "TRAM" ALL "METRO"
004070                      ALL "BUS STATION" ALL "EUROBUS"
004080         IF WRK-ACHOU GREATER ZERO
004090             MOVE "TRANSPORT_PUBLIC     " TO WRK-CAT-CODIGO
004100             MOVE "Public transport"       TO WRK-CAT-NOME
004110         END-IF
004120     END-IF.
004130
004140 0227-REGRA-TRANSPORT-PUBLIC-FIM.           EXIT.
004150*-----------------------------------------------------------------*
004160 0228-REGRA-TRANSPORT-TAXI                 SECTION.
004170
004180     IF WRK-CAT-CODIGO EQUAL SPACES
004190         MOVE ZERO TO WRK-ACHOU
004200         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
004210             FOR ALL "UBER" ALL "BOLT" ALL "LYFT" ALL "TAXI"
004220                      ALL "TAXISLUZBA"
004230         IF WRK-ACHOU GREATER ZERO
004240             MOVE "TRANSPORT_TAXI       " TO WRK-CAT-CODIGO
004250             MOVE "Taxi / ride-hailing"    TO WRK-CAT-NOME
004260         END-IF
004270     END-IF.
004280
004290 0228-REGRA-TRANSPORT-TAXI-FIM.             EXIT.
004300*-----------------------------------------------------------------*
004310 0229-REGRA-TRANSPORT-FUEL                 SECTION.
004320
004330     IF WRK-CAT-CODIGO EQUAL SPACES
004340         MOVE ZERO TO WRK-ACHOU
004350         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
004360             FOR ALL "SHELL" ALL "OMV" ALL "SLOVNAFT"
004370                      ALL "GAS STATION" ALL "BENZINKA"
004380                      ALL "FUEL" ALL "DIESEL" ALL "BENZIN"
004390         IF WRK-ACHOU GREATER ZERO
004400             MOVE "TRANSPORT_FUEL       " TO WRK-CAT-CODIGO
004410             MOVE "Fuel"                   TO WRK-CAT-NOME
004420         END-IF
004430     END-IF.
004440
004450 0229-REGRA-TRANSPORT-FUEL-FIM.             EXIT.
004460*-----------------------------------------------------------------*
004470 0230-REGRA-TRANSPORT-PARKING              SECTION.
004480
004490     IF WRK-CAT-CODIGO EQUAL SPACES
004500         MOVE ZERO TO WRK-ACHOU
004510         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
004520             FOR ALL "PARKING" ALL "PARKOV" ALL "PARKOVISKO"
004530         IF WRK-ACHOU GREATER ZERO
004540             MOVE "TRANSPORT_PARKING    " TO WRK-CAT-CODIGO
004550             MOVE "Parking"                TO WRK-CAT-NOME
004560         END-IF
004570     END-IF.
004580
004590 0230-REGRA-TRANSPORT-PARKING-FIM.          EXIT.
004600*-----------------------------------------------------------------*
004610 0231-REGRA-HEALTH-MEDICINE                SECTION.
004620
004630     IF WRK-CAT-CODIGO EQUAL SPACES
004640         MOVE ZERO TO WRK-ACHOU
004650         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
004660             FOR ALL "LEKAREN" ALL "PHARMACY" ALL "APOTHEKE"
004670         IF WRK-ACHOU GREATER ZERO
004680             MOVE "HEALTH_MEDICINE      " TO WRK-CAT-CODIGO
004690             MOVE "Pharmacy"               TO WRK-CAT-NOME
004700         END-IF
004710     END-IF.
004720
004730 0231-REGRA-HEALTH-MEDICINE-FIM.            EXIT.
004740*-----------------------------------------------------------------*
004750 0232-REGRA-HEALTH-DOCTOR                  SECTION.
004760
004770     IF WRK-CAT-CODIGO EQUAL SPACES
004780         MOVE ZERO TO WRK-ACHOU
004790         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
004800             FOR ALL "KLINIKA" ALL "DOCTOR" ALL "AMBULANCIA"
004810                      ALL "POLIKLINIKA" ALL "HOSPITAL"
004820         IF WRK-ACHOU GREATER ZERO
004830             MOVE "HEALTH_DOCTOR        " TO WRK-CAT-CODIGO
004840             MOVE "Doctor / clinic"        TO WRK-CAT-NOME
004850         END-IF
004860     END-IF.
004870
004880 0232-REGRA-HEALTH-DOCTOR-FIM.              EXIT.
004890*-----------------------------------------------------------------*
004900 0233-REGRA-HEALTH-FITNESS                 SECTION.
004910
004920     IF WRK-CAT-CODIGO EQUAL SPACES
004930         MOVE ZERO TO WRK-ACHOU
004940         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
004950             FOR ALL "GYM" ALL "FITNESS" ALL "FITKO"
004960                      ALL "WORKOUT" ALL "SPORTCENTER"
004970                      ALL "ASTORIA FIT&GYM" ALL "GYMBEAM"
004980                      ALL "BIOTECH USA"
004990         IF WRK-ACHOU GREATER ZERO
005000             MOVE "HEALTH_FITNESS       " TO WRK-CAT-CODIGO
005010             MOVE "Fitness"                TO WRK-CAT-NOME
005020         END-IF
005030     END-IF.
005040
005050 0233-REGRA-HEALTH-FITNESS-FIM.             EXIT.
005060*-----------------------------------------------------------------*
005070 0234-REGRA-SHOPPING-BEAUTY                SECTION.
005080
005090     IF WRK-CAT-CODIGO EQUAL SPACES
005100         MOVE ZERO TO WRK-ACHOU
005110         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
005120             FOR ALL "NOTINO" ALL "SEPHORA" ALL "DOUGLAS"
005130                      ALL "DM DROGERIE" ALL "ROSSMANN"
005140                      ALL "101 DROGERIE" ALL " DM 272"
005150         IF WRK-ACHOU GREATER ZERO
005160             MOVE "SHOPPING_BEAUTY      " TO WRK-CAT-CODIGO
005170             MOVE "Beauty / drugstore"     TO WRK-CAT-NOME
005180         END-IF
005190     END-IF.
005200
005210 0234-REGRA-SHOPPING-BEAUTY-FIM.            EXIT.
005220*-----------------------------------------------------------------*
005230 0235-REGRA-SHOPPING-CLOTHES                SECTION.
005240
005250     IF WRK-CAT-CODIGO EQUAL SPACES
005260         MOVE ZERO TO WRK-ACHOU
005270         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
005280             FOR ALL "H&M" ALL "ZARA" ALL "PULL&BEAR"
005290                      ALL "BERSHKA" ALL "NEW YORKER" ALL "CCC"
005300                      ALL "FOOTSHOP" ALL "MANGO"
005310                      ALL "LARA BAGS"
005320         IF WRK-ACHOU GREATER ZERO
005330             MOVE "SHOPPING_CLOTHES     " TO WRK-CAT-CODIGO
005340             MOVE "Clothes"                TO WRK-CAT-NOME
005350         END-IF
005360     END-IF.
005370
005380 0235-REGRA-SHOPPING-CLOTHES-FIM.            EXIT.
005390*-----------------------------------------------------------------*
005400 0236-REGRA-SHOPPING-ELECTRONICS             SECTION.
005410
005420     IF WRK-CAT-CODIGO EQUAL SPACES
005430         MOVE ZERO TO WRK-ACHOU
005440         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
005450             FOR ALL "ALZA" ALL "DATART" ALL "OKAY ELEKTRO"
005460                      ALL "NAY" ALL "ELECTRONIC" ALL "IMEDIA"
005470                      ALL "MOBIL ONLINE"
005480         IF WRK-ACHOU GREATER ZERO
005490             MOVE "SHOPPING_ELECTRONICS " TO WRK-CAT-CODIGO
005500             MOVE "Electronics"            TO WRK-CAT-NOME
005510         END-IF
005520     END-IF.
005530
005540 0236-REGRA-SHOPPING-ELECTRONICS-FIM.        EXIT.
005550*-----------------------------------------------------------------*
005560 0237-REGRA-EDUCATION                        SECTION.
005570
005580     IF WRK-CAT-CODIGO EQUAL SPACES
005590         MOVE ZERO TO WRK-ACHOU
005600         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
005610             FOR ALL "UDEMY" ALL "COURSERA"
005620                      ALL "LINKEDIN LEARNING" ALL "DUOLINGO"
005630                      ALL "SKILLSHARE" ALL "LINGODA"
005640         IF WRK-ACHOU GREATER ZERO
005650             MOVE "EDUCATION            " TO WRK-CAT-CODIGO
005660             MOVE "Education"              TO WRK-CAT-NOME
005670         END-IF
005680     END-IF.
005690
005700 0237-REGRA-EDUCATION-FIM.                   EXIT.
005710*-----------------------------------------------------------------*
005720 0238-REGRA-ENTERTAINMENT                    SECTION.
005730
005740     IF WRK-CAT-CODIGO EQUAL SPACES
005750         MOVE ZERO TO WRK-ACHOU
005760         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
005770             FOR ALL "CINEMA" ALL "CINEMAX" ALL "KINO"
005780                      ALL "MULTIKINO" ALL "CINESTAR"
005790                      ALL "STEAM" ALL "PLAYSTATION"
005800                      ALL "XBOX" ALL "EPIC GAMES"
005810                      ALL "GOG.COM" ALL "NINTENDO"
005820                      ALL "STEAMGAMES.COM"
005830         IF WRK-ACHOU GREATER ZERO
005840             MOVE "ENTERTAINMENT        " TO WRK-CAT-CODIGO
005850             MOVE "Entertainment"          TO WRK-CAT-NOME
005860         END-IF
005870     END-IF.
005880
005890 0238-REGRA-ENTERTAINMENT-FIM.                EXIT.
005900*-----------------------------------------------------------------*
005910 0239-REGRA-BARS-NIGHTLIFE                    SECTION.
005920
005930     IF WRK-CAT-CODIGO EQUAL SPACES
005940         MOVE ZERO TO WRK-ACHOU
005950         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
005960             FOR ALL "BAR" ALL "PUB" ALL "NIGHTCLUB"
005970                      ALL "CLUB" ALL "COCKTAIL"
005980         IF WRK-ACHOU GREATER ZERO
005990             MOVE "BARS_NIGHTLIFE       " TO WRK-CAT-CODIGO
006000             MOVE "Bars / nightlife"       TO WRK-CAT-NOME
006010         END-IF
006020     END-IF.
006030
006040 0239-REGRA-BARS-NIGHTLIFE-FIM.                EXIT.
006050*-----------------------------------------------------------------*
006060 0240-REGRA-TRAVEL-STAY                       SECTION.
006070
006080     IF WRK-CAT-CODIGO EQUAL SPACES
006090         MOVE ZERO TO WRK-ACHOU
006100         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
006110             FOR ALL "BOOKING.COM" ALL "AIRBNB" ALL "HOTEL"
006120                      ALL "HOSTEL" ALL "PENSION"
006130         IF WRK-ACHOU GREATER ZERO
006140             MOVE "TRAVEL_STAY          " TO WRK-CAT-CODIGO
006150             MOVE "Travel - stay"          TO WRK-CAT-NOME
006160         END-IF
006170     END-IF.
006180
006190 0240-REGRA-TRAVEL-STAY-FIM.                   EXIT.
006200*-----------------------------------------------------------------*
006210 0241-REGRA-TRAVEL-TRANSPORT                   SECTION.
006220
006230     IF WRK-CAT-CODIGO EQUAL SPACES
006240         MOVE ZERO TO WRK-ACHOU
006250         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
006260             FOR ALL "RYANAIR" ALL "WIZZAIR" ALL "LUFTHANSA"
006270                      ALL "AUSTRIAN AIRLINES" ALL "AIRLINES"
006280                      ALL "TRAIN" ALL "VLAK" ALL "REGIOJET"
006290                      ALL "FLIXBUS"
006300         IF WRK-ACHOU GREATER ZERO
006310             MOVE "TRAVEL_TRANSPORT     " TO WRK-CAT-CODIGO
006320             MOVE "Travel - transport"     TO WRK-CAT-NOME
006330         END-IF
006340     END-IF.
006350
006360 0241-REGRA-TRAVEL-TRANSPORT-FIM.               EXIT.
006370*-----------------------------------------------------------------*
006380 0242-REGRA-SUBSCRIPTION-MEDIA                  SECTION.
006390
006400     IF WRK-CAT-CODIGO EQUAL SPACES
006410         MOVE ZERO TO WRK-ACHOU
006420         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
006430             FOR ALL "NETFLIX" ALL "SPOTIFY"
006440                      ALL "YOUTUBE PREMIUM" ALL "HBO"
006450                      ALL "DISNEY+" ALL "APPLE TV"
006460                      ALL "DEEZER" ALL "TIDAL"
006470                      ALL "ITUNES.COM APPLE.COM/BILL"
006480                      ALL "SONY PSN"
006490                      ALL "PLAYSTATION NETWORK"
006500         IF WRK-ACHOU GREATER ZERO
006510             MOVE "SUBSCRIPTION_MEDIA   " TO WRK-CAT-CODIGO
006520             MOVE "Media subscription"     TO WRK-CAT-NOME
006530         END-IF
006540     END-IF.
006550
006560 0242-REGRA-SUBSCRIPTION-MEDIA-FIM.              EXIT.
006570*-----------------------------------------------------------------*
006580 0243-REGRA-SUBSCRIPTION-SOFTWARE                SECTION.
006590
006600     IF WRK-CAT-CODIGO EQUAL SPACES
006610         MOVE ZERO TO WRK-ACHOU
006620         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
006630             FOR ALL "APPLE.COM/BILL" ALL "ICLOUD"
006640                      ALL "GOOGLE ONE" ALL "DROPBOX"
006650                      ALL "ONEDRIVE" ALL "MICROSOFT 365"
006660                      ALL "OFFICE 365" ALL "ADOBE"
006670                      ALL "CANVA" ALL "NOTION" ALL "FIGMA"
006680                      ALL "SLACK" ALL "GITHUB" ALL "UBIAN.SK"
006690         IF WRK-ACHOU GREATER ZERO
006700             MOVE "SUBSCRIPTION_SOFTWARE" TO WRK-CAT-CODIGO
006710             MOVE "Software subscription"  TO WRK-CAT-NOME
006720         END-IF
006730     END-IF.
006740
006750 0243-REGRA-SUBSCRIPTION-SOFTWARE-FIM.            EXIT.
006760*-----------------------------------------------------------------*
006770 0244-REGRA-DONATIONS                             SECTION.
006780
006790     IF WRK-CAT-CODIGO EQUAL SPACES
006800         MOVE ZERO TO WRK-ACHOU
006810         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
006820             FOR ALL "CHARITY" ALL "DONATION" ALL "UNICEF"
006830                      ALL "RED CROSS" ALL "FUND"
006840                      ALL "FOUNDATION"
006850         IF WRK-ACHOU GREATER ZERO
006860             MOVE "DONATIONS            " TO WRK-CAT-CODIGO
006870             MOVE "Donations"              TO WRK-CAT-NOME
006880         END-IF
006890     END-IF.
006900
006910 0244-REGRA-DONATIONS-FIM.                         EXIT.
006920*-----------------------------------------------------------------*
006930 0245-REGRA-GIFTS                                  SECTION.
006940
006950     IF WRK-CAT-CODIGO EQUAL SPACES
006960         MOVE ZERO TO WRK-ACHOU
006970         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
006980             FOR ALL "GIFT" ALL "DARCEK" ALL "FLOWERS"
006990                      ALL "KVETINARSTVO"
007000         IF WRK-ACHOU GREATER ZERO
007010             MOVE "GIFTS                " TO WRK-CAT-CODIGO
007020             MOVE "Gifts"                  TO WRK-CAT-NOME
007030         END-IF
007040     END-IF.
007050
007060 0245-REGRA-GIFTS-FIM.                              EXIT.
007070*-----------------------------------------------------------------*
007080 0246-REGRA-PETS                                   SECTION.
007090
007100     IF WRK-CAT-CODIGO EQUAL SPACES
007110         MOVE ZERO TO WRK-ACHOU
007120         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
007130             FOR ALL "ZVERIMEX" ALL "PET CENTER" ALL "PETSHOP"
007140                      ALL "KRMIVO" ALL "PET FOOD"
007150                      ALL "VETERINARY"
007160         IF WRK-ACHOU GREATER ZERO
007170             MOVE "PETS                 " TO WRK-CAT-CODIGO
007180             MOVE "Pets"                   TO WRK-CAT-NOME
007190         END-IF
007200     END-IF.
007210
007220 0246-REGRA-PETS-FIM.                                EXIT.
007230*-----------------------------------------------------------------*
007240 0247-REGRA-FEES-BANK                                SECTION.
007250
007260     IF WRK-CAT-CODIGO EQUAL SPACES
007270         MOVE ZERO TO WRK-ACHOU
007280         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
007290             FOR ALL "FEE" ALL "POPLATOK" ALL "BANK FEE"
007300                      ALL "VEDENIE UCTU" ALL "MAINTENANCE FEE"
007310         IF WRK-ACHOU GREATER ZERO
007320             MOVE "FEES_BANK            " TO WRK-CAT-CODIGO
007330             MOVE "Bank fees"               TO WRK-CAT-NOME
007340         END-IF
007350     END-IF.
007360
007370 0247-REGRA-FEES-BANK-FIM.                            EXIT.
007380*-----------------------------------------------------------------*
007390 0248-REGRA-FEES-TAXES                                SECTION.
007400
007410     IF WRK-CAT-CODIGO EQUAL SPACES
007420         MOVE ZERO TO WRK-ACHOU
007430         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
007440             FOR ALL "TAX" ALL "DANE" ALL "SOCIAL INSURANCE"
007450                      ALL "HEALTH INSURANCE"
007460         IF WRK-ACHOU GREATER ZERO
007470             MOVE "FEES_TAXES           " TO WRK-CAT-CODIGO
007480             MOVE "Taxes / insurance"       TO WRK-CAT-NOME
007490         END-IF
007500     END-IF.
007510
007520 0248-REGRA-FEES-TAXES-FIM.                            EXIT.
007530*-----------------------------------------------------------------*
007540 0249-REGRA-TRANSFER                                   SECTION.
007550
007560     IF WRK-CAT-CODIGO EQUAL SPACES
007570         MOVE ZERO TO WRK-ACHOU
007580         INSPECT WRK-TEXTO-CLASSIF-MAIUSC TALLYING WRK-ACHOU
007590             FOR ALL "PREVOD" ALL "PRIJATA PLATBA"
007600                      ALL "ODOSLANA PLATBA" ALL "TRANSFER"
007610                      ALL "SEPA"
007620         IF WRK-ACHOU GREATER ZERO
007630             MOVE "TRANSFER             " TO WRK-CAT-CODIGO
007640             MOVE "Transfer"                TO WRK-CAT-NOME
007650         END-IF
007660     END-IF.
007670
007680 0249-REGRA-TRANSFER-FIM.                               EXIT.
007690*-----------------------------------------------------------------*
007700 0300-FINALIZAR                                        SECTION.
007710
007720     DISPLAY "LIFECLAS - LIDOS.........: " ACU-LIDOS.
007730     DISPLAY "LIFECLAS - CLASSIFICADOS.: " ACU-CLASSIFICADOS.
007740
007750     CLOSE TRANSACO.
007760
007770 0300-FINALIZAR-FIM.                                    EXIT.
007780*-----------------------------------------------------------------*
007790 9999-TRATA-ERRO                                        SECTION.
007800
007810     DISPLAY "LIFECLAS *** ERRO ***: " WRK-DESCRICAO-ERRO.
007820     DISPLAY "FILE STATUS..........: " WRK-STATUS-ERRO.
007830     DISPLAY "AREA / SECAO.........: " WRK-AREA-ERRO.
007840     GOBACK.
007850
007860 9999-TRATA-ERRO-FIM.                                    EXIT.
007870*-----------------------------------------------------------------*
